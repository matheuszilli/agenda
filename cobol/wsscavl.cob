000100* *********
000200*  SCAVAIL *
000300* *********
000400* 
000500* 16/02/26 flc - New linkage for the Availability Engine.
000600* 05/03/26 djm - Added Avl-Chair-Room-Id and Avl-Slot tables for
000700*                Find-Available-Slots (batch flow step 4).
000800*
000900 01  AVAIL-LINKAGE.
001000     03  AVL-FUNCTION               PIC 9.
001100*                                   1 = isSubsidiaryOpen
001200*                                   2 = isChairRoomAvailable
001300*                                   3 = isProfessionalAvailable
001400*                                   4 = findAvailableSlots
001500     03  AVL-SUBSIDIARY-ID          PIC X(36).
001600     03  AVL-CHAIR-ROOM-ID          PIC X(36).
001700     03  AVL-PROFESSIONAL-ID        PIC X(36).
001800     03  AVL-DATE                   PIC 9(8)  COMP.
001900     03  AVL-END-DATE               PIC 9(8)  COMP.
002000*                                   fn 4 only - range end
002100     03  AVL-START-TIME             PIC 9(4)  COMP.
002200     03  AVL-END-TIME               PIC 9(4)  COMP.
002300     03  AVL-DURATION-MINUTES       PIC 9(4)  COMP.
002400*                                   fn 4 only
002500     03  AVL-AVAILABLE              PIC X.
002600*                                   Y or N, fn 1/2/3
002700     03  AVL-SLOT-COUNT             PIC 9(3)  COMP.
002800*                                   fn 4 only
002900     03  AVL-SLOTS OCCURS 100 TIMES.
003000         05  AVL-SLOT-DATE          PIC 9(8)  COMP.
003100         05  AVL-SLOT-START-TIME    PIC 9(4)  COMP.
003200         05  AVL-SLOT-END-TIME      PIC 9(4)  COMP.
003300*
