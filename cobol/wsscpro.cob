000100* *******************************************
000200*                                           *
000300*   Record Definition For Professional      *
000400*         Working Hours Schedule File         *
000500*      Uses Pro-Sched-Professional-Id +       *
000600*           Pro-Sched-Date as key             *
000700* *******************************************
000800*   File size 47 bytes.
000900* 
001000* 11/02/26 flc - Created for the Agenda conversion.
001100*
001200 01  PRO-SCHED-RECORD.
001300     03  PRO-SCHED-PROFESSIONAL-ID  PIC X(36).
001400     03  PRO-SCHED-DATE             PIC 9(8)  COMP.
001500     03  PRO-SCHED-START-TIME       PIC 9(4)  COMP.
001600     03  PRO-SCHED-END-TIME         PIC 9(4)  COMP.
001700     03  FILLER                     PIC X(7).
001800*
