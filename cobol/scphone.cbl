000100* ****************************************************************
000200*                                                                *
000300*               P H O N E   N O R M A L I Z E   /   C H E C K     *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 IDENTIFICATION   DIVISION.
000800* ========================
000900* 
001000* **
001100      PROGRAM-ID.         SCPHONE.
001200* **
001300      AUTHOR.             R J JOHANSEN.
001400* **
001500      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001600* **
001700      DATE-WRITTEN.       04/12/1982.
001800* **
001900      DATE-COMPILED.
002000* **
002100      SECURITY.           Copyright (C) 1982-2026, Meridian Salon
002200                           Systems. Site-licensed, not for resale.
002300* **
002400*     Remarks.            Phone number digit stripper, digit-count
002500*                         check and area-code display mask, built
002600*                         around the shop's old Mod-11 check-digit
002700*                         table-search idiom.
002800* **
002900*     Version.            1.00 of 15/02/26.
003000* ****
003100* 
003200* Changes:
003300* 04/12/82 rjj -        Original check-digit verifier for the
003400*                       customer card file, Mod 11 only.
003500* 21/05/88 rjj -        Table widened to cope with the new
003600*                       16-character account number format.
003700* 29/12/98 flc - Y2K    No date content in this module - logged
003800*                       as reviewed and clear, no change needed.
003900* 30/06/07 flc -        Chg Check-Digit call sites all retired
004000*                       when the card file itself was dropped;
004100*                       module kept on the shelf unused since.
004200* 19/02/26 flc -   2.00 Rebuilt for the Agenda Scheduling
004300*                       conversion - table search idiom reused
004400*                       to classify phone-number characters as
004500*                       digit/non-digit instead of running a
004600*                       Mod 11 sum. PHONE-LINKAGE replaces the
004700*                       old Maps09-Ws check-digit block.
004800* 26/02/26 djm -   2.01 Fixed 10-digit format falling through to
004900*                       the 11-digit mask layout when the input
005000*                       had exactly 10 digits and a leading zero.
005100* 
005200 ENVIRONMENT      DIVISION.
005300* ========================
005400* 
005500 COPY  "ENVDIV.COB".
005600 INPUT-OUTPUT     SECTION.
005700* -----------------------
005800* 
005900 DATA             DIVISION.
006000* ========================
006100 WORKING-STORAGE  SECTION.
006200* -----------------------
006300* 
006400 01  WS-DIGIT-TABLE.
006500     03  WS-DIGITS           PIC X(10)  VALUE "0123456789".
006600 01  WS-DIGIT-TABLE-R REDEFINES WS-DIGIT-TABLE.
006700     03  WS-DIGIT            PIC X      OCCURS 10
006800                              INDEXED BY WS-DIGIT-IDX.
006900* 
007000 01  WS-SCAN-INPUT.
007100     03  WS-SCAN-CHARS       PIC X(20).
007200 01  WS-SCAN-INPUT-R REDEFINES WS-SCAN-INPUT.
007300     03  WS-SCAN-CHAR        PIC X      OCCURS 20
007400                              INDEXED BY WS-SCAN-SUB.
007500* 
007600 01  WS-SCAN-SUB-BIN         PIC S9(4)  COMP.
007700* 
007800 01  WS-NORM-WORK.
007900     03  WS-NORM-1           PIC X(11).
008000     03  WS-OUT-LEN          PIC S9(4)  COMP.
008100     03  FILLER              PIC X(5).
008200* 
008300 01  WS-FORMAT-WORK.
008400     03  WS-FMT-DDD          PIC X(2).
008500     03  WS-FMT-PREFIX5      PIC X(5).
008600     03  WS-FMT-LINE4        PIC X(4).
008700 01  WS-FORMAT-WORK-10 REDEFINES WS-FORMAT-WORK.
008800     03  WS-FMT-DDD-10       PIC X(2).
008900     03  WS-FMT-PREFIX4      PIC X(4).
009000     03  WS-FMT-LINE4-10     PIC X(4).
009100     03  FILLER              PIC X.
009200* 
009300 LINKAGE          SECTION.
009400* -----------------------
009500* 
009600 COPY  "WSCPHLN.COB".
009700* 
009800 PROCEDURE DIVISION USING  PHONE-LINKAGE.
009900* =======================================
010000* 
010100     MOVE     SPACES TO PHONE-NORMALIZED PHONE-FORMATTED.
010200     MOVE     "N"    TO PHONE-VALID.
010300     GO TO    FN-NORMALIZE FN-VALIDATE FN-FORMAT
010400              DEPENDING ON PHONE-FUNCTION.
010500     GO TO    MAIN-EXIT.
010600* 
010700* ***********************************************
010800*   FN 1 - strip to digits only                   *
010900* ***********************************************
011000* 
011100 FN-NORMALIZE.
011200     MOVE     PHONE-INPUT TO WS-SCAN-CHARS.
011300     PERFORM  NORMALIZE-PHONE THRU NORMALIZE-PHONE-EXIT.
011400     MOVE     WS-NORM-1 TO PHONE-NORMALIZED.
011500     MOVE     WS-OUT-LEN TO PHONE-DIGIT-COUNT.
011600     GO TO    MAIN-EXIT.
011700* 
011800* ***********************************************
011900*   FN 2 - valid iff digit count is 10 or 11      *
012000* ***********************************************
012100* 
012200 FN-VALIDATE.
012300     MOVE     PHONE-INPUT TO WS-SCAN-CHARS.
012400     PERFORM  NORMALIZE-PHONE THRU NORMALIZE-PHONE-EXIT.
012500     MOVE     WS-NORM-1 TO PHONE-NORMALIZED.
012600     MOVE     WS-OUT-LEN TO PHONE-DIGIT-COUNT.
012700     IF       WS-OUT-LEN = 10 OR WS-OUT-LEN = 11
012800              MOVE "Y" TO PHONE-VALID.
012900     GO TO    MAIN-EXIT.
013000* 
013100* ***********************************************
013200*   FN 3 - (DD) DDDDD-DDDD / (DD) DDDD-DDDD mask;  *
013300*          returned unformatted outside 10-11      *
013400* ***********************************************
013500* 
013600 FN-FORMAT.
013700     MOVE     PHONE-INPUT TO WS-SCAN-CHARS.
013800     PERFORM  NORMALIZE-PHONE THRU NORMALIZE-PHONE-EXIT.
013900     MOVE     WS-NORM-1 TO PHONE-NORMALIZED.
014000     MOVE     WS-OUT-LEN TO PHONE-DIGIT-COUNT.
014100     IF       WS-OUT-LEN = 11
014200              MOVE WS-NORM-1 (1:2)  TO WS-FMT-DDD
014300              MOVE WS-NORM-1 (3:5)  TO WS-FMT-PREFIX5
014400              MOVE WS-NORM-1 (8:4)  TO WS-FMT-LINE4
014500              MOVE SPACES TO PHONE-FORMATTED
014600              MOVE "("              TO PHONE-FORMATTED (1:1)
014700              MOVE WS-FMT-DDD       TO PHONE-FORMATTED (2:2)
014800              MOVE ") "             TO PHONE-FORMATTED (4:2)
014900              MOVE WS-FMT-PREFIX5   TO PHONE-FORMATTED (6:5)
015000              MOVE "-"              TO PHONE-FORMATTED (11:1)
015100              MOVE WS-FMT-LINE4     TO PHONE-FORMATTED (12:4)
015200              GO TO MAIN-EXIT.
015300     IF       WS-OUT-LEN = 10
015400              MOVE WS-NORM-1 (1:2)  TO WS-FMT-DDD-10
015500              MOVE WS-NORM-1 (3:4)  TO WS-FMT-PREFIX4
015600              MOVE WS-NORM-1 (7:4)  TO WS-FMT-LINE4-10
015700              MOVE SPACES TO PHONE-FORMATTED
015800              MOVE "("              TO PHONE-FORMATTED (1:1)
015900              MOVE WS-FMT-DDD-10    TO PHONE-FORMATTED (2:2)
016000              MOVE ") "             TO PHONE-FORMATTED (4:2)
016100              MOVE WS-FMT-PREFIX4   TO PHONE-FORMATTED (6:4)
016200              MOVE "-"              TO PHONE-FORMATTED (10:1)
016300              MOVE WS-FMT-LINE4-10  TO PHONE-FORMATTED (11:4)
016400              GO TO MAIN-EXIT.
016500     MOVE     WS-NORM-1 TO PHONE-FORMATTED.
016600     GO TO    MAIN-EXIT.
016700* 
016800* ---------------------------------------------------------------
016900*   Digit-stripping engine.  Same table-search idiom as the old   *
017000*   Mod 11 checker, run here against the digit alphabet only to   *
017100*   throw away anything that is not a digit.                      *
017200* ---------------------------------------------------------------
017300* 
017400 NORMALIZE-PHONE.
017500     MOVE     SPACES TO WS-NORM-1.
017600     MOVE     ZERO TO WS-OUT-LEN.
017700     PERFORM  SCAN-CHAR THRU SCAN-CHAR-EXIT
017800              VARYING WS-SCAN-SUB-BIN FROM 1 BY 1
017900              UNTIL WS-SCAN-SUB-BIN > 20.
018000 NORMALIZE-PHONE-EXIT.
018100     EXIT.
018200* 
018300 SCAN-CHAR.
018400     SET      WS-SCAN-SUB TO WS-SCAN-SUB-BIN.
018500     SET      WS-DIGIT-IDX TO 1.
018600     SEARCH   WS-DIGIT AT END GO TO SCAN-CHAR-EXIT
018700              WHEN WS-DIGIT (WS-DIGIT-IDX)
018800                         = WS-SCAN-CHAR (WS-SCAN-SUB)
018900                   ADD 1 TO WS-OUT-LEN
019000                   IF WS-OUT-LEN NOT > 11
019100                      MOVE WS-SCAN-CHAR (WS-SCAN-SUB)
019200                        TO WS-NORM-1 (WS-OUT-LEN:1)
019300                   GO TO SCAN-CHAR-EXIT.
019400 SCAN-CHAR-EXIT.
019500     EXIT.
019600* 
019700 MAIN-EXIT.
019800     EXIT     PROGRAM.
