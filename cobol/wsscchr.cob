000100* *******************************************
000200*                                           *
000300*   Record Definition For Chair/Room        *
000400*         Open/Close Schedule File           *
000500*      Uses Cr-Sched-Chair-Room-Id +          *
000600*           Cr-Sched-Date as key              *
000700* *******************************************
000800*   File size 48 bytes.
000900* 
001000* 11/02/26 flc - Created for the Agenda conversion.
001100* 24/02/26 flc - Aligned field widths with wsscsub.cob so the
001200*                three schedule copybooks stay in step.
001300*
001400 01  CR-SCHED-RECORD.
001500     03  CR-SCHED-CHAIR-ROOM-ID     PIC X(36).
001600     03  CR-SCHED-DATE              PIC 9(8)  COMP.
001700     03  CR-SCHED-OPEN-TIME         PIC 9(4)  COMP.
001800     03  CR-SCHED-CLOSE-TIME        PIC 9(4)  COMP.
001900     03  CR-SCHED-CLOSED            PIC X.
002000     03  CR-SCHED-CUSTOMIZED        PIC X.
002100     03  FILLER                     PIC X(6).
002200*
