000100* ****************************************************************
000200*                                                                *
000300*              Professional / Chair-Room Assignment              *
000400*                          Engine                                *
000500*                                                                *
000600* ****************************************************************
000700* 
000800 IDENTIFICATION   DIVISION.
000900* ========================
001000* 
001100* **
001200      PROGRAM-ID.         SCASGN.
001300* **
001400      AUTHOR.             P A KELLERMAN.
001500* **
001600      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001700* **
001800      DATE-WRITTEN.       11/05/1987.
001900* **
002000      DATE-COMPILED.
002100* **
002200      SECURITY.           Copyright (C) 1987-2026, Meridian Salon
002300                           Systems. Site-licensed, not for resale.
002400* **
002500*     Remarks.            Creates and looks up which professional
002600*                         is assigned to which chair or room, on
002700*                         a single date or on a recurring
002800*                         day-of-week basis, and expands a
002900*                         day-of-week pattern over a date range.
003000* **
003100*     Version.            2.00 of 11/03/26.
003200* ****
003300* 
003400* Changes:
003500* 11/05/87 pak -        Original chair roster, one stylist per
003600*                       chair, no recurring pattern, no rooms.
003700* 22/01/94 pak -        Added recurring day-of-week assignments
003800*                       when the apprentice rota went weekly.
003900* 29/12/98 flc - Y2K    Four digit year columns confirmed clear,
004000*                       no change required.
004100* 08/07/11 tnb -        Extended roster to treatment rooms, not
004200*                       just chairs, for the day-spa wing.
004300* 11/03/26 flc -   2.00 Full rewrite against the new scheduling
004400*                       suite - roster now kept on the shared
004500*                       Assign-Table working table, specific-date
004600*                       rows take precedence over recurring rows
004700*                       per the new lookup rule, and
004800*                       Create-Assignments-For-Date-Range (fn 4)
004900*                       is new.
005000* 12/03/26 flc -   2.01 Added fn 5, Has-Any-Assignment-For-Date,
005100*                       for Scbook's cross-chair-room double
005200*                       -booking guard (steps 6c and 7).
005300* 
005400 ENVIRONMENT      DIVISION.
005500* ========================
005600* 
005700 COPY  "ENVDIV.COB".
005800 INPUT-OUTPUT     SECTION.
005900* -----------------------
006000* 
006100 DATA             DIVISION.
006200* ========================
006300 WORKING-STORAGE  SECTION.
006400* -----------------------
006500* 
006600 01  WS-FOUND-SWITCH     PIC X   VALUE "N".
006700 01  WS-DOW-WORK         PIC 9   VALUE ZERO.
006800 01  WS-DOW-SUB          PIC 9(3)  COMP.
006900 01  WS-STEP-DATE        PIC 9(8)  COMP.
007000 01  WS-CREATED-COUNT-9  PIC 9(9) COMP.
007100*                                wider scratch total - Agn-Created
007200*                                -Count is only 9(3), capped in
007300*                                Ab610 before the move back.
007400* 
007500 01  WS-DATE-WORK.
007600     03  WS-DATE-CCYY        PIC 9(4).
007700     03  WS-DATE-MM          PIC 99.
007800     03  WS-DATE-DD          PIC 99.
007900     03  FILLER              PIC X(2).
008000 01  WS-DATE-WORK-9 REDEFINES WS-DATE-WORK PIC 9(10).
008100*                                alternate unformatted view of
008200*                                the broken-out work date.
008300* 
008400 01  WS-ASSIGN-ROW-COPY.
008500     03  WS-ARC-START-TIME   PIC 9(4)  COMP.
008600     03  WS-ARC-END-TIME     PIC 9(4)  COMP.
008700     03  FILLER              PIC X.
008800 01  WS-ASSIGN-ROW-COPY-TABLE REDEFINES WS-ASSIGN-ROW-COPY.
008900     03  WS-ARC-BOUND        PIC 9(4)  COMP OCCURS 2 TIMES.
009000*                                alternate table view of the
009100*                                matched row's start/end times.
009200* 
009300 01  WS-RANGE-WORK.
009400     03  WS-RANGE-START      PIC 9(8)  COMP.
009500     03  WS-RANGE-END        PIC 9(8)  COMP.
009600     03  FILLER              PIC X.
009700 01  WS-RANGE-WORK-TABLE REDEFINES WS-RANGE-WORK.
009800     03  WS-RANGE-BOUND      PIC 9(8)  COMP OCCURS 2 TIMES.
009900*                                alternate table view of the
010000*                                requested date-range bounds.
010100* 
010200 COPY  "WSSCDTU.COB".
010300* 
010400 LINKAGE          SECTION.
010500* -----------------------
010600* 
010700* *********
010800*  SCASGN  *
010900* *********
011000* 
011100 COPY  "WSSCALN.COB".
011200* 
011300 COPY  "WSASTB.COB".
011400* 
011500 PROCEDURE DIVISION USING  ASGN-LINKAGE
011600                            ASSIGN-TABLE.
011700* ============================================
011800* 
011900     MOVE     "N" TO AGN-REJECTED.
012000     GO TO    AA300-CREATE-ASSIGNMENT
012100              AA310-CREATE-RECURRING-ASSIGNMENT
012200              AA320-IS-PROFESSIONAL-ASSIGNED
012300              AA330-CREATE-ASSIGNMENTS-FOR-RANGE
012400              AA340-HAS-ANY-ASSIGNMENT-FOR-DATE
012500              DEPENDING ON AGN-FUNCTION.
012600     GO TO    MAIN-EXIT.
012700* 
012800* ***********************************************************
012900*   AA300 - Rule 1 - createAssignment (single date).          *
013000* ***********************************************************
013100* 
013200 AA300-CREATE-ASSIGNMENT.
013300     PERFORM  AB600-DO-CREATE-ASSIGNMENT
013400              THRU AB600-DO-CREATE-ASSIGNMENT-EXIT.
013500     GO TO    MAIN-EXIT.
013600* 
013700 AB600-DO-CREATE-ASSIGNMENT.
013800     MOVE     "N" TO WS-FOUND-SWITCH.
013900     IF       ASSIGN-COUNT = ZERO
014000              GO TO AB610-INSERT-ASSIGNMENT-ROW.
014100     SET      ASSIGN-IX TO 1.
014200     SEARCH   ASSIGN-ROW
014300              AT END
014400                 GO TO AB610-INSERT-ASSIGNMENT-ROW
014500              WHEN ASSIGN-PROFESSIONAL-ID (ASSIGN-IX)
014600                        = AGN-PROFESSIONAL-ID
014700               AND ASSIGN-CHAIR-ROOM-ID (ASSIGN-IX)
014800                        = AGN-CHAIR-ROOM-ID
014900               AND ASSIGN-RECURRING (ASSIGN-IX) = "N"
015000               AND ASSIGN-DATE (ASSIGN-IX) = AGN-DATE
015100                 MOVE "Y" TO WS-FOUND-SWITCH.
015200     IF       WS-FOUND-SWITCH = "N"
015300              GO TO AB610-INSERT-ASSIGNMENT-ROW.
015400     MOVE     AGN-START-TIME TO ASSIGN-START-TIME (ASSIGN-IX).
015500     MOVE     AGN-END-TIME   TO ASSIGN-END-TIME (ASSIGN-IX).
015600     GO TO    AB600-DO-CREATE-ASSIGNMENT-EXIT.
015700 AB610-INSERT-ASSIGNMENT-ROW.
015800     IF       ASSIGN-COUNT >= 500
015900              GO TO AB600-DO-CREATE-ASSIGNMENT-EXIT.
016000     ADD      1 TO ASSIGN-COUNT.
016100     MOVE     AGN-PROFESSIONAL-ID
016200                 TO ASSIGN-PROFESSIONAL-ID (ASSIGN-COUNT).
016300     MOVE     AGN-CHAIR-ROOM-ID
016400                 TO ASSIGN-CHAIR-ROOM-ID (ASSIGN-COUNT).
016500     MOVE     AGN-DATE       TO ASSIGN-DATE (ASSIGN-COUNT).
016600     MOVE     AGN-START-TIME TO ASSIGN-START-TIME (ASSIGN-COUNT).
016700     MOVE     AGN-END-TIME   TO ASSIGN-END-TIME (ASSIGN-COUNT).
016800     MOVE     ZERO           TO ASSIGN-DAY-OF-WEEK (ASSIGN-COUNT).
016900     MOVE     "N"            TO ASSIGN-RECURRING (ASSIGN-COUNT).
017000 AB600-DO-CREATE-ASSIGNMENT-EXIT.
017100     EXIT.
017200* 
017300* ***********************************************************
017400*   AA310 - Rule 2 - createRecurringAssignment.  Day-of-week   *
017500*   must be 1-7 or the request is rejected - no row written.  *
017600* ***********************************************************
017700* 
017800 AA310-CREATE-RECURRING-ASSIGNMENT.
017900     IF       AGN-DAY-OF-WEEK < 1 OR > 7
018000              MOVE "Y" TO AGN-REJECTED
018100              GO TO MAIN-EXIT.
018200     MOVE     "N" TO WS-FOUND-SWITCH.
018300     IF       ASSIGN-COUNT = ZERO
018400              GO TO AA310-INSERT-RECURRING-ROW.
018500     SET      ASSIGN-IX TO 1.
018600     SEARCH   ASSIGN-ROW
018700              AT END
018800                 GO TO AA310-INSERT-RECURRING-ROW
018900              WHEN ASSIGN-PROFESSIONAL-ID (ASSIGN-IX)
019000                        = AGN-PROFESSIONAL-ID
019100               AND ASSIGN-CHAIR-ROOM-ID (ASSIGN-IX)
019200                        = AGN-CHAIR-ROOM-ID
019300               AND ASSIGN-RECURRING (ASSIGN-IX) = "Y"
019400               AND ASSIGN-DAY-OF-WEEK (ASSIGN-IX) = AGN-DAY-OF-WEEK
019500                 MOVE "Y" TO WS-FOUND-SWITCH.
019600     IF       WS-FOUND-SWITCH = "N"
019700              GO TO AA310-INSERT-RECURRING-ROW.
019800     MOVE     AGN-START-TIME TO ASSIGN-START-TIME (ASSIGN-IX).
019900     MOVE     AGN-END-TIME   TO ASSIGN-END-TIME (ASSIGN-IX).
020000     GO TO    MAIN-EXIT.
020100 AA310-INSERT-RECURRING-ROW.
020200     IF       ASSIGN-COUNT >= 500
020300              GO TO MAIN-EXIT.
020400     ADD      1 TO ASSIGN-COUNT.
020500     MOVE     AGN-PROFESSIONAL-ID
020600                 TO ASSIGN-PROFESSIONAL-ID (ASSIGN-COUNT).
020700     MOVE     AGN-CHAIR-ROOM-ID
020800                 TO ASSIGN-CHAIR-ROOM-ID (ASSIGN-COUNT).
020900     MOVE     ZERO           TO ASSIGN-DATE (ASSIGN-COUNT).
021000     MOVE     AGN-START-TIME TO ASSIGN-START-TIME (ASSIGN-COUNT).
021100     MOVE     AGN-END-TIME   TO ASSIGN-END-TIME (ASSIGN-COUNT).
021200     MOVE     AGN-DAY-OF-WEEK TO ASSIGN-DAY-OF-WEEK (ASSIGN-COUNT).
021300     MOVE     "Y"            TO ASSIGN-RECURRING (ASSIGN-COUNT).
021400     GO TO    MAIN-EXIT.
021500* 
021600* ***********************************************************
021700*   AA320 - Rule 3 - isProfessionalAssignedToChairRoom.        *
021800*   Specific-date row wins over a recurring row for the        *
021900*   same weekday.  Coverage test is the non-strict form -       *
022000*   touching endpoints count as covered.                        *
022100* ***********************************************************
022200* 
022300 AA320-IS-PROFESSIONAL-ASSIGNED.
022400     MOVE     "N" TO AGN-ASSIGNED.
022500     MOVE     "N" TO AGN-COVERED.
022600     MOVE     "N" TO WS-FOUND-SWITCH.
022700     IF       ASSIGN-COUNT = ZERO
022800              GO TO AA320-TRY-RECURRING.
022900     SET      ASSIGN-IX TO 1.
023000     SEARCH   ASSIGN-ROW
023100              AT END
023200                 GO TO AA320-TRY-RECURRING
023300              WHEN ASSIGN-PROFESSIONAL-ID (ASSIGN-IX)
023400                        = AGN-PROFESSIONAL-ID
023500               AND ASSIGN-CHAIR-ROOM-ID (ASSIGN-IX)
023600                        = AGN-CHAIR-ROOM-ID
023700               AND ASSIGN-RECURRING (ASSIGN-IX) = "N"
023800               AND ASSIGN-DATE (ASSIGN-IX) = AGN-DATE
023900                 MOVE "Y" TO WS-FOUND-SWITCH.
024000     IF       WS-FOUND-SWITCH = "Y"
024100              PERFORM AB620-SET-ASSIGNED-AND-COVERED
024200                      THRU AB620-SET-ASSIGNED-AND-COVERED-EXIT
024300              GO TO MAIN-EXIT.
024400 AA320-TRY-RECURRING.
024500     MOVE     AGN-DATE TO DTU-DATE.
024600     MOVE     1 TO DTU-FUNCTION.
024700     CALL     "SCDATEU" USING DTU-LINKAGE.
024800     MOVE     DTU-ISO-DOW TO WS-DOW-WORK.
024900     MOVE     "N" TO WS-FOUND-SWITCH.
025000     IF       ASSIGN-COUNT = ZERO
025100              GO TO MAIN-EXIT.
025200     SET      ASSIGN-IX TO 1.
025300     SEARCH   ASSIGN-ROW
025400              AT END
025500                 GO TO MAIN-EXIT
025600              WHEN ASSIGN-PROFESSIONAL-ID (ASSIGN-IX)
025700                        = AGN-PROFESSIONAL-ID
025800               AND ASSIGN-CHAIR-ROOM-ID (ASSIGN-IX)
025900                        = AGN-CHAIR-ROOM-ID
026000               AND ASSIGN-RECURRING (ASSIGN-IX) = "Y"
026100               AND ASSIGN-DAY-OF-WEEK (ASSIGN-IX) = WS-DOW-WORK
026200                 MOVE "Y" TO WS-FOUND-SWITCH.
026300     IF       WS-FOUND-SWITCH = "Y"
026400              PERFORM AB620-SET-ASSIGNED-AND-COVERED
026500                      THRU AB620-SET-ASSIGNED-AND-COVERED-EXIT.
026600     GO TO    MAIN-EXIT.
026700* 
026800 AB620-SET-ASSIGNED-AND-COVERED.
026900     MOVE     "Y" TO AGN-ASSIGNED.
027000     IF       NOT (AGN-END-TIME < ASSIGN-START-TIME (ASSIGN-IX))
027100          AND NOT (AGN-START-TIME > ASSIGN-END-TIME (ASSIGN-IX))
027200              MOVE "Y" TO AGN-COVERED.
027300 AB620-SET-ASSIGNED-AND-COVERED-EXIT.
027400     EXIT.
027500* 
027600* ***********************************************************
027700*   AA330 - Rule 4 - createAssignmentsForDateRange.  For       *
027800*   every requested weekday, find the first on/after           *
027900*   occurrence and step by 7 days through the end date,        *
028000*   calling the Rule 1 logic for every generated date.          *
028100* ***********************************************************
028200* 
028300 AA330-CREATE-ASSIGNMENTS-FOR-RANGE.
028400     MOVE     ZERO TO WS-CREATED-COUNT-9.
028500     IF       AGN-DOW-COUNT = ZERO
028600              GO TO AA330-STORE-COUNT.
028700     PERFORM  AB630-EXPAND-ONE-WEEKDAY
028800              THRU AB630-EXPAND-ONE-WEEKDAY-EXIT
028900              VARYING WS-DOW-SUB FROM 1 BY 1
029000              UNTIL WS-DOW-SUB > AGN-DOW-COUNT.
029100 AA330-STORE-COUNT.
029200     IF       WS-CREATED-COUNT-9 > 999
029300              MOVE 999 TO AGN-CREATED-COUNT
029400     ELSE
029500              MOVE WS-CREATED-COUNT-9 TO AGN-CREATED-COUNT.
029600     GO TO    MAIN-EXIT.
029700* 
029800 AB630-EXPAND-ONE-WEEKDAY.
029900     MOVE     AGN-START-DATE TO DTU-DATE.
030000     MOVE     AGN-DAYS-OF-WEEK (WS-DOW-SUB) TO DTU-ISO-DOW.
030100     MOVE     3 TO DTU-FUNCTION.
030200     CALL     "SCDATEU" USING DTU-LINKAGE.
030300     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
030400 AB630-STEP-LOOP.
030500     IF       WS-STEP-DATE > AGN-END-DATE
030600              GO TO AB630-EXPAND-ONE-WEEKDAY-EXIT.
030700     MOVE     WS-STEP-DATE TO AGN-DATE.
030800     PERFORM  AB600-DO-CREATE-ASSIGNMENT
030900              THRU AB600-DO-CREATE-ASSIGNMENT-EXIT.
031000     ADD      1 TO WS-CREATED-COUNT-9.
031100     MOVE     WS-STEP-DATE TO DTU-DATE.
031200     MOVE     4 TO DTU-FUNCTION.
031300     CALL     "SCDATEU" USING DTU-LINKAGE.
031400     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
031500     GO TO    AB630-STEP-LOOP.
031600 AB630-EXPAND-ONE-WEEKDAY-EXIT.
031700     EXIT.
031800* 
031900* ***********************************************************
032000*   AA340 - hasAnyAssignmentForDate - used by Scbook's         *
032100*   cross-chair-room guard.  A blank Agn-Chair-Room-Id          *
032200*   scans every row; a supplied one is excluded from the        *
032300*   scan so the caller can ask "assigned anywhere else?".       *
032400* ***********************************************************
032500* 
032600 AA340-HAS-ANY-ASSIGNMENT-FOR-DATE.
032700     MOVE     "N" TO AGN-ASSIGNED.
032800     IF       ASSIGN-COUNT = ZERO
032900              GO TO MAIN-EXIT.
033000     MOVE     AGN-DATE TO DTU-DATE.
033100     MOVE     1 TO DTU-FUNCTION.
033200     CALL     "SCDATEU" USING DTU-LINKAGE.
033300     MOVE     DTU-ISO-DOW TO WS-DOW-WORK.
033400     SET      ASSIGN-IX TO 1.
033500     SEARCH   ASSIGN-ROW
033600              AT END
033700                 GO TO MAIN-EXIT
033800              WHEN ASSIGN-PROFESSIONAL-ID (ASSIGN-IX)
033900                        = AGN-PROFESSIONAL-ID
034000               AND (ASSIGN-CHAIR-ROOM-ID (ASSIGN-IX)
034100                        NOT = AGN-CHAIR-ROOM-ID
034200                    OR AGN-CHAIR-ROOM-ID = SPACES)
034300               AND ((ASSIGN-RECURRING (ASSIGN-IX) = "N"
034400                     AND ASSIGN-DATE (ASSIGN-IX) = AGN-DATE)
034500                OR  (ASSIGN-RECURRING (ASSIGN-IX) = "Y"
034600                     AND ASSIGN-DAY-OF-WEEK (ASSIGN-IX)
034700                             = WS-DOW-WORK))
034800                 MOVE "Y" TO AGN-ASSIGNED.
034900     GO TO    MAIN-EXIT.
035000* 
035100 MAIN-EXIT.
035200     EXIT     PROGRAM.
