000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Subsidiary           *
000400*      Open/Close Schedule Entries          *
000500*      (Sub-Sched-Table - loaded by Tests,  *
000600*       passed down to every engine that     *
000700*       needs subsidiary hours)              *
000800* *******************************************
000900* 
001000* 09/03/26 flc - Created. Plain linear SEARCH table, same idiom
001100*                as the old Maps01 character table - no SEARCH
001200*                ALL, rows are not kept sorted.
001300*
001400 01  SUB-SCHED-TABLE.
001500     03  SUB-SCHED-COUNT            PIC 9(5)  COMP.
001600     03  SUB-SCHED-ROW OCCURS 1 TO 200 TIMES
001700                       DEPENDING ON SUB-SCHED-COUNT
001800                       INDEXED BY SUB-SCHED-IX.
001900         05  SUB-SCHED-SUBSIDIARY-ID     PIC X(36).
002000         05  SUB-SCHED-DATE              PIC 9(8)  COMP.
002100         05  SUB-SCHED-OPEN-TIME         PIC 9(4)  COMP.
002200         05  SUB-SCHED-CLOSE-TIME        PIC 9(4)  COMP.
002300         05  SUB-SCHED-CLOSED            PIC X.
002400         05  SUB-SCHED-CUSTOMIZED        PIC X.
002500         05  FILLER                      PIC X(6).
002600*
