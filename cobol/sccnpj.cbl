000100* ****************************************************************
000200*                                                                *
000300*               C N P J   N O R M A L I Z E   /   C H E C K       *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 IDENTIFICATION   DIVISION.
000800* ========================
000900* 
001000* **
001100      PROGRAM-ID.         SCCNPJ.
001200* **
001300      AUTHOR.             R J JOHANSEN.
001400* **
001500      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001600* **
001700      DATE-WRITTEN.       17/06/1984.
001800* **
001900      DATE-COMPILED.
002000* **
002100      SECURITY.           Copyright (C) 1984-2026, Meridian Salon
002200                           Systems. Site-licensed, not for resale.
002300* **
002400*     Remarks.            Brazilian CNPJ tax-id digit stripper,
002500*                         length check, display mask and "same
002600*                         root" comparison for subsidiary records
002700*                         that carry a CNPJ.
002800* **
002900*     Version.            1.00 of 15/02/26.
003000* ****
003100* 
003200* Changes:
003300* 17/06/84 rjj -        Original version, lifted the character-
003400*                       table SEARCH idiom straight out of the
003500*                       shop's old Pass-Word encoder so we did
003600*                       not have to invent a new way to classify
003700*                       a character.
003800* 03/03/87 rjj -        Widened the input field to cope with a
003900*                       customer who kept typing the CNPJ with
004000*                       slashes and full stops already in it.
004100* 11/09/93 rjj -        Added the root-comparison entry point for
004200*                       the "linked subsidiaries" billing report.
004300* 29/12/98 flc - Y2K    No date content in this module - logged
004400*                       as reviewed and clear, no change needed.
004500* 14/07/05 flc -        Chg Pass-Word tables removed, this copy of
004600*                       maps01 only ever did the CNPJ side of the
004700*                       old encoder job by this date anyway.
004800* 22/01/15 tnb -        Format mask made a no-op once digit count
004900*                       is not 14 rather than blanking the field.
005000* 19/02/26 flc -   2.00 Rebuilt for the Agenda Scheduling
005100*                       conversion - function dispatch added
005200*                       (normalize/validate/format/root/same-
005300*                       company), CNPJ-LINKAGE replaces the old
005400*                       Maps01-Ws pass-word block entirely.
005500* 27/02/26 djm -   2.01 Fixed Root-2 left uninitialised on fn 4
005600*                       calls (root of a single CNPJ) - SEARCH
005700*                       retry logic had skipped the clear.
005800* 
005900 ENVIRONMENT      DIVISION.
006000* ========================
006100* 
006200 COPY  "ENVDIV.COB".
006300 INPUT-OUTPUT     SECTION.
006400* -----------------------
006500* 
006600 DATA             DIVISION.
006700* ========================
006800 WORKING-STORAGE  SECTION.
006900* -----------------------
007000* 
007100 01  WS-DIGIT-TABLE.
007200     03  WS-DIGITS           PIC X(10)  VALUE "0123456789".
007300 01  WS-DIGIT-TABLE-R REDEFINES WS-DIGIT-TABLE.
007400     03  WS-DIGIT            PIC X      OCCURS 10
007500                              INDEXED BY WS-DIGIT-IDX.
007600* 
007700 01  WS-SCAN-INPUT.
007800     03  WS-SCAN-CHARS       PIC X(20).
007900 01  WS-SCAN-INPUT-R REDEFINES WS-SCAN-INPUT.
008000     03  WS-SCAN-CHAR        PIC X      OCCURS 20
008100                              INDEXED BY WS-SCAN-SUB.
008200* 
008300 01  WS-SCAN-INPUT-2.
008400     03  WS-SCAN-CHARS-2     PIC X(20).
008500 01  WS-SCAN-INPUT-2-R REDEFINES WS-SCAN-INPUT-2.
008600     03  WS-SCAN-CHAR-2      PIC X      OCCURS 20
008700                              INDEXED BY WS-SCAN-SUB-2.
008800* 
008900 01  WS-SCAN-SUB-BIN         PIC S9(4)  COMP.
009000 01  WS-SCAN-SUB-2-BIN       PIC S9(4)  COMP.
009100* 
009200 01  WS-NORM-WORK.
009300     03  WS-NORM-1           PIC X(14).
009400     03  WS-OUT-LEN          PIC S9(4)  COMP.
009500     03  WS-NORM-2           PIC X(14).
009600     03  WS-OUT-LEN-2        PIC S9(4)  COMP.
009700     03  FILLER              PIC X(4).
009800* 
009900 01  ERROR-MESSAGES.
010000     03  SC010               PIC X(31)
010100          VALUE "SC010 CNPJ must have 14 digits".
010200     03  FILLER              PIC X(09).
010300* 
010400 LINKAGE          SECTION.
010500* -----------------------
010600* 
010700 COPY  "WSSCNLN.COB".
010800* 
010900 PROCEDURE DIVISION USING  CNPJ-LINKAGE.
011000* ======================================
011100* 
011200     MOVE     SPACES TO CNPJ-NORMALIZED CNPJ-FORMATTED
011300                         CNPJ-ROOT CNPJ-ROOT-2.
011400     MOVE     "N"    TO CNPJ-VALID.
011500     GO TO    FN-NORMALIZE FN-VALIDATE FN-FORMAT
011600              FN-ROOT FN-SAME-COMPANY
011700              DEPENDING ON CNPJ-FUNCTION.
011800     GO TO    MAIN-EXIT.
011900* 
012000* ***********************************************
012100*   FN 1 - strip to digits only                   *
012200* ***********************************************
012300* 
012400 FN-NORMALIZE.
012500     MOVE     CNPJ-INPUT TO WS-SCAN-CHARS.
012600     PERFORM  NORMALIZE-ONE THRU NORMALIZE-ONE-EXIT.
012700     MOVE     WS-NORM-1 TO CNPJ-NORMALIZED.
012800     GO TO    MAIN-EXIT.
012900* 
013000* ***********************************************
013100*   FN 2 - valid iff stripped result is 14 digits *
013200* ***********************************************
013300* 
013400 FN-VALIDATE.
013500     MOVE     CNPJ-INPUT TO WS-SCAN-CHARS.
013600     PERFORM  NORMALIZE-ONE THRU NORMALIZE-ONE-EXIT.
013700     MOVE     WS-NORM-1 TO CNPJ-NORMALIZED.
013800     IF       WS-OUT-LEN = 14
013900              MOVE "Y" TO CNPJ-VALID.
014000     GO TO    MAIN-EXIT.
014100* 
014200* ***********************************************
014300*   FN 3 - XX.XXX.XXX/XXXX-XX display mask,       *
014400*          unformatted if not 14 digits           *
014500* ***********************************************
014600* 
014700 FN-FORMAT.
014800     MOVE     CNPJ-INPUT TO WS-SCAN-CHARS.
014900     PERFORM  NORMALIZE-ONE THRU NORMALIZE-ONE-EXIT.
015000     MOVE     WS-NORM-1 TO CNPJ-NORMALIZED.
015100     IF       WS-OUT-LEN = 14
015200              MOVE SPACES TO CNPJ-FORMATTED
015300              MOVE WS-NORM-1 (1:2)  TO CNPJ-FORMATTED (1:2)
015400              MOVE "."              TO CNPJ-FORMATTED (3:1)
015500              MOVE WS-NORM-1 (3:3)  TO CNPJ-FORMATTED (4:3)
015600              MOVE "."              TO CNPJ-FORMATTED (7:1)
015700              MOVE WS-NORM-1 (6:3)  TO CNPJ-FORMATTED (8:3)
015800              MOVE "/"              TO CNPJ-FORMATTED (11:1)
015900              MOVE WS-NORM-1 (9:4)  TO CNPJ-FORMATTED (12:4)
016000              MOVE "-"              TO CNPJ-FORMATTED (16:1)
016100              MOVE WS-NORM-1 (13:2) TO CNPJ-FORMATTED (17:2)
016200     ELSE
016300              MOVE WS-NORM-1 TO CNPJ-FORMATTED.
016400     GO TO    MAIN-EXIT.
016500* 
016600* ***********************************************
016700*   FN 4 - root = first 8 digits of the stripped  *
016800*          result, whatever its length            *
016900* ***********************************************
017000* 
017100 FN-ROOT.
017200     MOVE     CNPJ-INPUT TO WS-SCAN-CHARS.
017300     PERFORM  NORMALIZE-ONE THRU NORMALIZE-ONE-EXIT.
017400     MOVE     WS-NORM-1 TO CNPJ-NORMALIZED.
017500     MOVE     WS-NORM-1 (1:8) TO CNPJ-ROOT.
017600     GO TO    MAIN-EXIT.
017700* 
017800* ***********************************************
017900*   FN 5 - same company iff the two roots match   *
018000* ***********************************************
018100* 
018200 FN-SAME-COMPANY.
018300     MOVE     CNPJ-INPUT TO WS-SCAN-CHARS.
018400     PERFORM  NORMALIZE-ONE THRU NORMALIZE-ONE-EXIT.
018500     MOVE     WS-NORM-1 (1:8) TO CNPJ-ROOT.
018600     MOVE     CNPJ-INPUT-2 TO WS-SCAN-CHARS-2.
018700     PERFORM  NORMALIZE-TWO THRU NORMALIZE-TWO-EXIT.
018800     MOVE     WS-NORM-2 (1:8) TO CNPJ-ROOT-2.
018900     IF       CNPJ-ROOT = CNPJ-ROOT-2
019000              MOVE "Y" TO CNPJ-VALID.
019100     GO TO    MAIN-EXIT.
019200* 
019300* ---------------------------------------------------------------
019400*   Digit-stripping engine.  Lifted from the old encoder's       *
019500*   character-table SEARCH but run against the digit alphabet    *
019600*   rather than the letter one.                                  *
019700* ---------------------------------------------------------------
019800* 
019900 NORMALIZE-ONE.
020000     MOVE     SPACES TO WS-NORM-1.
020100     MOVE     ZERO TO WS-OUT-LEN.
020200     PERFORM  SCAN-CHAR-1 THRU SCAN-CHAR-1-EXIT
020300              VARYING WS-SCAN-SUB-BIN FROM 1 BY 1
020400              UNTIL WS-SCAN-SUB-BIN > 20.
020500 NORMALIZE-ONE-EXIT.
020600     EXIT.
020700* 
020800 SCAN-CHAR-1.
020900     SET      WS-SCAN-SUB TO WS-SCAN-SUB-BIN.
021000     SET      WS-DIGIT-IDX TO 1.
021100     SEARCH   WS-DIGIT AT END GO TO SCAN-CHAR-1-EXIT
021200              WHEN WS-DIGIT (WS-DIGIT-IDX)
021300                         = WS-SCAN-CHAR (WS-SCAN-SUB)
021400                   ADD 1 TO WS-OUT-LEN
021500                   IF WS-OUT-LEN NOT > 14
021600                      MOVE WS-SCAN-CHAR (WS-SCAN-SUB)
021700                        TO WS-NORM-1 (WS-OUT-LEN:1)
021800                   GO TO SCAN-CHAR-1-EXIT.
021900 SCAN-CHAR-1-EXIT.
022000     EXIT.
022100* 
022200 NORMALIZE-TWO.
022300     MOVE     SPACES TO WS-NORM-2.
022400     MOVE     ZERO TO WS-OUT-LEN-2.
022500     PERFORM  SCAN-CHAR-2 THRU SCAN-CHAR-2-EXIT
022600              VARYING WS-SCAN-SUB-2-BIN FROM 1 BY 1
022700              UNTIL WS-SCAN-SUB-2-BIN > 20.
022800 NORMALIZE-TWO-EXIT.
022900     EXIT.
023000* 
023100 SCAN-CHAR-2.
023200     SET      WS-SCAN-SUB-2 TO WS-SCAN-SUB-2-BIN.
023300     SET      WS-DIGIT-IDX TO 1.
023400     SEARCH   WS-DIGIT AT END GO TO SCAN-CHAR-2-EXIT
023500              WHEN WS-DIGIT (WS-DIGIT-IDX)
023600                         = WS-SCAN-CHAR-2 (WS-SCAN-SUB-2)
023700                   ADD 1 TO WS-OUT-LEN-2
023800                   IF WS-OUT-LEN-2 NOT > 14
023900                      MOVE WS-SCAN-CHAR-2 (WS-SCAN-SUB-2)
024000                        TO WS-NORM-2 (WS-OUT-LEN-2:1)
024100                   GO TO SCAN-CHAR-2-EXIT.
024200 SCAN-CHAR-2-EXIT.
024300     EXIT.
024400* 
024500 MAIN-EXIT.
024600     EXIT     PROGRAM.
