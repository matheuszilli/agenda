000100* *********
000200*  SCBOOK  *
000300* *********
000400* 
000500* 12/03/26 flc - New linkage for the Appointment Booking
000600*                Validator.
000700*
000800 01  BOOK-LINKAGE.
000900     03  BOK-FUNCTION               PIC 9.
001000*                                   1 = scheduleAppointment
001100*                                   2 = updateAppointment
001200*                                   3 = cancelAppointment
001300*                                   4 = listAgendaAppointments
001400     03  BOK-APPT-ID                PIC X(36).
001500*                                   caller-supplied on every
001600*                                   function, same as every other
001700*                                   id in this suite - fn 2/3/4
001800*                                   use it to find the row
001900     03  BOK-PROFESSIONAL-ID        PIC X(36).
002000     03  BOK-CUSTOMER-ID            PIC X(36).
002100     03  BOK-SUBSIDIARY-ID          PIC X(36).
002200     03  BOK-CHAIR-ROOM-ID          PIC X(36).
002300*                                   may be blank - no chair/room
002400     03  BOK-ITEM-ID                PIC X(36).
002500     03  BOK-START-DATE             PIC 9(8)  COMP.
002600     03  BOK-START-TIME             PIC 9(4)  COMP.
002700     03  BOK-END-DATE               PIC 9(8)  COMP.
002800     03  BOK-END-TIME               PIC 9(4)  COMP.
002900     03  BOK-TODAY-DATE             PIC 9(8)  COMP.
003000*                                   caller's run date, fn 1/2
003100     03  BOK-NOW-DATE               PIC 9(8)  COMP.
003200     03  BOK-NOW-TIME               PIC 9(4)  COMP.
003300*                                   caller's run date/time, fed
003400*                                   to the Pre-Payment Gate
003500     03  BOK-STAFF-CONFIRMED        PIC X.
003600*                                   Y or N - already CONFIRMED
003700*                                   going in, fn 1/2
003800     03  BOK-PAYMENT-ID             PIC X(36).
003900     03  BOK-PAYMENT-ID-SUPPLIED    PIC X.
004000*                                   Y or N
004100     03  BOK-REJECTED               PIC X.
004200*                                   Y or N
004300     03  BOK-REJECT-REASON          PIC X(40).
004400     03  BOK-RESULT-STATUS          PIC X(14).
004500*                                   status stored, fn 1/2
004600     03  BOK-AGENDA-COUNT           PIC 9(3)  COMP.
004700*                                   fn 4 only
004800     03  BOK-AGENDA-IDS             PIC X(36)
004900                                     OCCURS 100 TIMES.
005000*                                   fn 4 only
005100*
