000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Professional         *
000400*      Working Hours Schedule Entries       *
000500* *******************************************
000600* 
000700* 09/03/26 flc - Created, shaped after Wssbtb.cob.
000800*
000900 01  PRO-SCHED-TABLE.
001000     03  PRO-SCHED-COUNT            PIC 9(5)  COMP.
001100     03  PRO-SCHED-ROW OCCURS 1 TO 200 TIMES
001200                       DEPENDING ON PRO-SCHED-COUNT
001300                       INDEXED BY PRO-SCHED-IX.
001400         05  PRO-SCHED-PROFESSIONAL-ID   PIC X(36).
001500         05  PRO-SCHED-DATE              PIC 9(8)  COMP.
001600         05  PRO-SCHED-START-TIME        PIC 9(4)  COMP.
001700         05  PRO-SCHED-END-TIME          PIC 9(4)  COMP.
001800         05  FILLER                      PIC X(7).
001900*
