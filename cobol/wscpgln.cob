000100* *********
000200*  SCPGATE *
000300* *********
000400* 
000500* 16/02/26 flc - New linkage for the Pre-Payment Gate.
000600*
000700 01  PGATE-LINKAGE.
000800     03  PGT-ITEM-REQUIRES-PREPAY   PIC X.
000900*                                   Y or N, from Item-Requires-Prepay
001000     03  PGT-APPT-START-DATE        PIC 9(8)  COMP.
001100     03  PGT-APPT-START-TIME        PIC 9(4)  COMP.
001200     03  PGT-NOW-DATE               PIC 9(8)  COMP.
001300     03  PGT-NOW-TIME               PIC 9(4)  COMP.
001400     03  PGT-PAYMENT-ID             PIC X(36).
001500     03  PGT-PAYMENT-ID-SUPPLIED    PIC X.
001600*                                   Y or N
001700     03  PGT-PAYMENT-FOUND          PIC X.
001800*                                   Y or N, set by caller after lookup
001900     03  PGT-PAYMENT-STATUS         PIC X(10).
002000*                                   as found by caller, tested for
002100*                                   = "COMPLETED"
002200     03  PGT-REQUIRED               PIC X.
002300*                                   Y or N - pre-payment required now
002400     03  PGT-REJECTED               PIC X.
002500*                                   Y or N - gate rejects the booking
002600     03  PGT-RESULT-PAYMENT-ID      PIC X(36).
002700*                                   echoed back when gate passes
002800*
