000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Professional /       *
000400*      Chair-Room Assignment Entries        *
000500* *******************************************
000600* 
000700* 09/03/26 flc - Created, shaped after Wssbtb.cob.
000800*
000900 01  ASSIGN-TABLE.
001000     03  ASSIGN-COUNT               PIC 9(5)  COMP.
001100     03  ASSIGN-ROW OCCURS 1 TO 500 TIMES
001200                    DEPENDING ON ASSIGN-COUNT
001300                    INDEXED BY ASSIGN-IX.
001400         05  ASSIGN-PROFESSIONAL-ID      PIC X(36).
001500         05  ASSIGN-CHAIR-ROOM-ID        PIC X(36).
001600         05  ASSIGN-DATE                 PIC 9(8)  COMP.
001700         05  ASSIGN-START-TIME           PIC 9(4)  COMP.
001800         05  ASSIGN-END-TIME             PIC 9(4)  COMP.
001900         05  ASSIGN-DAY-OF-WEEK          PIC 9.
002000         05  ASSIGN-RECURRING            PIC X.
002100         05  FILLER                      PIC X(5).
002200*
