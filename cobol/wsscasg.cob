000100* *******************************************
000200*                                           *
000300*   Record Definition For Professional /    *
000400*      Chair-Room Assignment File            *
000500*      Uses Assign-Professional-Id +          *
000600*        Assign-Chair-Room-Id + Assign-Date   *
000700*        (or +Assign-Day-Of-Week when         *
000800*         recurring) as key                  *
000900* *******************************************
001000*   File size 84 bytes.
001100* 
001200*  THESE FIELD DEFINITIONS MAY NEED CHANGING
001300* 
001400* 12/02/26 flc - Created, adapted from the old Chk record shape.
001500* 20/02/26 djm - Added Assign-Recurring flag, split key per
001600*                Assignment Engine rules 1/2.
001700*
001800 01  ASSIGN-RECORD.
001900     03  ASSIGN-PROFESSIONAL-ID     PIC X(36).
002000     03  ASSIGN-CHAIR-ROOM-ID       PIC X(36).
002100     03  ASSIGN-DATE                PIC 9(8)  COMP.
002200*                                   zero/blank when recurring
002300     03  ASSIGN-START-TIME          PIC 9(4)  COMP.
002400     03  ASSIGN-END-TIME            PIC 9(4)  COMP.
002500     03  ASSIGN-DAY-OF-WEEK         PIC 9.
002600*                                   1=Monday .. 7=Sunday, recurring only
002700     03  ASSIGN-RECURRING           PIC X.
002800*                                   Y or N
002900     03  FILLER                     PIC X(5).
003000*
