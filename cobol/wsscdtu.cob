000100* *********
000200*  SCDATEU *
000300* *********
000400* 
000500* 15/02/26 flc - New linkage, replaces the old Mapa03-WS shape
000600*                now that this module no longer leans on
000700*                intrinsic date FUNCTIONs.
000800* 04/03/26 djm - Added Dtu-Function so one call point can drive
000900*                weekday-convert, first-on-or-after and
001000*                step-7-days, instead of three separate programs.
001100* 11/03/26 flc - Added fn 6, step forward 1 day, for Scavail's
001200*                day-by-day slot search (Find-Available-Slots).
001300* 12/03/26 flc - Added fn 7, step backward 2 days, for Scpgate's
001400*                pre-payment deadline date.
001500*
001600 01  DTU-LINKAGE.
001700     03  DTU-FUNCTION               PIC 9.
001800*                                   1 = weekday of Dtu-Date (Mon=1..Sun=7)
001900*                                   2 = convert Dtu-Dow-In (Sun=0) to ISO
002000*                                   3 = first date on/after Dtu-Date
002100*                                       matching Dtu-Iso-Dow
002200*                                   4 = step Dtu-Date forward 7 days
002300*                                   5 = validate Dtu-Date is a real
002400*                                       calendar date
002500*                                   6 = step Dtu-Date forward 1 day
002600*                                   7 = step Dtu-Date backward 2 days
002700     03  DTU-DATE                   PIC 9(8)  COMP.
002800     03  DTU-DOW-IN                 PIC 9.
002900*                                   0=Sunday .. 6=Saturday, fn 2 input
003000     03  DTU-ISO-DOW                PIC 9.
003100*                                   1=Monday .. 7=Sunday
003200     03  DTU-RESULT-DATE            PIC 9(8)  COMP.
003300     03  DTU-VALID                  PIC X.
003400*                                   Y or N - set by fn 5
003500*
