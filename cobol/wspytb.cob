000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Payment Entries      *
000400* *******************************************
000500* 
000600* 09/03/26 flc - Created, shaped after Wssbtb.cob.
000700*
000800 01  PAY-TABLE.
000900     03  PAY-COUNT                  PIC 9(5)  COMP.
001000     03  PAY-ROW OCCURS 1 TO 100 TIMES
001100                 DEPENDING ON PAY-COUNT
001200                 INDEXED BY PAY-IX.
001300         05  PAY-ID                      PIC X(36).
001400         05  PAY-STATUS                  PIC X(10).
001500         05  PAY-AMOUNT                  PIC S9(8)V99  COMP-3.
001600         05  FILLER                      PIC X(4).
001700*
