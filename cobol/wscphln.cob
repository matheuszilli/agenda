000100* *********
000200*  SCPHONE *
000300* *********
000400* 
000500* 15/02/26 flc - New linkage for the phone utility, shaped after
000600*                the old Maps09-Ws check-digit linkage block.
000700*
000800 01  PHONE-LINKAGE.
000900     03  PHONE-FUNCTION             PIC 9.
001000*                                   1 = normalize, 2 = validate,
001100*                                   3 = format
001200     03  PHONE-INPUT                PIC X(20).
001300     03  PHONE-NORMALIZED           PIC X(11).
001400     03  PHONE-DIGIT-COUNT          PIC 99    COMP.
001500     03  PHONE-FORMATTED            PIC X(15).
001600     03  PHONE-VALID                PIC X.
001700*                                   Y or N
001800*
