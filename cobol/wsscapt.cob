000100* *******************************************
000200*                                           *
000300*   Record Definition For Appointment       *
000400*            File                           *
000500*      Uses Appt-Id as key                  *
000600* *******************************************
000700*   File size 269 bytes.
000800* 
000900*  THESE FIELD DEFINITIONS MAY NEED CHANGING
001000* 
001100* 10/02/26 flc - Created, adapted from the old Employee master
001200*                record shape - this is now the busiest record
001300*                in the suite so it keeps the Employee record's
001400*                generous field widths.
001500* 18/02/26 flc - Dropped the old pay-rate/deduction groups, added
001600*                the Chair-Room/Item FKs and the two date/time
001700*                pairs needed by the Booking Validator.
001800* 02/03/26 djm - Appt-Status widened to 14 to take NOT_CONFIRMED.
001900*
002000 01  APPT-RECORD.
002100     03  APPT-ID                    PIC X(36).
002200     03  APPT-PROFESSIONAL-ID       PIC X(36).
002300     03  APPT-CUSTOMER-ID           PIC X(36).
002400     03  APPT-SUBSIDIARY-ID         PIC X(36).
002500     03  APPT-CHAIR-ROOM-ID         PIC X(36).
002600*                                   may be blank - no chair/room
002700     03  APPT-ITEM-ID               PIC X(36).
002800     03  APPT-START-DATE            PIC 9(8)  COMP.
002900     03  APPT-START-TIME            PIC 9(4)  COMP.
003000     03  APPT-END-DATE              PIC 9(8)  COMP.
003100     03  APPT-END-TIME              PIC 9(4)  COMP.
003200     03  APPT-STATUS               PIC X(14).
003300*          SCHEDULED    - just opened, no gate run yet
003400*          PENDING      - Pre-Payment Gate is still waiting on one
003500*          CONFIRMED    - staff confirmed, no prepay needed
003600*          NOT_CONFIRMED- booked, prepay not (yet) required
003700*          ATTENDING    - customer on site working through the visit
003800*          COMPLETED    - visit finished
003900*          CANCELLED    - withdrawn, no further state checks apply
004000     03  FILLER                     PIC X(15).
004100*
