000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Chair/Room           *
000400*      Open/Close Schedule Entries          *
000500* *******************************************
000600* 
000700* 09/03/26 flc - Created, shaped after Wssbtb.cob.
000800*
000900 01  CR-SCHED-TABLE.
001000     03  CR-SCHED-COUNT             PIC 9(5)  COMP.
001100     03  CR-SCHED-ROW OCCURS 1 TO 200 TIMES
001200                      DEPENDING ON CR-SCHED-COUNT
001300                      INDEXED BY CR-SCHED-IX.
001400         05  CR-SCHED-CHAIR-ROOM-ID      PIC X(36).
001500         05  CR-SCHED-DATE               PIC 9(8)  COMP.
001600         05  CR-SCHED-OPEN-TIME          PIC 9(4)  COMP.
001700         05  CR-SCHED-CLOSE-TIME         PIC 9(4)  COMP.
001800         05  CR-SCHED-CLOSED             PIC X.
001900         05  CR-SCHED-CUSTOMIZED         PIC X.
002000         05  FILLER                      PIC X(6).
002100*
