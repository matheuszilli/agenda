000100* *******************************************
000200*                                           *
000300*   Working Storage For Schedule Conflict   *
000400*      Check Request And Response Areas     *
000500*      (In memory only - see spec Files)     *
000600* *******************************************
000700* 
000800* 13/02/26 flc - Created for SCCONFL.
000900* 23/02/26 djm - Widened Ccr-Dates/Ccs-Conflict-Dates to 100
001000*                occurs per spec; was 50 in the first cut.
001100*
001200 01  CONFLICT-CHECK-REQUEST.
001300     03  CCR-CHAIR-ROOM-ID          PIC X(36).
001400     03  CCR-DATE-COUNT             PIC 9(3)  COMP.
001500     03  CCR-DATES                  PIC 9(8)  COMP
001600                                     OCCURS 100 TIMES.
001700     03  CCR-DOW-COUNT              PIC 9    COMP.
001800     03  CCR-DAYS-OF-WEEK           PIC 9
001900                                     OCCURS 7 TIMES.
002000*                                   0=Sunday .. 6=Saturday
002100     03  CCR-START-DATE             PIC 9(8)  COMP.
002200     03  CCR-END-DATE               PIC 9(8)  COMP.
002300     03  CCR-INCLUDE-CUSTOMIZED     PIC X.
002400*
002500 01  CONFLICT-CHECK-RESPONSE.
002600     03  CCS-CHAIR-ROOM-ID          PIC X(36).
002700     03  CCS-HAS-CONFLICTS          PIC X.
002800     03  CCS-CONFLICT-COUNT         PIC 9(3)  COMP.
002900     03  CCS-CONFLICT-DATES         PIC 9(8)  COMP
003000                                     OCCURS 100 TIMES.
003100*
