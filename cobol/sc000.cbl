000100* ****************************************************************
000200*                                                                *
000300*               Agenda Scheduling     Start Of Day                *
000400*          Establishes Run-Date for the whole suite and          *
000500*              chains into whichever module called us            *
000600*                                                                *
000700* ****************************************************************
000800* 
000900 IDENTIFICATION          DIVISION.
001000* ===============================
001100* 
001200* **
001300      PROGRAM-ID.         SC000.
001400* **
001500      AUTHOR.             R J JOHANSEN.
001600* **
001700      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001800* **
001900      DATE-WRITTEN.       14/03/1984.
002000* **
002100      DATE-COMPILED.
002200* **
002300      SECURITY.           Copyright (C) 1984-2026, Meridian Salon
002400                           Systems. Site-licensed, not for resale.
002500* **
002600*     Remarks.            Agenda Scheduling Start Of Day Program.
002700*                         Accepts and validates today's run date,
002800*                         hands it down to every chained module.
002900* **
003000*     Called modules.     SCDATEU.
003100* **
003200* Changes:
003300* 14/03/84 rjj -        Original version, ran as the shop's job
003400*                       clock-in program (hand-written appointment
003500*                       book, no automation behind it yet).
003600* 02/09/86 rjj -        Added retry loop on bad date entry.
003700* 19/11/91 rjj -        Picked up UK/USA/Intl date swap from the
003800*                       common date copybook rather than rolling
003900*                       our own a second time.
004000* 30/12/98 flc - Y2K    Four digit year throughout, WSA-Date tested
004100*                       against "00000000" not "000000".
004200* 11/06/03 flc -        Migrated off the old character screen
004300*                       package, DISPLAY/ACCEPT now free-standing.
004400* 24/01/12 tnb -        Chg usage of Stk-Date-Form to the suite's
004500*                       own Date-Form field.
004600* 17/02/26 flc -   1.00 Rebuilt as the entry point for the Agenda
004700*                       Scheduling conversion. Dropped the old
004800*                       clock-in/job-card logic entirely; this now
004900*                       only establishes Run-Date for the batch
005000*                       engines (Scavail, Scconfl, Screcur,
005100*                       Scbook, Scasgn, Scpgate).
005200* 28/02/26 flc -   1.01 CALLs Scdateu fn 5 for validation instead
005300*                       of the retired intrinsic-FUNCTION checks.
005400* 09/03/26 djm -   1.02 Chg WSA-Date test from 000000 to 00000000
005500*                       again - the Y2K fix had regressed in the
005600*                       rewrite. Wow.
005700* 
005800 ENVIRONMENT             DIVISION.
005900* ===============================
006000* 
006100 COPY "ENVDIV.COB".
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006400 DATA                    DIVISION.
006500 FILE SECTION.
006600 WORKING-STORAGE SECTION.
006700* ----------------------
006800 77  PROG-NAME           PIC X(15)  VALUE "SC000 (1.02)".
006900* 
007000 01  WS-DATA.
007100     03  MENU-REPLY      PIC 9.
007200     03  WS-REPLY        PIC X.
007300     03  WSA-DATE.
007400       05  WSA-CC        PIC 99.
007500       05  WSA-YY        PIC 99.
007600       05  WSA-MM        PIC 99.
007700       05  WSA-DD        PIC 99.
007800* 
007900 01  WS-DATE-FORMATS.
008000     03  WS-SWAP             PIC XX.
008100     03  WS-DATE             PIC X(10).
008200     03  WS-UK REDEFINES WS-DATE.
008300         05  WS-DAYS         PIC XX.
008400         05  FILLER          PIC X.
008500         05  WS-MONTH        PIC XX.
008600         05  FILLER          PIC X.
008700         05  WS-YEAR         PIC X(4).
008800     03  WS-USA REDEFINES WS-DATE.
008900         05  WS-USA-MONTH    PIC XX.
009000         05  FILLER          PIC X.
009100         05  WS-USA-DAYS     PIC XX.
009200         05  FILLER          PIC X.
009300         05  FILLER          PIC X(4).
009400     03  WS-INTL REDEFINES WS-DATE.
009500         05  WS-INTL-YEAR    PIC X(4).
009600         05  FILLER          PIC X.
009700         05  WS-INTL-MONTH   PIC XX.
009800         05  FILLER          PIC X.
009900         05  WS-INTL-DAYS    PIC XX.
010000* 
010100 01  ERROR-MESSAGES.
010200     03  SC005           PIC X(22)  VALUE "SC005 Invalid run date".
010300     03  FILLER          PIC X(08).
010400* 
010500 COPY "WSSCDTU.COB".
010600* 
010700 LINKAGE SECTION.
010800* ==============
010900* 
011000 01  TO-DAY              PIC X(10).
011100 COPY "WSSCFIL.COB".
011200 COPY "WSCALL.COB".
011300* 
011400 PROCEDURE DIVISION USING WS-CALLING-DATA
011500                           TO-DAY
011600                           FILE-DEFS.
011700* ========================================
011800* 
011900     SET      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" TO "Y".
012000* 
012100     ACCEPT   WSA-DATE FROM DATE YYYYMMDD.
012200     IF       WSA-DATE NOT = "00000000"
012300              MOVE WSA-CC TO WS-INTL-YEAR (1:2)
012400              MOVE WSA-YY TO WS-INTL-YEAR (3:2)
012500              MOVE WSA-MM TO WS-INTL-MONTH
012600              MOVE WSA-DD TO WS-INTL-DAYS
012700              MOVE WS-INTL-YEAR TO TO-DAY (1:4)
012800              MOVE WS-INTL-MONTH TO TO-DAY (5:2)
012900              MOVE WS-INTL-DAYS TO TO-DAY (7:2).
013000* 
013100     DISPLAY  "Agenda Scheduling Suite -" AT 0101
013200              WITH FOREGROUND-COLOR 2 ERASE EOS.
013300     DISPLAY  PROG-NAME AT 0301 WITH FOREGROUND-COLOR 2.
013400     DISPLAY  "Start Of Day" AT 0333 WITH FOREGROUND-COLOR 2.
013500* 
013600 DATE-ENTRY.
013700     DISPLAY  "Enter today's run date as ccyymmdd - [        ]"
013800              AT 0812 WITH FOREGROUND-COLOR 2.
013900     DISPLAY  TO-DAY (1:8) AT 0851 WITH FOREGROUND-COLOR 3.
014000     ACCEPT   TO-DAY (1:8) AT 0851 WITH FOREGROUND-COLOR 3 UPDATE.
014100* 
014200     MOVE     5 TO DTU-FUNCTION.
014300     MOVE     TO-DAY (1:8) TO DTU-DATE.
014400     CALL     "SCDATEU" USING DTU-LINKAGE.
014500     IF       DTU-VALID NOT = "Y"
014600              DISPLAY SC005 AT 0860 WITH FOREGROUND-COLOR 4
014700              GO TO DATE-ENTRY
014800     ELSE
014900              DISPLAY " " AT 0860 WITH ERASE EOL.
015000* 
015100     GO       TO CHAIN-MENU.
015200* 
015300 CHAIN-MENU.
015400     MOVE     ZERO TO WS-TERM-CODE.
015500* 
015600 MAIN-EXIT.
015700     EXIT     PROGRAM.
