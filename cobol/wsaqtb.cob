000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Appointment Entries  *
000400* *******************************************
000500* 
000600* 09/03/26 flc - Created, shaped after Wssbtb.cob. Largest of
000700*                the seven working tables - this is the busiest
000800*                file in the suite, same as it was when Appt
000900*                was carried on the old Employee master shape.
001000*
001100 01  APPT-TABLE.
001200     03  APPT-COUNT                 PIC 9(5)  COMP.
001300     03  APPT-ROW OCCURS 1 TO 500 TIMES
001400                  DEPENDING ON APPT-COUNT
001500                  INDEXED BY APPT-IX.
001600         05  APPT-ID                     PIC X(36).
001700         05  APPT-PROFESSIONAL-ID        PIC X(36).
001800         05  APPT-CUSTOMER-ID            PIC X(36).
001900         05  APPT-SUBSIDIARY-ID          PIC X(36).
002000         05  APPT-CHAIR-ROOM-ID          PIC X(36).
002100         05  APPT-ITEM-ID                PIC X(36).
002200         05  APPT-START-DATE             PIC 9(8)  COMP.
002300         05  APPT-START-TIME             PIC 9(4)  COMP.
002400         05  APPT-END-DATE               PIC 9(8)  COMP.
002500         05  APPT-END-TIME               PIC 9(4)  COMP.
002600         05  APPT-STATUS                PIC X(14).
002700         05  FILLER                      PIC X(15).
002800*
