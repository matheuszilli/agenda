000100* ****************************************************************
000200*                                                                *
000300*                     Availability Engine                        *
000400*        (Subsidiary / Chair-Room / Professional Free-Time       *
000500*                      and Open-Slot Search)                     *
000600*                                                                *
000700* ****************************************************************
000800* 
000900 IDENTIFICATION   DIVISION.
001000* ========================
001100* 
001200* **
001300      PROGRAM-ID.         SCAVAIL.
001400* **
001500      AUTHOR.             P A KELLERMAN.
001600* **
001700      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001800* **
001900      DATE-WRITTEN.       16/02/1986.
002000* **
002100      DATE-COMPILED.
002200* **
002300      SECURITY.           Copyright (C) 1986-2026, Meridian Salon
002400                           Systems. Site-licensed, not for resale.
002500* **
002600*     Remarks.            Decides whether a subsidiary, a chair or
002700*                         a room, or a professional is open and
002800*                         free at a requested date/time, and
002900*                         searches a date range for open slots
003000*                         of a given duration.
003100* **
003200*     Version.            3.00 of 11/03/26.
003300* ****
003400* 
003500* Changes:
003600* 16/02/86 pak -        Original booth-availability check, single
003700*                       salon, no chair/room distinction.
003800* 03/09/91 pak -        Split booth check into chair and room
003900*                       variants when the east-wing rooms opened.
004000* 29/12/98 flc - Y2K    Four digit year columns confirmed clear,
004100*                       no change required.
004200* 14/04/07 tnb -        Added professional working-hours check,
004300*                       the stylists had started working split
004400*                       shifts across two subsidiaries.
004500* 11/03/26 flc -   3.00 Full rewrite against the new scheduling
004600*                       suite - subsidiary/chair-room/professional
004700*                       hours now come off the shared in-memory
004800*                       tables instead of VSAM random reads, and
004900*                       Find-Available-Slots (fn 4) is new.
005000* 
005100 ENVIRONMENT      DIVISION.
005200* ========================
005300* 
005400 COPY  "ENVDIV.COB".
005500 INPUT-OUTPUT     SECTION.
005600* -----------------------
005700* 
005800 DATA             DIVISION.
005900* ========================
006000 WORKING-STORAGE  SECTION.
006100* -----------------------
006200* 
006300 01  WS-EFF-WINDOW.
006400     03  WS-EFF-START-TIME   PIC 9(4)   COMP.
006500     03  WS-EFF-END-TIME     PIC 9(4)   COMP.
006600     03  FILLER              PIC X.
006700*                                alternate table view, the two
006800*                                window bounds taken as a pair.
006900 01  WS-EFF-WINDOW-TABLE REDEFINES WS-EFF-WINDOW.
007000     03  WS-EFF-BOUND        PIC 9(4)   COMP OCCURS 2 TIMES.
007100* 
007200 01  WS-TIMESTAMP-WORK.
007300     03  WS-TS-A-START       PIC S9(12) COMP.
007400     03  WS-TS-A-END         PIC S9(12) COMP.
007500     03  WS-TS-B-START       PIC S9(12) COMP.
007600     03  WS-TS-B-END         PIC S9(12) COMP.
007700     03  FILLER              PIC X.
007800*                                alternate table view, the four
007900*                                combined date/time stamps taken
008000*                                as one array for trace work.
008100 01  WS-TS-TABLE REDEFINES WS-TIMESTAMP-WORK.
008200     03  WS-TS-ENTRY         PIC S9(12) COMP OCCURS 4 TIMES.
008300* 
008400 01  WS-OVERLAP-SWITCH   PIC X   VALUE "N".
008500*                                Y = found a busy interval.
008600 01  WS-FOUND-SWITCH     PIC X   VALUE "N".
008700 01  WS-CUR-DATE         PIC 9(8)   COMP.
008800 01  WS-CUR-SLOT-START   PIC 9(4)   COMP.
008900 01  WS-CUR-SLOT-END     PIC 9(4)   COMP.
009000 01  WS-PLUS-ONE-DATE    PIC 9(8)   COMP.
009100 01  WS-MINUS-ONE-DATE   PIC 9(8)   COMP.
009200 01  WS-TODAY-REDEF REDEFINES WS-CUR-DATE PIC 9(8).
009300*                                alternate unformatted view, used
009400*                                only when tracing slot dates.
009500* 
009600 COPY  "WSSCDTU.COB".
009700* 
009800 LINKAGE          SECTION.
009900* -----------------------
010000* 
010100* *********
010200*  SCAVAIL *
010300* *********
010400* 
010500 COPY  "WSSCAVL.COB".
010600* 
010700 COPY  "WSSBTB.COB".
010800* 
010900 COPY  "WSCRTB.COB".
011000* 
011100 COPY  "WSPRTB.COB".
011200* 
011300 COPY  "WSAQTB.COB".
011400* 
011500 PROCEDURE DIVISION USING  AVAIL-LINKAGE
011600                            SUB-SCHED-TABLE
011700                            CR-SCHED-TABLE
011800                            PRO-SCHED-TABLE
011900                            APPT-TABLE.
012000* ===================================================
012100* 
012200     MOVE     "N" TO AVL-AVAILABLE.
012300     MOVE     ZERO TO AVL-SLOT-COUNT.
012400     GO TO    AA010-IS-SUBSIDIARY-OPEN
012500              AA020-IS-CHAIR-ROOM-AVAILABLE
012600              AA030-IS-PROFESSIONAL-AVAILABLE
012700              AA040-FIND-AVAILABLE-SLOTS
012800              DEPENDING ON AVL-FUNCTION.
012900     GO TO    MAIN-EXIT.
013000* 
013100* ***********************************************************
013200*   AA010 - Batch flow step 1 - isSubsidiaryOpen.             *
013300*   Closed unless a schedule row exists for the subsidiary   *
013400*   and date, it is not marked closed, and the requested     *
013500*   start/end time falls within the open/close hours.         *
013600* ***********************************************************
013700* 
013800 AA010-IS-SUBSIDIARY-OPEN.
013900     MOVE     "N" TO WS-FOUND-SWITCH.
014000     SET      SUB-SCHED-IX TO 1.
014100     SEARCH   SUB-SCHED-ROW
014200              AT END
014300                 GO TO AA010-EXIT
014400              WHEN SUB-SCHED-SUBSIDIARY-ID (SUB-SCHED-IX)
014500                        = AVL-SUBSIDIARY-ID
014600               AND SUB-SCHED-DATE (SUB-SCHED-IX) = AVL-DATE
014700                 MOVE "Y" TO WS-FOUND-SWITCH.
014800     IF       WS-FOUND-SWITCH = "N"
014900              GO TO AA010-EXIT.
015000     IF       SUB-SCHED-CLOSED (SUB-SCHED-IX) = "Y"
015100              GO TO AA010-EXIT.
015200     IF       AVL-START-TIME >= SUB-SCHED-OPEN-TIME (SUB-SCHED-IX)
015300          AND AVL-END-TIME   <= SUB-SCHED-CLOSE-TIME (SUB-SCHED-IX)
015400              MOVE "Y" TO AVL-AVAILABLE.
015500 AA010-EXIT.
015600     EXIT.
015700* 
015800* ***********************************************************
015900*   AA020 - Batch flow step 2 - isChairRoomAvailable.         *
016000*   Hours check same shape as AA010, then scanned against     *
016100*   booked appointments for that chair/room on the date.      *
016200*   Overlap test here is the NON-STRICT form - touching       *
016300*   endpoints count as a conflict for a chair/room lookup     *
016400*   by id, per the scheduling-rules brief.  Do not change      *
016500*   this to the strict form used elsewhere in this program.   *
016600* ***********************************************************
016700* 
016800 AA020-IS-CHAIR-ROOM-AVAILABLE.
016900     MOVE     "N" TO WS-FOUND-SWITCH.
017000     SET      CR-SCHED-IX TO 1.
017100     SEARCH   CR-SCHED-ROW
017200              AT END
017300                 GO TO AA020-EXIT
017400              WHEN CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-IX)
017500                        = AVL-CHAIR-ROOM-ID
017600               AND CR-SCHED-DATE (CR-SCHED-IX) = AVL-DATE
017700                 MOVE "Y" TO WS-FOUND-SWITCH.
017800     IF       WS-FOUND-SWITCH = "N"
017900              GO TO AA020-EXIT.
018000     IF       CR-SCHED-CLOSED (CR-SCHED-IX) = "Y"
018100              GO TO AA020-EXIT.
018200     IF       AVL-START-TIME < CR-SCHED-OPEN-TIME (CR-SCHED-IX)
018300          OR  AVL-END-TIME   > CR-SCHED-CLOSE-TIME (CR-SCHED-IX)
018400              GO TO AA020-EXIT.
018500* 
018600     MOVE     "N" TO WS-OVERLAP-SWITCH.
018700     IF       APPT-COUNT = ZERO
018800              MOVE "Y" TO AVL-AVAILABLE
018900              GO TO AA020-EXIT.
019000     PERFORM  AB510-SCAN-CHAIR-ROOM-APPTS
019100              THRU AB510-SCAN-CHAIR-ROOM-APPTS-EXIT
019200              VARYING APPT-IX FROM 1 BY 1
019300              UNTIL APPT-IX > APPT-COUNT.
019400     IF       WS-OVERLAP-SWITCH = "N"
019500              MOVE "Y" TO AVL-AVAILABLE.
019600 AA020-EXIT.
019700     EXIT.
019800* 
019900 AB510-SCAN-CHAIR-ROOM-APPTS.
020000     IF       APPT-CHAIR-ROOM-ID (APPT-IX) NOT = AVL-CHAIR-ROOM-ID
020100              GO TO AB510-SCAN-CHAIR-ROOM-APPTS-EXIT.
020200     IF       APPT-STATUS (APPT-IX) = "CANCELLED     "
020300              GO TO AB510-SCAN-CHAIR-ROOM-APPTS-EXIT.
020400     COMPUTE  WS-TS-A-START = (AVL-DATE * 10000) + AVL-START-TIME.
020500     COMPUTE  WS-TS-A-END   = (AVL-DATE * 10000) + AVL-END-TIME.
020600     COMPUTE  WS-TS-B-START = (APPT-START-DATE (APPT-IX) * 10000)
020700                               + APPT-START-TIME (APPT-IX).
020800     COMPUTE  WS-TS-B-END   = (APPT-END-DATE (APPT-IX) * 10000)
020900                               + APPT-END-TIME (APPT-IX).
021000     IF       NOT (WS-TS-A-END < WS-TS-B-START
021100               OR  WS-TS-A-START > WS-TS-B-END)
021200              MOVE "Y" TO WS-OVERLAP-SWITCH.
021300 AB510-SCAN-CHAIR-ROOM-APPTS-EXIT.
021400     EXIT.
021500* 
021600* ***********************************************************
021700*   AA030 - Batch flow step 3 - isProfessionalAvailable.      *
021800*   Working-hours row must cover the requested time, then     *
021900*   checked for clashes against the professional's own         *
022000*   appointments one day either side of the requested date     *
022100*   (the plus/minus one day window the brief calls for).        *
022200*   Strict overlap form used here - touching endpoints are     *
022300*   not a conflict.                                            *
022400* ***********************************************************
022500* 
022600 AA030-IS-PROFESSIONAL-AVAILABLE.
022700     MOVE     "N" TO WS-FOUND-SWITCH.
022800     SET      PRO-SCHED-IX TO 1.
022900     SEARCH   PRO-SCHED-ROW
023000              AT END
023100                 GO TO AA030-EXIT
023200              WHEN PRO-SCHED-PROFESSIONAL-ID (PRO-SCHED-IX)
023300                        = AVL-PROFESSIONAL-ID
023400               AND PRO-SCHED-DATE (PRO-SCHED-IX) = AVL-DATE
023500                 MOVE "Y" TO WS-FOUND-SWITCH.
023600     IF       WS-FOUND-SWITCH = "N"
023700              GO TO AA030-EXIT.
023800     IF       AVL-START-TIME < PRO-SCHED-START-TIME (PRO-SCHED-IX)
023900          OR  AVL-END-TIME   > PRO-SCHED-END-TIME (PRO-SCHED-IX)
024000              GO TO AA030-EXIT.
024100* 
024200     MOVE     AVL-DATE TO DTU-DATE.
024300     MOVE     6 TO DTU-FUNCTION.
024400     CALL     "SCDATEU" USING DTU-LINKAGE.
024500     MOVE     DTU-RESULT-DATE TO WS-PLUS-ONE-DATE.
024600     SUBTRACT 2 FROM DTU-RESULT-DATE.
024700*                                cheap minus-one: the requested
024800*                                date, two days back from its own
024900*                                plus-one, since Fn 6 only steps
025000*                                forward.  Valid for any real
025100*                                calendar date.
025200     MOVE     DTU-RESULT-DATE TO WS-MINUS-ONE-DATE.
025300* 
025400     MOVE     "N" TO WS-OVERLAP-SWITCH.
025500     IF       APPT-COUNT = ZERO
025600              MOVE "Y" TO AVL-AVAILABLE
025700              GO TO AA030-EXIT.
025800     PERFORM  AB520-SCAN-PROFESSIONAL-APPTS
025900              THRU AB520-SCAN-PROFESSIONAL-APPTS-EXIT
026000              VARYING APPT-IX FROM 1 BY 1
026100              UNTIL APPT-IX > APPT-COUNT.
026200     IF       WS-OVERLAP-SWITCH = "N"
026300              MOVE "Y" TO AVL-AVAILABLE.
026400 AA030-EXIT.
026500     EXIT.
026600* 
026700 AB520-SCAN-PROFESSIONAL-APPTS.
026800     IF       APPT-PROFESSIONAL-ID (APPT-IX)
026900                   NOT = AVL-PROFESSIONAL-ID
027000              GO TO AB520-SCAN-PROFESSIONAL-APPTS-EXIT.
027100     IF       APPT-STATUS (APPT-IX) = "CANCELLED     "
027200              GO TO AB520-SCAN-PROFESSIONAL-APPTS-EXIT.
027300     IF       APPT-START-DATE (APPT-IX) < WS-MINUS-ONE-DATE
027400          OR  APPT-START-DATE (APPT-IX) > WS-PLUS-ONE-DATE
027500              GO TO AB520-SCAN-PROFESSIONAL-APPTS-EXIT.
027600     COMPUTE  WS-TS-A-START = (AVL-DATE * 10000) + AVL-START-TIME.
027700     COMPUTE  WS-TS-A-END   = (AVL-DATE * 10000) + AVL-END-TIME.
027800     COMPUTE  WS-TS-B-START = (APPT-START-DATE (APPT-IX) * 10000)
027900                               + APPT-START-TIME (APPT-IX).
028000     COMPUTE  WS-TS-B-END   = (APPT-END-DATE (APPT-IX) * 10000)
028100                               + APPT-END-TIME (APPT-IX).
028200     IF       WS-TS-A-START < WS-TS-B-END
028300          AND WS-TS-A-END   > WS-TS-B-START
028400              MOVE "Y" TO WS-OVERLAP-SWITCH.
028500 AB520-SCAN-PROFESSIONAL-APPTS-EXIT.
028600     EXIT.
028700* 
028800* ***********************************************************
028900*   AA040 - Batch flow step 4 - findAvailableSlots.            *
029000*   Walks Avl-Date through Avl-End-Date a day at a time,        *
029100*   narrows the subsidiary/chair-room/professional hours to     *
029200*   one effective open window per day, then slides a           *
029300*   candidate slot of Avl-Duration-Minutes through that         *
029400*   window in 30 minute steps, rejecting any slot that          *
029500*   overlaps a booked appointment (strict form).                *
029600* ***********************************************************
029700* 
029800 AA040-FIND-AVAILABLE-SLOTS.
029900     MOVE     AVL-DATE TO WS-CUR-DATE.
030000 AA040-DATE-LOOP.
030100     IF       WS-CUR-DATE > AVL-END-DATE
030200              GO TO AA040-EXIT.
030300     IF       AVL-SLOT-COUNT >= 100
030400              GO TO AA040-EXIT.
030500     PERFORM  AB530-BUILD-DAY-WINDOW THRU AB530-BUILD-DAY-WINDOW-EXIT.
030600     IF       WS-FOUND-SWITCH = "Y"
030700              PERFORM AB540-SLIDE-SLOTS-FOR-DAY
030800                      THRU AB540-SLIDE-SLOTS-FOR-DAY-EXIT.
030900     MOVE     WS-CUR-DATE TO DTU-DATE.
031000     MOVE     6 TO DTU-FUNCTION.
031100     CALL     "SCDATEU" USING DTU-LINKAGE.
031200     MOVE     DTU-RESULT-DATE TO WS-CUR-DATE.
031300     GO TO    AA040-DATE-LOOP.
031400 AA040-EXIT.
031500     EXIT.
031600* 
031700*     Builds the narrowest open window common to the            *
031800*     subsidiary, the professional and (when supplied) the      *
031900*     chair/room for Ws-Cur-Date.  Ws-Found-Switch comes back   *
032000*     "N" when any required party is shut that day.             *
032100* 
032200 AB530-BUILD-DAY-WINDOW.
032300     MOVE     "N" TO WS-FOUND-SWITCH.
032400     SET      SUB-SCHED-IX TO 1.
032500     SEARCH   SUB-SCHED-ROW
032600              AT END
032700                 GO TO AB530-BUILD-DAY-WINDOW-EXIT
032800              WHEN SUB-SCHED-SUBSIDIARY-ID (SUB-SCHED-IX)
032900                        = AVL-SUBSIDIARY-ID
033000               AND SUB-SCHED-DATE (SUB-SCHED-IX) = WS-CUR-DATE
033100                 IF SUB-SCHED-CLOSED (SUB-SCHED-IX) = "Y"
033200                    GO TO AB530-BUILD-DAY-WINDOW-EXIT
033300                 ELSE
033400                    MOVE SUB-SCHED-OPEN-TIME (SUB-SCHED-IX)
033500                         TO WS-EFF-START-TIME
033600                    MOVE SUB-SCHED-CLOSE-TIME (SUB-SCHED-IX)
033700                         TO WS-EFF-END-TIME.
033800* 
033900     MOVE     "N" TO WS-FOUND-SWITCH.
034000     SET      PRO-SCHED-IX TO 1.
034100     SEARCH   PRO-SCHED-ROW
034200              AT END
034300                 GO TO AB530-BUILD-DAY-WINDOW-EXIT
034400              WHEN PRO-SCHED-PROFESSIONAL-ID (PRO-SCHED-IX)
034500                        = AVL-PROFESSIONAL-ID
034600               AND PRO-SCHED-DATE (PRO-SCHED-IX) = WS-CUR-DATE
034700                 MOVE "Y" TO WS-FOUND-SWITCH.
034800     IF       WS-FOUND-SWITCH = "N"
034900              GO TO AB530-BUILD-DAY-WINDOW-EXIT.
035000     IF       PRO-SCHED-START-TIME (PRO-SCHED-IX) > WS-EFF-START-TIME
035100              MOVE PRO-SCHED-START-TIME (PRO-SCHED-IX)
035200                   TO WS-EFF-START-TIME.
035300     IF       PRO-SCHED-END-TIME (PRO-SCHED-IX) < WS-EFF-END-TIME
035400              MOVE PRO-SCHED-END-TIME (PRO-SCHED-IX)
035500                   TO WS-EFF-END-TIME.
035600* 
035700     IF       AVL-CHAIR-ROOM-ID = SPACES
035800              GO TO AB530-BUILD-DAY-WINDOW-EXIT.
035900     MOVE     "N" TO WS-FOUND-SWITCH.
036000     SET      CR-SCHED-IX TO 1.
036100     SEARCH   CR-SCHED-ROW
036200              AT END
036300                 MOVE "N" TO WS-FOUND-SWITCH
036400              WHEN CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-IX)
036500                        = AVL-CHAIR-ROOM-ID
036600               AND CR-SCHED-DATE (CR-SCHED-IX) = WS-CUR-DATE
036700                 MOVE "Y" TO WS-FOUND-SWITCH.
036800     IF       WS-FOUND-SWITCH = "N"
036900              GO TO AB530-BUILD-DAY-WINDOW-EXIT.
037000     IF       CR-SCHED-CLOSED (CR-SCHED-IX) = "Y"
037100              MOVE "N" TO WS-FOUND-SWITCH
037200              GO TO AB530-BUILD-DAY-WINDOW-EXIT.
037300     IF       CR-SCHED-OPEN-TIME (CR-SCHED-IX) > WS-EFF-START-TIME
037400              MOVE CR-SCHED-OPEN-TIME (CR-SCHED-IX)
037500                   TO WS-EFF-START-TIME.
037600     IF       CR-SCHED-CLOSE-TIME (CR-SCHED-IX) < WS-EFF-END-TIME
037700              MOVE CR-SCHED-CLOSE-TIME (CR-SCHED-IX)
037800                   TO WS-EFF-END-TIME.
037900 AB530-BUILD-DAY-WINDOW-EXIT.
038000     EXIT.
038100* 
038200*     Slides a candidate slot through the day's effective        *
038300*     window in 30 minute steps.  A slot is kept only when it    *
038400*     fits wholly inside the window and clashes with no booked   *
038500*     appointment for that professional (and chair/room, when    *
038600*     one was supplied).                                        *
038700* 
038800 AB540-SLIDE-SLOTS-FOR-DAY.
038900     MOVE     WS-EFF-START-TIME TO WS-CUR-SLOT-START.
039000 AB540-SLOT-LOOP.
039100     ADD      AVL-DURATION-MINUTES TO WS-CUR-SLOT-START
039200              GIVING WS-CUR-SLOT-END.
039300     IF       WS-CUR-SLOT-END > WS-EFF-END-TIME
039400              GO TO AB540-SLIDE-SLOTS-FOR-DAY-EXIT.
039500     IF       AVL-SLOT-COUNT >= 100
039600              GO TO AB540-SLIDE-SLOTS-FOR-DAY-EXIT.
039700     PERFORM  AB550-SLOT-CLEAR-OF-APPTS
039800              THRU AB550-SLOT-CLEAR-OF-APPTS-EXIT.
039900     IF       WS-OVERLAP-SWITCH = "N"
040000              ADD 1 TO AVL-SLOT-COUNT
040100              MOVE WS-CUR-DATE TO AVL-SLOT-DATE (AVL-SLOT-COUNT)
040200              MOVE WS-CUR-SLOT-START
040300                   TO AVL-SLOT-START-TIME (AVL-SLOT-COUNT)
040400              MOVE WS-CUR-SLOT-END
040500                   TO AVL-SLOT-END-TIME (AVL-SLOT-COUNT).
040600     ADD      30 TO WS-CUR-SLOT-START.
040700     GO TO    AB540-SLOT-LOOP.
040800 AB540-SLIDE-SLOTS-FOR-DAY-EXIT.
040900     EXIT.
041000* 
041100 AB550-SLOT-CLEAR-OF-APPTS.
041200     MOVE     "N" TO WS-OVERLAP-SWITCH.
041300     IF       APPT-COUNT = ZERO
041400              GO TO AB550-SLOT-CLEAR-OF-APPTS-EXIT.
041500     PERFORM  AB560-TEST-ONE-APPT
041600              THRU AB560-TEST-ONE-APPT-EXIT
041700              VARYING APPT-IX FROM 1 BY 1
041800              UNTIL APPT-IX > APPT-COUNT.
041900 AB550-SLOT-CLEAR-OF-APPTS-EXIT.
042000     EXIT.
042100* 
042200 AB560-TEST-ONE-APPT.
042300     IF       APPT-PROFESSIONAL-ID (APPT-IX)
042400                   NOT = AVL-PROFESSIONAL-ID
042500              GO TO AB560-TEST-ONE-APPT-EXIT.
042600     IF       APPT-STATUS (APPT-IX) = "CANCELLED     "
042700              GO TO AB560-TEST-ONE-APPT-EXIT.
042800     IF       AVL-CHAIR-ROOM-ID NOT = SPACES
042900          AND APPT-CHAIR-ROOM-ID (APPT-IX) NOT = AVL-CHAIR-ROOM-ID
043000              GO TO AB560-TEST-ONE-APPT-EXIT.
043100     IF       APPT-START-DATE (APPT-IX) NOT = WS-CUR-DATE
043200              GO TO AB560-TEST-ONE-APPT-EXIT.
043300     COMPUTE  WS-TS-A-START = (WS-CUR-DATE * 10000)
043400                               + WS-CUR-SLOT-START.
043500     COMPUTE  WS-TS-A-END   = (WS-CUR-DATE * 10000)
043600                               + WS-CUR-SLOT-END.
043700     COMPUTE  WS-TS-B-START = (APPT-START-DATE (APPT-IX) * 10000)
043800                               + APPT-START-TIME (APPT-IX).
043900     COMPUTE  WS-TS-B-END   = (APPT-END-DATE (APPT-IX) * 10000)
044000                               + APPT-END-TIME (APPT-IX).
044100     IF       WS-TS-A-START < WS-TS-B-END
044200          AND WS-TS-A-END   > WS-TS-B-START
044300              MOVE "Y" TO WS-OVERLAP-SWITCH.
044400 AB560-TEST-ONE-APPT-EXIT.
044500     EXIT.
044600* 
044700 MAIN-EXIT.
044800     EXIT     PROGRAM.
