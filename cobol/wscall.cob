000100* *******************************************
000200*                                           *
000300*   Common Inter-Program Calling Linkage    *
000400*      Passed On Every Chain Between The     *
000500*      Scheduling Suite's Programs           *
000600* *******************************************
000700* 
000800* 13/02/26 flc - New chaining block for the scheduling suite,
000900*                same shape the old payroll Del-Link convention
001000*                used, so Sc000 can hand off to any engine module
001100*                without each one inventing its own linkage area.
001200* 26/02/26 wkr - Term-Code widened to 99 range - the front desk
001300*                terminals run higher numbers than payroll's
001400*                old 1-30 set ever needed.
001500* 07/03/26 flc - Added Ws-Resume-Point for Sc000's restart logic
001600*                (program abends mid-chain, operator re-runs, we
001700*                do not want to rebuild Today from scratch).
001800*
001900 01  WS-CALLING-DATA.
002000     03  WS-CALLED                  PIC X(8).
002100     03  WS-CALLER                  PIC X(8).
002200     03  WS-DEL-LINK                PIC X(8).
002300     03  WS-TERM-CODE               PIC 99.
002400     03  WS-PROCESS-FUNC            PIC 9.
002500     03  WS-SUB-FUNCTION            PIC 9.
002600     03  WS-RESUME-POINT            PIC 9.
002700*                                   0=fresh start, 1=resumed by
002800*                                   operator after an abend
002900     03  WS-CD-ARGS                 PIC X(12).
003000     03  FILLER                     PIC X(01).
003100*
