000100* ****************************************************************
000200*                                                                *
000300*                 Date Validation & Conversion                   *
000400*            (Weekday Code / Date-Range Stepping Utility)        *
000500*                                                                *
000600* ****************************************************************
000700* 
000800 IDENTIFICATION   DIVISION.
000900* ========================
001000* 
001100* **
001200      PROGRAM-ID.         SCDATEU.
001300* **
001400      AUTHOR.             R J JOHANSEN.
001500* **
001600      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001700* **
001800      DATE-WRITTEN.       02/11/1985.
001900* **
002000      DATE-COMPILED.
002100* **
002200      SECURITY.           Copyright (C) 1985-2026, Meridian Salon
002300                           Systems. Site-licensed, not for resale.
002400* **
002500*     Remarks.            Date Validation / Weekday Conversion /
002600*                         Date-Range Stepping.
002700*                         Converts and checks dates held as
002800*                         9(8) CCYYMMDD, derives ISO weekday
002900*                         numbers and steps a date forward by
003000*                         seven days for the recurring-pattern
003100*                         expanders.
003200* **
003300*     Version.            2.00 of 28/02/26.
003400* ****
003500* 
003600* Changes:
003700* 02/11/85 rjj -        Original appointment-book date checker,
003800*                       dd/mm/yy only, no century handling.
003900* 14/05/89 rjj -        Added century digits, dd/mm/ccyy.
004000* 29/12/98 flc - Y2K    Four digit year enforced throughout; the
004100*                       old two-digit pivot-year guess is gone.
004200* 09/02/09 flc -        Migration to Open Cobol, reworked around
004300*                       intrinsic FUNCTION Test-Date-YYYYMMDD /
004400*                       integer-of-Date / Date-of-integer to cut
004500*                       risk of format drift across call sites.
004600* 19/10/16 tnb -        Noted CC-relative binary dates are not
004700*                       directly usable by other suites without
004800*                       a rebase; left as a caveat only.
004900* 20/02/26 flc -   2.00 Dropped ALL intrinsic FUNCTION usage per
005000*                       the conversion brief - house policy now
005100*                       bars them from new/rewritten modules.
005200*                       Re-implemented date-to-serial and back
005300*                       with the shop's own civil-calendar
005400*                       arithmetic (DAYS-FROM-CIVIL /
005500*                       CIVIL-FROM-DAYS below) so this module has
005600*                       no outside dependency at all.
005700* 23/02/26 flc -   2.01 Added DTU-FUNCTION dispatch: weekday,
005800*                       Sun-based-to-ISO convert, first-on-or-
005900*                       after-weekday and step-7-days all share
006000*                       this one serial-date engine now.
006100* 04/03/26 djm -   2.02 Added FN 5 (plain calendar validity
006200*                       check) for Sc000's run-date entry screen.
006300* 11/03/26 flc -   2.03 Added FN 6 (step forward 1 day) for
006400*                       Scavail's day-by-day slot search.
006500* 12/03/26 flc -   2.04 Added FN 7 (step backward 2 days) for
006600*                       Scpgate's pre-payment deadline date.
006700* 
006800 ENVIRONMENT      DIVISION.
006900* ========================
007000* 
007100 COPY  "ENVDIV.COB".
007200 INPUT-OUTPUT     SECTION.
007300* -----------------------
007400* 
007500 DATA             DIVISION.
007600* ========================
007700 WORKING-STORAGE  SECTION.
007800* -----------------------
007900* 
008000 01  WS-CIVIL-DATE.
008100     03  WS-CIVIL-Y          PIC S9(9)  COMP.
008200     03  WS-CIVIL-M          PIC S9(9)  COMP.
008300     03  WS-CIVIL-D          PIC S9(9)  COMP.
008400     03  FILLER              PIC X.
008500* 
008600 01  WS-SERIAL-WORK.
008700     03  WS-DAYS-EPOCH       PIC S9(9)  COMP.
008800     03  WS-ERA              PIC S9(9)  COMP.
008900     03  WS-YOE              PIC S9(9)  COMP.
009000     03  WS-DOY              PIC S9(9)  COMP.
009100     03  WS-DOE              PIC S9(9)  COMP.
009200     03  WS-MP               PIC S9(9)  COMP.
009300     03  WS-M-ADJ            PIC S9(9)  COMP.
009400     03  FILLER              PIC X.
009500* 
009600 01  WS-REMAINDER-WORK.
009700     03  WS-QUOT             PIC S9(9)  COMP.
009800     03  WS-REM              PIC S9(9)  COMP.
009900     03  WS-Q1               PIC S9(9)  COMP.
010000     03  WS-Q2               PIC S9(9)  COMP.
010100     03  WS-Q3               PIC S9(9)  COMP.
010200     03  FILLER              PIC X.
010300* 
010400 01  WS-UNPACK-DATE.
010500     03  WS-UP-CCYY          PIC 9(4).
010600     03  WS-UP-MM            PIC 99.
010700     03  WS-UP-DD            PIC 99.
010800 01  WS-UNPACK-DATE-9 REDEFINES WS-UNPACK-DATE PIC 9(8).
010900* 
011000 01  WS-DAYS-IN-MONTH-TABLE.
011100     03  WS-DIM          PIC 99  OCCURS 12
011200                                  VALUE ZERO.
011300* 
011400 01  WS-EPOCH-WORK.
011500     03  WS-EPOCH-CCYY       PIC 9(4).
011600     03  WS-EPOCH-MM         PIC 99.
011700     03  WS-EPOCH-DD         PIC 99.
011800 01  WS-EPOCH-TABLE REDEFINES WS-EPOCH-WORK PIC 9(8).
011900*                            alternate ccyy/mm/dd and flat views
012000*                            of the epoch constant, unused by
012100*                            this version but kept for the
012200*                            alternate-calendar variant on the
012300*                            bench.
012400* 
012500 01  WS-DOW-NAME-WORK.
012600     03  WS-DOW-NAME-1       PIC X(3).
012700     03  WS-DOW-NAME-2       PIC X(3).
012800     03  WS-DOW-NAME-3       PIC X(3).
012900     03  WS-DOW-NAME-4       PIC X(3).
013000     03  WS-DOW-NAME-5       PIC X(3).
013100     03  WS-DOW-NAME-6       PIC X(3).
013200     03  WS-DOW-NAME-7       PIC X(3).
013300 01  WS-DOW-NAME-TABLE REDEFINES WS-DOW-NAME-WORK.
013400     03  WS-DOW-NAME         PIC X(3)  OCCURS 7 TIMES.
013500*                            table view of the same seven bytes,
013600*                            unused by this version but kept for
013700*                            the error-message variant on the
013800*                            bench.
013900* 
014000 01  WS-LEAP-SWITCH      PIC X   VALUE "N".
014100 01  WS-ISO-DOW-WORK     PIC 9.
014200 01  WS-TARGET-ISO       PIC 9.
014300 01  WS-DELTA-DAYS       PIC S9(4)  COMP.
014400* 
014500 LINKAGE          SECTION.
014600* -----------------------
014700* 
014800* *********
014900*  SCDATEU *
015000* *********
015100* 
015200 COPY  "WSSCDTU.COB".
015300* 
015400 PROCEDURE DIVISION USING  DTU-LINKAGE.
015500* =====================================
015600* 
015700     MOVE     ZERO TO DTU-RESULT-DATE.
015800     MOVE     "N"  TO DTU-VALID.
015900     GO TO    FN-WEEKDAY FN-CONVERT FN-FIRST-ON-AFTER
016000              FN-STEP-7-DAYS FN-VALIDATE FN-STEP-1-DAY
016100              FN-STEP-BACK-2-DAYS
016200              DEPENDING ON DTU-FUNCTION.
016300     GO TO    MAIN-EXIT.
016400* 
016500* ***********************************************
016600*   FN 1 - weekday of DTU-DATE, Mon=1 .. Sun=7    *
016700* ***********************************************
016800* 
016900 FN-WEEKDAY.
017000     MOVE     DTU-DATE TO WS-UNPACK-DATE-9.
017100     MOVE     WS-UP-CCYY  TO WS-CIVIL-Y.
017200     MOVE     WS-UP-MM    TO WS-CIVIL-M.
017300     MOVE     WS-UP-DD    TO WS-CIVIL-D.
017400     PERFORM  DAYS-FROM-CIVIL THRU DAYS-FROM-CIVIL-EXIT.
017500     PERFORM  WEEKDAY-OF-EPOCH THRU WEEKDAY-OF-EPOCH-EXIT.
017600     MOVE     WS-ISO-DOW-WORK TO DTU-ISO-DOW.
017700     GO TO    MAIN-EXIT.
017800* 
017900* ***********************************************
018000*   FN 2 - Sun-based (0-6) to ISO (1-7) convert   *
018100* ***********************************************
018200* 
018300 FN-CONVERT.
018400     COMPUTE  WS-QUOT = DTU-DOW-IN + 1.
018500     DIVIDE   WS-QUOT BY 7 GIVING WS-QUOT REMAINDER WS-REM.
018600     ADD      1 TO WS-REM GIVING DTU-ISO-DOW.
018700     GO TO    MAIN-EXIT.
018800* 
018900* ***********************************************
019000*   FN 3 - first date on/after DTU-DATE that      *
019100*          falls on DTU-ISO-DOW                  *
019200* ***********************************************
019300* 
019400 FN-FIRST-ON-AFTER.
019500     MOVE     DTU-DATE TO WS-UNPACK-DATE-9.
019600     MOVE     WS-UP-CCYY  TO WS-CIVIL-Y.
019700     MOVE     WS-UP-MM    TO WS-CIVIL-M.
019800     MOVE     WS-UP-DD    TO WS-CIVIL-D.
019900     PERFORM  DAYS-FROM-CIVIL THRU DAYS-FROM-CIVIL-EXIT.
020000     PERFORM  WEEKDAY-OF-EPOCH THRU WEEKDAY-OF-EPOCH-EXIT.
020100     MOVE     DTU-ISO-DOW TO WS-TARGET-ISO.
020200     COMPUTE  WS-QUOT = WS-TARGET-ISO - WS-ISO-DOW-WORK + 7.
020300     DIVIDE   WS-QUOT BY 7 GIVING WS-QUOT REMAINDER WS-REM.
020400     MOVE     WS-REM TO WS-DELTA-DAYS.
020500     ADD      WS-DELTA-DAYS TO WS-DAYS-EPOCH.
020600     PERFORM  CIVIL-FROM-DAYS THRU CIVIL-FROM-DAYS-EXIT.
020700     PERFORM  PACK-RESULT-DATE THRU PACK-RESULT-DATE-EXIT.
020800     GO TO    MAIN-EXIT.
020900* 
021000* ***********************************************
021100*   FN 4 - step DTU-DATE forward 7 days           *
021200* ***********************************************
021300* 
021400 FN-STEP-7-DAYS.
021500     MOVE     DTU-DATE TO WS-UNPACK-DATE-9.
021600     MOVE     WS-UP-CCYY  TO WS-CIVIL-Y.
021700     MOVE     WS-UP-MM    TO WS-CIVIL-M.
021800     MOVE     WS-UP-DD    TO WS-CIVIL-D.
021900     PERFORM  DAYS-FROM-CIVIL THRU DAYS-FROM-CIVIL-EXIT.
022000     ADD      7 TO WS-DAYS-EPOCH.
022100     PERFORM  CIVIL-FROM-DAYS THRU CIVIL-FROM-DAYS-EXIT.
022200     PERFORM  PACK-RESULT-DATE THRU PACK-RESULT-DATE-EXIT.
022300     GO TO    MAIN-EXIT.
022400* 
022500* ***********************************************
022600*   FN 5 - is DTU-DATE a real calendar date ?     *
022700* ***********************************************
022800* 
022900 FN-VALIDATE.
023000     MOVE     DTU-DATE TO WS-UNPACK-DATE-9.
023100     MOVE     WS-UP-CCYY  TO WS-CIVIL-Y.
023200     MOVE     WS-UP-MM    TO WS-CIVIL-M.
023300     MOVE     WS-UP-DD    TO WS-CIVIL-D.
023400     IF       WS-CIVIL-M < 1 OR > 12
023500              GO TO MAIN-EXIT.
023600     PERFORM  BUILD-DAYS-IN-MONTH THRU BUILD-DAYS-IN-MONTH-EXIT.
023700     IF       WS-CIVIL-D >= 1
023800          AND WS-CIVIL-D <= WS-DIM (WS-CIVIL-M)
023900              MOVE "Y" TO DTU-VALID.
024000     GO TO    MAIN-EXIT.
024100* 
024200* ***********************************************
024300*   FN 6 - step DTU-DATE forward 1 day            *
024400* ***********************************************
024500* 
024600 FN-STEP-1-DAY.
024700     MOVE     DTU-DATE TO WS-UNPACK-DATE-9.
024800     MOVE     WS-UP-CCYY  TO WS-CIVIL-Y.
024900     MOVE     WS-UP-MM    TO WS-CIVIL-M.
025000     MOVE     WS-UP-DD    TO WS-CIVIL-D.
025100     PERFORM  DAYS-FROM-CIVIL THRU DAYS-FROM-CIVIL-EXIT.
025200     ADD      1 TO WS-DAYS-EPOCH.
025300     PERFORM  CIVIL-FROM-DAYS THRU CIVIL-FROM-DAYS-EXIT.
025400     PERFORM  PACK-RESULT-DATE THRU PACK-RESULT-DATE-EXIT.
025500     GO TO    MAIN-EXIT.
025600* 
025700* ***********************************************
025800*   FN 7 - step DTU-DATE backward 2 days          *
025900*          (Scpgate's pre-payment deadline)       *
026000* ***********************************************
026100* 
026200 FN-STEP-BACK-2-DAYS.
026300     MOVE     DTU-DATE TO WS-UNPACK-DATE-9.
026400     MOVE     WS-UP-CCYY  TO WS-CIVIL-Y.
026500     MOVE     WS-UP-MM    TO WS-CIVIL-M.
026600     MOVE     WS-UP-DD    TO WS-CIVIL-D.
026700     PERFORM  DAYS-FROM-CIVIL THRU DAYS-FROM-CIVIL-EXIT.
026800     SUBTRACT 2 FROM WS-DAYS-EPOCH.
026900     PERFORM  CIVIL-FROM-DAYS THRU CIVIL-FROM-DAYS-EXIT.
027000     PERFORM  PACK-RESULT-DATE THRU PACK-RESULT-DATE-EXIT.
027100     GO TO    MAIN-EXIT.
027200* 
027300* ---------------------------------------------------------------
027400*   Civil calendar serial-date engine.  Days are counted from    *
027500*   1970-01-01 (day zero, a Thursday) using the era/year-of-era/ *
027600*   day-of-era breakdown - stays positive for every booking      *
027700*   date this suite will ever see.                               *
027800* ---------------------------------------------------------------
027900* 
028000 DAYS-FROM-CIVIL.
028100     IF       WS-CIVIL-M <= 2
028200              SUBTRACT 1 FROM WS-CIVIL-Y
028300              ADD 9 TO WS-CIVIL-M GIVING WS-M-ADJ
028400     ELSE
028500              SUBTRACT 3 FROM WS-CIVIL-M GIVING WS-M-ADJ.
028600* 
028700     DIVIDE   WS-CIVIL-Y BY 400 GIVING WS-ERA.
028800     COMPUTE  WS-YOE = WS-CIVIL-Y - (WS-ERA * 400).
028900* 
029000     COMPUTE  WS-DOY = ((153 * WS-M-ADJ) + 2) / 5
029100                       + WS-CIVIL-D - 1.
029200     DIVIDE   WS-YOE BY 4   GIVING WS-QUOT.
029300     COMPUTE  WS-DOE = (WS-YOE * 365) + WS-QUOT.
029400     DIVIDE   WS-YOE BY 100 GIVING WS-QUOT.
029500     SUBTRACT WS-QUOT FROM WS-DOE.
029600     ADD      WS-DOY TO WS-DOE.
029700* 
029800     COMPUTE  WS-DAYS-EPOCH = (WS-ERA * 146097) + WS-DOE
029900                              - 719468.
030000*                            (719468 rebases the count onto
030100*                             1970-01-01 = day zero, a Thursday)
030200 DAYS-FROM-CIVIL-EXIT.
030300     EXIT.
030400* 
030500 CIVIL-FROM-DAYS.
030600     COMPUTE  WS-DOE = WS-DAYS-EPOCH + 719468.
030700     DIVIDE   WS-DOE BY 146097 GIVING WS-ERA.
030800     COMPUTE  WS-DOE = WS-DOE - (WS-ERA * 146097).
030900* 
031000     DIVIDE   WS-DOE BY 1460   GIVING WS-Q1.
031100     DIVIDE   WS-DOE BY 36524  GIVING WS-Q2.
031200     DIVIDE   WS-DOE BY 146096 GIVING WS-Q3.
031300     COMPUTE  WS-YOE = (WS-DOE - WS-Q1 + WS-Q2 - WS-Q3) / 365.
031400* 
031500     COMPUTE  WS-CIVIL-Y = WS-YOE + (WS-ERA * 400).
031600     DIVIDE   WS-YOE BY 4   GIVING WS-QUOT.
031700     COMPUTE  WS-DOY = WS-DOE - (365 * WS-YOE) - WS-QUOT.
031800     DIVIDE   WS-YOE BY 100 GIVING WS-QUOT.
031900     ADD      WS-QUOT TO WS-DOY.
032000* 
032100     COMPUTE  WS-MP = ((5 * WS-DOY) + 2) / 153.
032200     COMPUTE  WS-CIVIL-D = WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.
032300     IF       WS-MP < 10
032400              ADD 3 TO WS-MP GIVING WS-CIVIL-M
032500     ELSE
032600              SUBTRACT 9 FROM WS-MP GIVING WS-CIVIL-M.
032700     IF       WS-CIVIL-M <= 2
032800              ADD 1 TO WS-CIVIL-Y.
032900 CIVIL-FROM-DAYS-EXIT.
033000     EXIT.
033100* 
033200 WEEKDAY-OF-EPOCH.
033300     COMPUTE  WS-QUOT = WS-DAYS-EPOCH + 3.
033400     DIVIDE   WS-QUOT BY 7 GIVING WS-QUOT REMAINDER WS-REM.
033500     ADD      1 TO WS-REM GIVING WS-ISO-DOW-WORK.
033600 WEEKDAY-OF-EPOCH-EXIT.
033700     EXIT.
033800* 
033900 PACK-RESULT-DATE.
034000     MOVE     WS-CIVIL-Y TO WS-UP-CCYY.
034100     MOVE     WS-CIVIL-M TO WS-UP-MM.
034200     MOVE     WS-CIVIL-D TO WS-UP-DD.
034300     MOVE     WS-UNPACK-DATE-9 TO DTU-RESULT-DATE.
034400 PACK-RESULT-DATE-EXIT.
034500     EXIT.
034600* 
034700 BUILD-DAYS-IN-MONTH.
034800     MOVE     31 TO WS-DIM (1) WS-DIM (3) WS-DIM (5)
034900                     WS-DIM (7) WS-DIM (8) WS-DIM (10)
035000                     WS-DIM (12).
035100     MOVE     30 TO WS-DIM (4) WS-DIM (6) WS-DIM (9)
035200                     WS-DIM (11).
035300     MOVE     "N" TO WS-LEAP-SWITCH.
035400     DIVIDE   WS-CIVIL-Y BY 4 GIVING WS-QUOT REMAINDER WS-REM.
035500     IF       WS-REM = 0
035600              MOVE "Y" TO WS-LEAP-SWITCH
035700              DIVIDE WS-CIVIL-Y BY 100 GIVING WS-QUOT
035800                                        REMAINDER WS-REM
035900              IF WS-REM = 0
036000                 MOVE "N" TO WS-LEAP-SWITCH
036100                 DIVIDE WS-CIVIL-Y BY 400 GIVING WS-QUOT
036200                                           REMAINDER WS-REM
036300                 IF WS-REM = 0
036400                    MOVE "Y" TO WS-LEAP-SWITCH.
036500     IF       WS-LEAP-SWITCH = "Y"
036600              MOVE 29 TO WS-DIM (2)
036700     ELSE
036800              MOVE 28 TO WS-DIM (2).
036900 BUILD-DAYS-IN-MONTH-EXIT.
037000     EXIT.
037100* 
037200 MAIN-EXIT.
037300     EXIT     PROGRAM.
