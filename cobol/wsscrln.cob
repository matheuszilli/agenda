000100* *********
000200*  SCRECUR *
000300* *********
000400* 
000500* 20/02/26 flc - New linkage for the Recurring Schedule Expander.
000600* 07/03/26 djm - Added Rcr-Wd- per-weekday config map and the
000700*                Rcr-Conflict- echo fields for fn 4 (advanced
000800*                chair-room pattern with pre-flight conflict
000900*                check).
001000*
001100 01  RECUR-LINKAGE.
001200     03  RCR-FUNCTION               PIC 9.
001300*                                   1 = createRecurringSubsSched
001400*                                   2 = createRecurringChrRmSched
001500*                                   3 = createRecurringProSched
001600*                                   4 = createRecurringChrRmSched
001650*                                       Advanced
001700*                                   5 = createClosedDaysForSubsidiary
001800*                                   6 = createClosedDaysForChairRoom
001900     03  RCR-ENTITY-ID              PIC X(36).
002000*                                   subsidiary/chair-room/professional id
002100     03  RCR-START-DATE             PIC 9(8)  COMP.
002200     03  RCR-END-DATE               PIC 9(8)  COMP.
002300     03  RCR-TIME-1                 PIC 9(4)  COMP.
002400*                                   open/start time, fn 1-3
002500     03  RCR-TIME-2                 PIC 9(4)  COMP.
002600*                                   close/end time, fn 1-3
002700     03  RCR-REPLACE-EXISTING       PIC X.
002800*                                   Y or N
002900     03  RCR-DOW-COUNT              PIC 9    COMP.
003000     03  RCR-DAYS-OF-WEEK           PIC 9
003100                                     OCCURS 7 TIMES.
003200*                                   fn 1-3, ISO 1..7
003300     03  RCR-EXCL-COUNT             PIC 9(3) COMP.
003400     03  RCR-EXCLUDE-DATES          PIC 9(8)  COMP
003500                                     OCCURS 100 TIMES.
003600*                                   fn 1-3 only
003700     03  RCR-DATE-COUNT             PIC 9(3) COMP.
003800     03  RCR-DATES                  PIC 9(8)  COMP
003900                                     OCCURS 100 TIMES.
004000*                                   fn 5/6 explicit closed-date list
004100     03  RCR-PRECHECK               PIC X.
004200*                                   Y or N, fn 4 - ask for conflict check
004300     03  RCR-WD-OPEN-FLAG           PIC X
004400                                     OCCURS 7 TIMES.
004500*                                   fn 4, index 1 = Sunday .. 7 = Saturday
004600     03  RCR-WD-START-TIME          PIC 9(4)  COMP
004700                                     OCCURS 7 TIMES.
004800     03  RCR-WD-END-TIME            PIC 9(4)  COMP
004900                                     OCCURS 7 TIMES.
005000     03  RCR-ABORTED                PIC X.
005100*                                   Y or N, fn 4 pre-check found a
005150*                                   conflict
005200     03  RCR-CREATED-COUNT          PIC 9(3) COMP.
005300     03  RCR-CREATED-DATES          PIC 9(8)  COMP
005400                                     OCCURS 100 TIMES.
005500     03  RCR-CONFLICT-COUNT         PIC 9(3) COMP.
005600     03  RCR-CONFLICT-DATES         PIC 9(8)  COMP
005700                                     OCCURS 100 TIMES.
005800*
