000100* *******************************************
000200*                                           *
000300*   Record Definition For Subsidiary        *
000400*         Open/Close Schedule File           *
000500*      Uses Sub-Sched-Subsidiary-Id +        *
000600*           Sub-Sched-Date as key            *
000700* *******************************************
000800*   File size 48 bytes.
000900* 
001000* 11/02/26 flc - Created for the Agenda conversion.
001100* 19/02/26 flc - Added Sub-Sched-Customized flag per Recurring
001200*                Expander spec para 1b.
001300*
001400 01  SUB-SCHED-RECORD.
001500     03  SUB-SCHED-SUBSIDIARY-ID    PIC X(36).
001600     03  SUB-SCHED-DATE             PIC 9(8)  COMP.
001700*                                   CCYYMMDD
001800     03  SUB-SCHED-OPEN-TIME        PIC 9(4)  COMP.
001900*                                   HHMM
002000     03  SUB-SCHED-CLOSE-TIME       PIC 9(4)  COMP.
002100*                                   HHMM
002200     03  SUB-SCHED-CLOSED           PIC X.
002300*                                   Y or N
002400     03  SUB-SCHED-CUSTOMIZED       PIC X.
002500*                                   Y or N - explicit vs default entry
002600     03  FILLER                     PIC X(6).
002700*
