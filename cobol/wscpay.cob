000100* *******************************************
000200*                                           *
000300*   Record Definition For Payment File      *
000400*      Uses Pay-Id as key                   *
000500* *******************************************
000600*   File size 54 bytes.
000700* 
000800* 12/02/26 flc - Created, adapted from the old Accounts record
000900*                shape (Pay-Id takes the place of Act-No).
001000*
001100 01  PAY-RECORD.
001200     03  PAY-ID                     PIC X(36).
001300     03  PAY-STATUS                 PIC X(10).
001400*                                   PENDING/COMPLETED/FAILED/REFUNDED
001500     03  PAY-AMOUNT                 PIC S9(8)V99  COMP-3.
001600     03  FILLER                     PIC X(4).
001700*
