000100* ****************************************************************
000200*                                                                *
000300*                  Recurring Schedule Expander                   *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 IDENTIFICATION   DIVISION.
000800* ========================
000900* 
001000* **
001100      PROGRAM-ID.         SCRECUR.
001200* **
001300      AUTHOR.             V B COLEMAN.
001400* **
001500      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001600* **
001700      DATE-WRITTEN.       21/06/1988.
001800* **
001900      DATE-COMPILED.
002000* **
002100      SECURITY.           Copyright (C) 1988-2026, Meridian Salon
002200                           Systems. Site-licensed, not for resale.
002300* **
002400*     Remarks.            Lays down a weekday pattern of open
002500*                         hours across a date range for a
002600*                         subsidiary, a chair/room or a
002700*                         professional, lays down closed days for
002800*                         a subsidiary or chair/room, and handles
002900*                         the chair/room advanced per-weekday
003000*                         configuration map with its optional
003100*                         pre-flight conflict check.
003200* **
003300*     Version.            2.00 of 11/03/26.
003400* ****
003500* 
003600* Changes:
003700* 21/06/88 vbc -        Original weekly-rota writer, subsidiary
003800*                       hours only, no exclusion list.
003900* 04/02/95 vbc -        Added chair/room and professional
004000*                       variants, and an exclusion list for bank
004100*                       holiday closures.
004200* 29/12/98 flc - Y2K    Four digit year columns confirmed clear,
004300*                       no change required.
004400* 19/09/13 tnb -        Added Create-Closed-Days so reception
004500*                       could block out a subsidiary or a
004600*                       chair/room for one-off dates without
004700*                       touching the weekly rota.
004800* 11/03/26 flc -   2.00 Full rewrite against the new scheduling
004900*                       suite - runs off the shared Sub/Cr/Pro
005000*                       -Sched-Table working tables, and the
005100*                       chair/room advanced per-weekday config
005200*                       map with its pre-flight conflict check
005300*                       (fn 4) is new, CALLing Scconfl.
005400* 
005500 ENVIRONMENT      DIVISION.
005600* ========================
005700* 
005800 COPY  "ENVDIV.COB".
005900 INPUT-OUTPUT     SECTION.
006000* -----------------------
006100* 
006200 DATA             DIVISION.
006300* ========================
006400 WORKING-STORAGE  SECTION.
006500* -----------------------
006600* 
006700 01  WS-FOUND-SWITCH     PIC X   VALUE "N".
006800 01  WS-CREATE-OK        PIC X   VALUE "N".
006900 01  WS-EXCLUDED-SWITCH  PIC X   VALUE "N".
007000 01  WS-DOW-SUB          PIC 9(3)  COMP.
007100 01  WS-EXCL-SUB         PIC 9(3)  COMP.
007200 01  WS-WD-SUB           PIC 9(3)  COMP.
007300 01  WS-ISO-DOW-WORK     PIC 9.
007400 01  WS-STEP-DATE        PIC 9(8)  COMP.
007500 01  WS-CREATED-COUNT-9  PIC 9(9) COMP.
007600*                                wider scratch total than
007700*                                Rcr-Created-Count's 9(3), capped
007800*                                before the move back.
007900* 
008000 01  WS-ADVANCED-OPEN-COUNT  PIC 9(3) COMP.
008100* 
008200 01  WS-ENTITY-WORK.
008300     03  WS-ENT-START-TIME   PIC 9(4)  COMP.
008400     03  WS-ENT-END-TIME     PIC 9(4)  COMP.
008500     03  FILLER              PIC X.
008600 01  WS-ENTITY-WORK-TABLE REDEFINES WS-ENTITY-WORK.
008700     03  WS-ENT-BOUND        PIC 9(4)  COMP OCCURS 2 TIMES.
008800*                                alternate table view of the
008900*                                entry being created/updated.
009000* 
009100 01  WS-WD-RANGE-WORK.
009200     03  WS-WDR-START        PIC 9(8)  COMP.
009300     03  WS-WDR-END          PIC 9(8)  COMP.
009400     03  FILLER              PIC X.
009500 01  WS-WD-RANGE-TABLE REDEFINES WS-WD-RANGE-WORK.
009600     03  WS-WDR-BOUND        PIC 9(8)  COMP OCCURS 2 TIMES.
009700*                                alternate table view of the
009800*                                requested date-range bounds.
009900* 
010000 01  WS-EXCL-DATE-WORK.
010100     03  WS-EXCL-DATE-CCYY   PIC 9(4).
010200     03  WS-EXCL-DATE-MM     PIC 99.
010300     03  WS-EXCL-DATE-DD     PIC 99.
010400 01  WS-EXCL-DATE-TABLE REDEFINES WS-EXCL-DATE-WORK PIC 9(8).
010500*                                alternate ccyy/mm/dd and flat
010600*                                views of one exclusion date,
010700*                                unused by this version but kept
010800*                                for the rejection-notice variant
010900*                                on the bench.
011000* 
011100 COPY  "WSSCDTU.COB".
011200* 
011300 COPY  "WSCCONF.COB".
011400*                                local scratch, used only to
011500*                                drive Scconfl's pre-flight check
011600*                                for fn 4 - not part of linkage.
011700* 
011800 LINKAGE          SECTION.
011900* -----------------------
012000* 
012100* *********
012200*  SCRECUR *
012300* *********
012400* 
012500 COPY  "WSSCRLN.COB".
012600* 
012700 COPY  "WSSBTB.COB".
012800* 
012900 COPY  "WSCRTB.COB".
013000* 
013100 COPY  "WSPRTB.COB".
013200* 
013300 PROCEDURE DIVISION USING  RECUR-LINKAGE
013400                            SUB-SCHED-TABLE
013500                            CR-SCHED-TABLE
013600                            PRO-SCHED-TABLE.
013700* ============================================
013800* 
013900     MOVE     ZERO TO RCR-CREATED-COUNT.
014000     MOVE     ZERO TO RCR-CONFLICT-COUNT.
014100     MOVE     "N"  TO RCR-ABORTED.
014200     GO TO    AA100-CREATE-RECURRING-SUBSIDIARY
014300              AA110-CREATE-RECURRING-CHAIR-ROOM
014400              AA120-CREATE-RECURRING-PROFESSIONAL
014500              AA130-CREATE-RECURRING-CR-ADVANCED
014600              AA140-CREATE-CLOSED-DAYS-SUBSIDIARY
014700              AA150-CREATE-CLOSED-DAYS-CHAIR-ROOM
014800              DEPENDING ON RCR-FUNCTION.
014900     GO TO    MAIN-EXIT.
015000* 
015100* ***********************************************************
015200*   AA100 - Rule 1 - createRecurringSubsidiarySchedule.        *
015300* ***********************************************************
015400* 
015500 AA100-CREATE-RECURRING-SUBSIDIARY.
015600     MOVE     ZERO TO WS-CREATED-COUNT-9.
015700     IF       RCR-DOW-COUNT = ZERO
015800              GO TO AA100-STORE-COUNT.
015900     PERFORM  AB800-EXPAND-WEEKDAY-SUBSIDIARY
016000              THRU AB800-EXPAND-WEEKDAY-SUBSIDIARY-EXIT
016100              VARYING WS-DOW-SUB FROM 1 BY 1
016200              UNTIL WS-DOW-SUB > RCR-DOW-COUNT.
016300 AA100-STORE-COUNT.
016400     PERFORM  AB880-STORE-CREATED-COUNT
016500              THRU AB880-STORE-CREATED-COUNT-EXIT.
016600     GO TO    MAIN-EXIT.
016700* 
016800 AB800-EXPAND-WEEKDAY-SUBSIDIARY.
016900     MOVE     RCR-START-DATE TO DTU-DATE.
017000     MOVE     RCR-DAYS-OF-WEEK (WS-DOW-SUB) TO DTU-ISO-DOW.
017100     MOVE     3 TO DTU-FUNCTION.
017200     CALL     "SCDATEU" USING DTU-LINKAGE.
017300     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
017400 AB800-STEP-LOOP.
017500     IF       WS-STEP-DATE > RCR-END-DATE
017600              GO TO AB800-EXPAND-WEEKDAY-SUBSIDIARY-EXIT.
017700     PERFORM  AB890-IS-EXCLUDED THRU AB890-IS-EXCLUDED-EXIT.
017800     IF       WS-EXCLUDED-SWITCH = "N"
017900              PERFORM AB810-CREATE-OR-UPDATE-SUB-ENTRY
018000                      THRU AB810-CREATE-OR-UPDATE-SUB-ENTRY-EXIT
018100              IF WS-CREATE-OK = "Y"
018200                 ADD 1 TO WS-CREATED-COUNT-9.
018300     MOVE     WS-STEP-DATE TO DTU-DATE.
018400     MOVE     4 TO DTU-FUNCTION.
018500     CALL     "SCDATEU" USING DTU-LINKAGE.
018600     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
018700     GO TO    AB800-STEP-LOOP.
018800 AB800-EXPAND-WEEKDAY-SUBSIDIARY-EXIT.
018900     EXIT.
019000* 
019100 AB810-CREATE-OR-UPDATE-SUB-ENTRY.
019200     MOVE     "N" TO WS-FOUND-SWITCH.
019300     MOVE     "N" TO WS-CREATE-OK.
019400     IF       SUB-SCHED-COUNT = ZERO
019500              GO TO AB810-INSERT-SUB-ENTRY.
019600     SET      SUB-SCHED-IX TO 1.
019700     SEARCH   SUB-SCHED-ROW
019800              AT END
019900                 GO TO AB810-INSERT-SUB-ENTRY
020000              WHEN SUB-SCHED-SUBSIDIARY-ID (SUB-SCHED-IX)
020100                        = RCR-ENTITY-ID
020200               AND SUB-SCHED-DATE (SUB-SCHED-IX) = WS-STEP-DATE
020300                 MOVE "Y" TO WS-FOUND-SWITCH.
020400     IF       WS-FOUND-SWITCH = "N"
020500              GO TO AB810-INSERT-SUB-ENTRY.
020600     IF       RCR-REPLACE-EXISTING = "N"
020700              GO TO AB810-CREATE-OR-UPDATE-SUB-ENTRY-EXIT.
020800     MOVE     RCR-TIME-1 TO SUB-SCHED-OPEN-TIME (SUB-SCHED-IX).
020900     MOVE     RCR-TIME-2 TO SUB-SCHED-CLOSE-TIME (SUB-SCHED-IX).
021000     MOVE     "N"        TO SUB-SCHED-CLOSED (SUB-SCHED-IX).
021100     MOVE     "Y"        TO SUB-SCHED-CUSTOMIZED (SUB-SCHED-IX).
021200     MOVE     "Y"        TO WS-CREATE-OK.
021300     GO TO    AB810-CREATE-OR-UPDATE-SUB-ENTRY-EXIT.
021400 AB810-INSERT-SUB-ENTRY.
021500     IF       SUB-SCHED-COUNT >= 200
021600              GO TO AB810-CREATE-OR-UPDATE-SUB-ENTRY-EXIT.
021700     ADD      1 TO SUB-SCHED-COUNT.
021800     MOVE     RCR-ENTITY-ID TO
021900                 SUB-SCHED-SUBSIDIARY-ID (SUB-SCHED-COUNT).
022000     MOVE     WS-STEP-DATE  TO SUB-SCHED-DATE (SUB-SCHED-COUNT).
022100     MOVE     RCR-TIME-1    TO
022200                 SUB-SCHED-OPEN-TIME (SUB-SCHED-COUNT).
022300     MOVE     RCR-TIME-2    TO
022400                 SUB-SCHED-CLOSE-TIME (SUB-SCHED-COUNT).
022500     MOVE     "N"           TO SUB-SCHED-CLOSED (SUB-SCHED-COUNT).
022600     MOVE     "Y"           TO
022700                 SUB-SCHED-CUSTOMIZED (SUB-SCHED-COUNT).
022800     MOVE     "Y"           TO WS-CREATE-OK.
022900 AB810-CREATE-OR-UPDATE-SUB-ENTRY-EXIT.
023000     EXIT.
023100* 
023200* ***********************************************************
023300*   AA110 - Rule 1 - createRecurringChairRoomSchedule.          *
023400* ***********************************************************
023500* 
023600 AA110-CREATE-RECURRING-CHAIR-ROOM.
023700     MOVE     ZERO TO WS-CREATED-COUNT-9.
023800     IF       RCR-DOW-COUNT = ZERO
023900              GO TO AA110-STORE-COUNT.
024000     PERFORM  AB820-EXPAND-WEEKDAY-CHAIR-ROOM
024100              THRU AB820-EXPAND-WEEKDAY-CHAIR-ROOM-EXIT
024200              VARYING WS-DOW-SUB FROM 1 BY 1
024300              UNTIL WS-DOW-SUB > RCR-DOW-COUNT.
024400 AA110-STORE-COUNT.
024500     PERFORM  AB880-STORE-CREATED-COUNT
024600              THRU AB880-STORE-CREATED-COUNT-EXIT.
024700     GO TO    MAIN-EXIT.
024800* 
024900 AB820-EXPAND-WEEKDAY-CHAIR-ROOM.
025000     MOVE     RCR-START-DATE TO DTU-DATE.
025100     MOVE     RCR-DAYS-OF-WEEK (WS-DOW-SUB) TO DTU-ISO-DOW.
025200     MOVE     3 TO DTU-FUNCTION.
025300     CALL     "SCDATEU" USING DTU-LINKAGE.
025400     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
025500 AB820-STEP-LOOP.
025600     IF       WS-STEP-DATE > RCR-END-DATE
025700              GO TO AB820-EXPAND-WEEKDAY-CHAIR-ROOM-EXIT.
025800     PERFORM  AB890-IS-EXCLUDED THRU AB890-IS-EXCLUDED-EXIT.
025900     IF       WS-EXCLUDED-SWITCH = "N"
026000              PERFORM AB830-CREATE-OR-UPDATE-CR-ENTRY
026100                      THRU AB830-CREATE-OR-UPDATE-CR-ENTRY-EXIT
026200              IF WS-CREATE-OK = "Y"
026300                 ADD 1 TO WS-CREATED-COUNT-9.
026400     MOVE     WS-STEP-DATE TO DTU-DATE.
026500     MOVE     4 TO DTU-FUNCTION.
026600     CALL     "SCDATEU" USING DTU-LINKAGE.
026700     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
026800     GO TO    AB820-STEP-LOOP.
026900 AB820-EXPAND-WEEKDAY-CHAIR-ROOM-EXIT.
027000     EXIT.
027100* 
027200*     Shared by AA110 and AA130 - Ws-Step-Date/Rcr-Time-1/
027300*     Rcr-Time-2/Rcr-Entity-Id/Rcr-Replace-Existing drive the
027400*     actual chair/room row write.
027500* 
027600 AB830-CREATE-OR-UPDATE-CR-ENTRY.
027700     MOVE     "N" TO WS-FOUND-SWITCH.
027800     MOVE     "N" TO WS-CREATE-OK.
027900     IF       CR-SCHED-COUNT = ZERO
028000              GO TO AB830-INSERT-CR-ENTRY.
028100     SET      CR-SCHED-IX TO 1.
028200     SEARCH   CR-SCHED-ROW
028300              AT END
028400                 GO TO AB830-INSERT-CR-ENTRY
028500              WHEN CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-IX)
028600                        = RCR-ENTITY-ID
028700               AND CR-SCHED-DATE (CR-SCHED-IX) = WS-STEP-DATE
028800                 MOVE "Y" TO WS-FOUND-SWITCH.
028900     IF       WS-FOUND-SWITCH = "N"
029000              GO TO AB830-INSERT-CR-ENTRY.
029100     IF       RCR-REPLACE-EXISTING = "N"
029200              GO TO AB830-CREATE-OR-UPDATE-CR-ENTRY-EXIT.
029300     MOVE     RCR-TIME-1 TO CR-SCHED-OPEN-TIME (CR-SCHED-IX).
029400     MOVE     RCR-TIME-2 TO CR-SCHED-CLOSE-TIME (CR-SCHED-IX).
029500     MOVE     "N"        TO CR-SCHED-CLOSED (CR-SCHED-IX).
029600     MOVE     "Y"        TO CR-SCHED-CUSTOMIZED (CR-SCHED-IX).
029700     MOVE     "Y"        TO WS-CREATE-OK.
029800     GO TO    AB830-CREATE-OR-UPDATE-CR-ENTRY-EXIT.
029900 AB830-INSERT-CR-ENTRY.
030000     IF       CR-SCHED-COUNT >= 200
030100              GO TO AB830-CREATE-OR-UPDATE-CR-ENTRY-EXIT.
030200     ADD      1 TO CR-SCHED-COUNT.
030300     MOVE     RCR-ENTITY-ID TO
030400                 CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-COUNT).
030500     MOVE     WS-STEP-DATE  TO CR-SCHED-DATE (CR-SCHED-COUNT).
030600     MOVE     RCR-TIME-1    TO
030700                 CR-SCHED-OPEN-TIME (CR-SCHED-COUNT).
030800     MOVE     RCR-TIME-2    TO
030900                 CR-SCHED-CLOSE-TIME (CR-SCHED-COUNT).
031000     MOVE     "N"           TO CR-SCHED-CLOSED (CR-SCHED-COUNT).
031100     MOVE     "Y"           TO
031200                 CR-SCHED-CUSTOMIZED (CR-SCHED-COUNT).
031300     MOVE     "Y"           TO WS-CREATE-OK.
031400 AB830-CREATE-OR-UPDATE-CR-ENTRY-EXIT.
031500     EXIT.
031600* 
031700* ***********************************************************
031800*   AA120 - Rule 1 - createRecurringProfessionalSchedule.       *
031900*   Professional-Schedule carries no Closed/Customized flag -   *
032000*   only the working-hours pair is written.                     *
032100* ***********************************************************
032200* 
032300 AA120-CREATE-RECURRING-PROFESSIONAL.
032400     MOVE     ZERO TO WS-CREATED-COUNT-9.
032500     IF       RCR-DOW-COUNT = ZERO
032600              GO TO AA120-STORE-COUNT.
032700     PERFORM  AB840-EXPAND-WEEKDAY-PROFESSIONAL
032800              THRU AB840-EXPAND-WEEKDAY-PROFESSIONAL-EXIT
032900              VARYING WS-DOW-SUB FROM 1 BY 1
033000              UNTIL WS-DOW-SUB > RCR-DOW-COUNT.
033100 AA120-STORE-COUNT.
033200     PERFORM  AB880-STORE-CREATED-COUNT
033300              THRU AB880-STORE-CREATED-COUNT-EXIT.
033400     GO TO    MAIN-EXIT.
033500* 
033600 AB840-EXPAND-WEEKDAY-PROFESSIONAL.
033700     MOVE     RCR-START-DATE TO DTU-DATE.
033800     MOVE     RCR-DAYS-OF-WEEK (WS-DOW-SUB) TO DTU-ISO-DOW.
033900     MOVE     3 TO DTU-FUNCTION.
034000     CALL     "SCDATEU" USING DTU-LINKAGE.
034100     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
034200 AB840-STEP-LOOP.
034300     IF       WS-STEP-DATE > RCR-END-DATE
034400              GO TO AB840-EXPAND-WEEKDAY-PROFESSIONAL-EXIT.
034500     PERFORM  AB890-IS-EXCLUDED THRU AB890-IS-EXCLUDED-EXIT.
034600     IF       WS-EXCLUDED-SWITCH = "N"
034700              PERFORM AB850-CREATE-OR-UPDATE-PRO-ENTRY
034800                      THRU AB850-CREATE-OR-UPDATE-PRO-ENTRY-EXIT
034900              IF WS-CREATE-OK = "Y"
035000                 ADD 1 TO WS-CREATED-COUNT-9.
035100     MOVE     WS-STEP-DATE TO DTU-DATE.
035200     MOVE     4 TO DTU-FUNCTION.
035300     CALL     "SCDATEU" USING DTU-LINKAGE.
035400     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
035500     GO TO    AB840-STEP-LOOP.
035600 AB840-EXPAND-WEEKDAY-PROFESSIONAL-EXIT.
035700     EXIT.
035800* 
035900 AB850-CREATE-OR-UPDATE-PRO-ENTRY.
036000     MOVE     "N" TO WS-FOUND-SWITCH.
036100     MOVE     "N" TO WS-CREATE-OK.
036200     IF       PRO-SCHED-COUNT = ZERO
036300              GO TO AB850-INSERT-PRO-ENTRY.
036400     SET      PRO-SCHED-IX TO 1.
036500     SEARCH   PRO-SCHED-ROW
036600              AT END
036700                 GO TO AB850-INSERT-PRO-ENTRY
036800              WHEN PRO-SCHED-PROFESSIONAL-ID (PRO-SCHED-IX)
036900                        = RCR-ENTITY-ID
037000               AND PRO-SCHED-DATE (PRO-SCHED-IX) = WS-STEP-DATE
037100                 MOVE "Y" TO WS-FOUND-SWITCH.
037200     IF       WS-FOUND-SWITCH = "N"
037300              GO TO AB850-INSERT-PRO-ENTRY.
037400     IF       RCR-REPLACE-EXISTING = "N"
037500              GO TO AB850-CREATE-OR-UPDATE-PRO-ENTRY-EXIT.
037600     MOVE     RCR-TIME-1 TO PRO-SCHED-START-TIME (PRO-SCHED-IX).
037700     MOVE     RCR-TIME-2 TO PRO-SCHED-END-TIME (PRO-SCHED-IX).
037800     MOVE     "Y"        TO WS-CREATE-OK.
037900     GO TO    AB850-CREATE-OR-UPDATE-PRO-ENTRY-EXIT.
038000 AB850-INSERT-PRO-ENTRY.
038100     IF       PRO-SCHED-COUNT >= 200
038200              GO TO AB850-CREATE-OR-UPDATE-PRO-ENTRY-EXIT.
038300     ADD      1 TO PRO-SCHED-COUNT.
038400     MOVE     RCR-ENTITY-ID TO
038500                 PRO-SCHED-PROFESSIONAL-ID (PRO-SCHED-COUNT).
038600     MOVE     WS-STEP-DATE  TO PRO-SCHED-DATE (PRO-SCHED-COUNT).
038700     MOVE     RCR-TIME-1    TO
038800                 PRO-SCHED-START-TIME (PRO-SCHED-COUNT).
038900     MOVE     RCR-TIME-2    TO
039000                 PRO-SCHED-END-TIME (PRO-SCHED-COUNT).
039100     MOVE     "Y"           TO WS-CREATE-OK.
039200 AB850-CREATE-OR-UPDATE-PRO-ENTRY-EXIT.
039300     EXIT.
039400* 
039500*     Rcr-Exclude-Dates lookup shared by Aa100/Aa110/Aa120 -       *
039600*     Ws-Step-Date is skipped (not created) when it is in the     *
039700*     exclusion list.                                             *
039800* 
039900 AB890-IS-EXCLUDED.
040000     MOVE     "N" TO WS-EXCLUDED-SWITCH.
040100     IF       RCR-EXCL-COUNT = ZERO
040200              GO TO AB890-IS-EXCLUDED-EXIT.
040300     PERFORM  AB895-TEST-ONE-EXCLUSION
040400              THRU AB895-TEST-ONE-EXCLUSION-EXIT
040500              VARYING WS-EXCL-SUB FROM 1 BY 1
040600              UNTIL WS-EXCL-SUB > RCR-EXCL-COUNT.
040700 AB890-IS-EXCLUDED-EXIT.
040800     EXIT.
040900* 
041000 AB895-TEST-ONE-EXCLUSION.
041100     IF       RCR-EXCLUDE-DATES (WS-EXCL-SUB) = WS-STEP-DATE
041200              MOVE "Y" TO WS-EXCLUDED-SWITCH.
041300 AB895-TEST-ONE-EXCLUSION-EXIT.
041400     EXIT.
041500* 
041600*     Caps Ws-Created-Count-9 to the linkage field's 9(3) width   *
041700*     before the move back, shared by every function below.      *
041800* 
041900 AB880-STORE-CREATED-COUNT.
042000     IF       WS-CREATED-COUNT-9 > 999
042100              MOVE 999 TO RCR-CREATED-COUNT
042200     ELSE
042300              MOVE WS-CREATED-COUNT-9 TO RCR-CREATED-COUNT.
042400 AB880-STORE-CREATED-COUNT-EXIT.
042500     EXIT.
042600* 
042700* ***********************************************************
042800*   AA130 - Rule 2 - createRecurringChairRoomScheduleAdvanced.  *
042900*   Per-weekday (0-6, Sunday based) open-flag/open-time/         *
043000*   close-time config map.  Optional pre-flight conflict        *
043100*   check via Scconfl before anything is written.                *
043200* ***********************************************************
043300* 
043400 AA130-CREATE-RECURRING-CR-ADVANCED.
043500     MOVE     ZERO TO WS-CREATED-COUNT-9.
043600     MOVE     ZERO TO WS-ADVANCED-OPEN-COUNT.
043700     IF       RCR-PRECHECK = "Y" AND RCR-REPLACE-EXISTING = "N"
043800              PERFORM AB900-RUN-PRECHECK
043900                      THRU AB900-RUN-PRECHECK-EXIT
044000              IF RCR-ABORTED = "Y"
044100                 GO TO MAIN-EXIT.
044200     PERFORM  AB910-EXPAND-ONE-CONFIG-WEEKDAY
044300              THRU AB910-EXPAND-ONE-CONFIG-WEEKDAY-EXIT
044400              VARYING WS-WD-SUB FROM 1 BY 1
044500              UNTIL WS-WD-SUB > 7.
044600     PERFORM  AB880-STORE-CREATED-COUNT
044700              THRU AB880-STORE-CREATED-COUNT-EXIT.
044800     GO TO    MAIN-EXIT.
044900* 
045000*     Builds a Conflict-Check-Request over exactly the open      *
045100*     weekday subset and calls Scconfl with               *
045200*     Include-Customized="Y" per the conversion brief.           *
045300* 
045400 AB900-RUN-PRECHECK.
045500     MOVE     RCR-ENTITY-ID TO CCR-CHAIR-ROOM-ID.
045600     MOVE     ZERO TO CCR-DATE-COUNT.
045700     MOVE     RCR-START-DATE TO CCR-START-DATE.
045800     MOVE     RCR-END-DATE   TO CCR-END-DATE.
045900     MOVE     "Y" TO CCR-INCLUDE-CUSTOMIZED.
046000     MOVE     ZERO TO CCR-DOW-COUNT.
046100     PERFORM  AB905-ADD-ONE-OPEN-WEEKDAY
046200              THRU AB905-ADD-ONE-OPEN-WEEKDAY-EXIT
046300              VARYING WS-WD-SUB FROM 1 BY 1
046400              UNTIL WS-WD-SUB > 7.
046500     CALL     "SCCONFL" USING CONFLICT-CHECK-REQUEST
046600                               CONFLICT-CHECK-RESPONSE
046700                               CR-SCHED-TABLE.
046800     IF       CCS-HAS-CONFLICTS = "Y"
046900              MOVE "Y" TO RCR-ABORTED
047000              MOVE CCS-CONFLICT-COUNT TO RCR-CONFLICT-COUNT
047100              PERFORM AB908-COPY-ONE-CONFLICT-DATE
047200                      THRU AB908-COPY-ONE-CONFLICT-DATE-EXIT
047300                      VARYING WS-DOW-SUB FROM 1 BY 1
047400                      UNTIL WS-DOW-SUB > CCS-CONFLICT-COUNT.
047500 AB900-RUN-PRECHECK-EXIT.
047600     EXIT.
047700* 
047800 AB905-ADD-ONE-OPEN-WEEKDAY.
047900     IF       RCR-WD-OPEN-FLAG (WS-WD-SUB) NOT = "Y"
048000              GO TO AB905-ADD-ONE-OPEN-WEEKDAY-EXIT.
048100     IF       CCR-DOW-COUNT >= 7
048200              GO TO AB905-ADD-ONE-OPEN-WEEKDAY-EXIT.
048300     ADD      1 TO CCR-DOW-COUNT.
048400     COMPUTE  CCR-DAYS-OF-WEEK (CCR-DOW-COUNT) = WS-WD-SUB - 1.
048500*                                Rcr-Wd- index 1 = Sunday (0),
048600*                                so the Ccr layout's 0-6
048700*                                Sunday-based code is index - 1.
048800 AB905-ADD-ONE-OPEN-WEEKDAY-EXIT.
048900     EXIT.
049000* 
049100 AB908-COPY-ONE-CONFLICT-DATE.
049200     IF       WS-DOW-SUB > 100
049300              GO TO AB908-COPY-ONE-CONFLICT-DATE-EXIT.
049400     MOVE     CCS-CONFLICT-DATES (WS-DOW-SUB)
049500                 TO RCR-CONFLICT-DATES (WS-DOW-SUB).
049600 AB908-COPY-ONE-CONFLICT-DATE-EXIT.
049700     EXIT.
049800* 
049900*     Expands one Rcr-Wd- slot (index 1 = Sunday .. 7 =           *
050000*     Saturday) when flagged open, converting to ISO via         *
050100*     Scdateu fn 2, then create-or-updates every generated        *
050200*     date with that weekday's configured hours.                  *
050300* 
050400 AB910-EXPAND-ONE-CONFIG-WEEKDAY.
050500     IF       RCR-WD-OPEN-FLAG (WS-WD-SUB) NOT = "Y"
050600              GO TO AB910-EXPAND-ONE-CONFIG-WEEKDAY-EXIT.
050700     COMPUTE  DTU-DOW-IN = WS-WD-SUB - 1.
050800     MOVE     2 TO DTU-FUNCTION.
050900     CALL     "SCDATEU" USING DTU-LINKAGE.
051000     MOVE     DTU-ISO-DOW TO WS-ISO-DOW-WORK.
051100* 
051200     MOVE     RCR-START-DATE TO DTU-DATE.
051300     MOVE     WS-ISO-DOW-WORK TO DTU-ISO-DOW.
051400     MOVE     3 TO DTU-FUNCTION.
051500     CALL     "SCDATEU" USING DTU-LINKAGE.
051600     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
051700     MOVE     RCR-WD-START-TIME (WS-WD-SUB) TO RCR-TIME-1.
051800     MOVE     RCR-WD-END-TIME (WS-WD-SUB)   TO RCR-TIME-2.
051900 AB910-STEP-LOOP.
052000     IF       WS-STEP-DATE > RCR-END-DATE
052100              GO TO AB910-EXPAND-ONE-CONFIG-WEEKDAY-EXIT.
052200     PERFORM  AB830-CREATE-OR-UPDATE-CR-ENTRY
052300              THRU AB830-CREATE-OR-UPDATE-CR-ENTRY-EXIT.
052400     IF       WS-CREATE-OK = "Y"
052500              ADD 1 TO WS-CREATED-COUNT-9
052600              IF WS-CREATED-COUNT-9 <= 100
052700                 MOVE WS-STEP-DATE TO
052800                      RCR-CREATED-DATES (WS-CREATED-COUNT-9).
052900     MOVE     WS-STEP-DATE TO DTU-DATE.
053000     MOVE     4 TO DTU-FUNCTION.
053100     CALL     "SCDATEU" USING DTU-LINKAGE.
053200     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
053300     GO TO    AB910-STEP-LOOP.
053400 AB910-EXPAND-ONE-CONFIG-WEEKDAY-EXIT.
053500     EXIT.
053600* 
053700* ***********************************************************
053800*   AA140 - Rule 3 - createClosedDaysForSubsidiary.             *
053900* ***********************************************************
054000* 
054100 AA140-CREATE-CLOSED-DAYS-SUBSIDIARY.
054200     MOVE     ZERO TO WS-CREATED-COUNT-9.
054300     IF       RCR-DATE-COUNT = ZERO
054400              GO TO AA140-STORE-COUNT.
054500     PERFORM  AB920-CLOSE-ONE-SUBSIDIARY-DATE
054600              THRU AB920-CLOSE-ONE-SUBSIDIARY-DATE-EXIT
054700              VARYING WS-DOW-SUB FROM 1 BY 1
054800              UNTIL WS-DOW-SUB > RCR-DATE-COUNT.
054900 AA140-STORE-COUNT.
055000     PERFORM  AB880-STORE-CREATED-COUNT
055100              THRU AB880-STORE-CREATED-COUNT-EXIT.
055200     GO TO    MAIN-EXIT.
055300* 
055400 AB920-CLOSE-ONE-SUBSIDIARY-DATE.
055500     MOVE     RCR-DATES (WS-DOW-SUB) TO WS-STEP-DATE.
055600     MOVE     "N" TO WS-FOUND-SWITCH.
055700     MOVE     "N" TO WS-CREATE-OK.
055800     IF       SUB-SCHED-COUNT = ZERO
055900              GO TO AB925-INSERT-CLOSED-SUB-DATE.
056000     SET      SUB-SCHED-IX TO 1.
056100     SEARCH   SUB-SCHED-ROW
056200              AT END
056300                 GO TO AB925-INSERT-CLOSED-SUB-DATE
056400              WHEN SUB-SCHED-SUBSIDIARY-ID (SUB-SCHED-IX)
056500                        = RCR-ENTITY-ID
056600               AND SUB-SCHED-DATE (SUB-SCHED-IX) = WS-STEP-DATE
056700                 MOVE "Y" TO WS-FOUND-SWITCH.
056800     IF       WS-FOUND-SWITCH = "N"
056900              GO TO AB925-INSERT-CLOSED-SUB-DATE.
057000     IF       RCR-REPLACE-EXISTING = "N"
057100              GO TO AB920-CLOSE-ONE-SUBSIDIARY-DATE-EXIT.
057200     MOVE     ZERO TO SUB-SCHED-OPEN-TIME (SUB-SCHED-IX).
057300     MOVE     ZERO TO SUB-SCHED-CLOSE-TIME (SUB-SCHED-IX).
057400     MOVE     "Y"  TO SUB-SCHED-CLOSED (SUB-SCHED-IX).
057500     MOVE     "Y"  TO SUB-SCHED-CUSTOMIZED (SUB-SCHED-IX).
057600     ADD      1 TO WS-CREATED-COUNT-9.
057700     GO TO    AB920-CLOSE-ONE-SUBSIDIARY-DATE-EXIT.
057800 AB925-INSERT-CLOSED-SUB-DATE.
057900     IF       SUB-SCHED-COUNT >= 200
058000              GO TO AB920-CLOSE-ONE-SUBSIDIARY-DATE-EXIT.
058100     ADD      1 TO SUB-SCHED-COUNT.
058200     MOVE     RCR-ENTITY-ID TO
058300                 SUB-SCHED-SUBSIDIARY-ID (SUB-SCHED-COUNT).
058400     MOVE     WS-STEP-DATE  TO SUB-SCHED-DATE (SUB-SCHED-COUNT).
058500     MOVE     ZERO          TO
058600                 SUB-SCHED-OPEN-TIME (SUB-SCHED-COUNT).
058700     MOVE     ZERO          TO
058800                 SUB-SCHED-CLOSE-TIME (SUB-SCHED-COUNT).
058900     MOVE     "Y"           TO SUB-SCHED-CLOSED (SUB-SCHED-COUNT).
059000     MOVE     "Y"           TO
059100                 SUB-SCHED-CUSTOMIZED (SUB-SCHED-COUNT).
059200     ADD      1 TO WS-CREATED-COUNT-9.
059300 AB920-CLOSE-ONE-SUBSIDIARY-DATE-EXIT.
059400     EXIT.
059500* 
059600* ***********************************************************
059700*   AA150 - Rule 3 - createClosedDaysForChairRoom.              *
059800* ***********************************************************
059900* 
060000 AA150-CREATE-CLOSED-DAYS-CHAIR-ROOM.
060100     MOVE     ZERO TO WS-CREATED-COUNT-9.
060200     IF       RCR-DATE-COUNT = ZERO
060300              GO TO AA150-STORE-COUNT.
060400     PERFORM  AB930-CLOSE-ONE-CHAIR-ROOM-DATE
060500              THRU AB930-CLOSE-ONE-CHAIR-ROOM-DATE-EXIT
060600              VARYING WS-DOW-SUB FROM 1 BY 1
060700              UNTIL WS-DOW-SUB > RCR-DATE-COUNT.
060800 AA150-STORE-COUNT.
060900     PERFORM  AB880-STORE-CREATED-COUNT
061000              THRU AB880-STORE-CREATED-COUNT-EXIT.
061100     GO TO    MAIN-EXIT.
061200* 
061300 AB930-CLOSE-ONE-CHAIR-ROOM-DATE.
061400     MOVE     RCR-DATES (WS-DOW-SUB) TO WS-STEP-DATE.
061500     MOVE     "N" TO WS-FOUND-SWITCH.
061600     IF       CR-SCHED-COUNT = ZERO
061700              GO TO AB935-INSERT-CLOSED-CR-DATE.
061800     SET      CR-SCHED-IX TO 1.
061900     SEARCH   CR-SCHED-ROW
062000              AT END
062100                 GO TO AB935-INSERT-CLOSED-CR-DATE
062200              WHEN CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-IX)
062300                        = RCR-ENTITY-ID
062400               AND CR-SCHED-DATE (CR-SCHED-IX) = WS-STEP-DATE
062500                 MOVE "Y" TO WS-FOUND-SWITCH.
062600     IF       WS-FOUND-SWITCH = "N"
062700              GO TO AB935-INSERT-CLOSED-CR-DATE.
062800     IF       RCR-REPLACE-EXISTING = "N"
062900              GO TO AB930-CLOSE-ONE-CHAIR-ROOM-DATE-EXIT.
063000     MOVE     ZERO TO CR-SCHED-OPEN-TIME (CR-SCHED-IX).
063100     MOVE     ZERO TO CR-SCHED-CLOSE-TIME (CR-SCHED-IX).
063200     MOVE     "Y"  TO CR-SCHED-CLOSED (CR-SCHED-IX).
063300     MOVE     "Y"  TO CR-SCHED-CUSTOMIZED (CR-SCHED-IX).
063400     ADD      1 TO WS-CREATED-COUNT-9.
063500     GO TO    AB930-CLOSE-ONE-CHAIR-ROOM-DATE-EXIT.
063600 AB935-INSERT-CLOSED-CR-DATE.
063700     IF       CR-SCHED-COUNT >= 200
063800              GO TO AB930-CLOSE-ONE-CHAIR-ROOM-DATE-EXIT.
063900     ADD      1 TO CR-SCHED-COUNT.
064000     MOVE     RCR-ENTITY-ID TO
064100                 CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-COUNT).
064200     MOVE     WS-STEP-DATE  TO CR-SCHED-DATE (CR-SCHED-COUNT).
064300     MOVE     ZERO          TO
064400                 CR-SCHED-OPEN-TIME (CR-SCHED-COUNT).
064500     MOVE     ZERO          TO
064600                 CR-SCHED-CLOSE-TIME (CR-SCHED-COUNT).
064700     MOVE     "Y"           TO CR-SCHED-CLOSED (CR-SCHED-COUNT).
064800     MOVE     "Y"           TO
064900                 CR-SCHED-CUSTOMIZED (CR-SCHED-COUNT).
065000     ADD      1 TO WS-CREATED-COUNT-9.
065100 AB930-CLOSE-ONE-CHAIR-ROOM-DATE-EXIT.
065200     EXIT.
065300* 
065400 MAIN-EXIT.
065500     EXIT     PROGRAM.
