000100* ****************************************************************
000200*                                                                *
000300*                  Appointment Booking Validator                 *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 IDENTIFICATION   DIVISION.
000800* ========================
000900* 
001000* **
001100      PROGRAM-ID.         SCBOOK.
001200* **
001300      AUTHOR.             D J MARSHALL.
001400* **
001500      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001600* **
001700      DATE-WRITTEN.       19/03/1984.
001800* **
001900      DATE-COMPILED.
002000* **
002100      SECURITY.           Copyright (C) 1984-2026, Meridian Salon
002200                           Systems. Site-licensed, not for resale.
002300* **
002400*     Remarks.            Runs every appointment request - new,
002500*                         amended or cancelled - through the
002600*                         full chain of checks before it is
002700*                         allowed to sit on the Appt-Table:
002800*                         subsidiary hours, professional hours,
002900*                         cross-subsidiary double booking, the
003000*                         chair/room roster and, last, the
003100*                         Pre-Payment Gate.  Also answers the
003200*                         front-desk agenda enquiry.
003300* **
003400*     Version.            2.00 of 13/03/26.
003500* ****
003600* 
003700* Changes:
003800* 19/03/84 djm -        Original walk-in booking sheet check -
003900*                       one subsidiary, no chair roster, no
004000*                       pre-payment.
004100* 14/09/90 djm -        Added the chair roster cross-check when
004200*                       the second subsidiary opened.
004300* 02/02/96 vbc -        Agenda listing added for the front-desk
004400*                       day sheet.
004500* 29/12/98 flc - Y2K    Four digit year columns confirmed clear,
004600*                       no change required.
004700* 17/11/05 tnb -        Cross-subsidiary double-booking guard
004800*                       added after the Exeter Road incident.
004900* 13/03/26 flc -   2.00 Full rewrite against the new scheduling
005000*                       suite - hands off to Scavail, Scasgn and
005100*                       Scpgate for the engine-level checks, this
005200*                       program now owns only the cross
005300*                       -subsidiary guard, the Item/Payment
005400*                       lookups and the Appt-Table maintenance
005500*                       itself.
005600* 
005700 ENVIRONMENT      DIVISION.
005800* ========================
005900* 
006000 COPY  "ENVDIV.COB".
006100 INPUT-OUTPUT     SECTION.
006200* -----------------------
006300* 
006400 DATA             DIVISION.
006500* ========================
006600 WORKING-STORAGE  SECTION.
006700* -----------------------
006800* 
006900 01  WS-FOUND-SWITCH     PIC X     VALUE "N".
007000* 
007100 01  WS-AVL-WORK.
007200     03  WS-AVL-PASS-COUNT   PIC 9(2)  COMP.
007300     03  FILLER              PIC X(2).
007400 01  WS-AVL-WORK-TABLE REDEFINES WS-AVL-WORK.
007500     03  WS-AVL-PASS-BOUND   PIC X     OCCURS 4 TIMES.
007600*                                alternate table view of the four
007700*                                engine pass/fail flags, unused
007800*                                by this version but kept for the
007900*                                rejection-notice variant on the
008000*                                bench.
008100* 
008200 01  WS-ITEM-COPY.
008300     03  WS-ITC-PRICE        PIC S9(8)V99  COMP-3.
008400     03  WS-ITC-REQ-PREPAY   PIC X.
008500     03  WS-ITC-DURATION     PIC 9(4)      COMP.
008600 01  WS-ITEM-COPY-TABLE REDEFINES WS-ITEM-COPY.
008700     03  FILLER              PIC X(11).
008800*                                alternate flat view of the
008900*                                matched item row, kept for the
009000*                                duration-minutes cross-check
009100*                                variant on the bench.
009200* 
009300 01  WS-TS-WORK.
009400     03  WS-TS-REQ-START     PIC S9(12)  COMP.
009500     03  WS-TS-REQ-END       PIC S9(12)  COMP.
009600     03  WS-TS-ROW-START     PIC S9(12)  COMP.
009700     03  WS-TS-ROW-END       PIC S9(12)  COMP.
009800 01  WS-TS-WORK-TABLE REDEFINES WS-TS-WORK.
009900     03  WS-TS-BOUND         PIC S9(12)  COMP OCCURS 4 TIMES.
010000*                                alternate table view of the
010100*                                combined-timestamp compare
010200*                                values used by the cross
010300*                                -subsidiary guard.
010400* 
010500 01  WS-AGENDA-STATUS-WORK.
010600     03  WS-AGS-SUB          PIC 9(3)  COMP.
010700     03  FILLER              PIC X(2).
010800* 
010900 COPY  "WSSCAVL.COB".
011000 COPY  "WSSCALN.COB".
011100 COPY  "WSCPGLN.COB".
011200*                                local scratch areas used to
011300*                                call Scavail, Scasgn and
011400*                                Scpgate - none of these three
011500*                                are passed down from Scbook's
011600*                                own Linkage Section.
011700* 
011800 LINKAGE          SECTION.
011900* -----------------------
012000* 
012100* *********
012200*  SCBOOK  *
012300* *********
012400* 
012500 COPY  "WSCBKLN.COB".
012600* 
012700 COPY  "WSSBTB.COB".
012800 COPY  "WSCRTB.COB".
012900 COPY  "WSPRTB.COB".
013000 COPY  "WSASTB.COB".
013100 COPY  "WSAQTB.COB".
013200 COPY  "WSITTB.COB".
013300 COPY  "WSPYTB.COB".
013400* 
013500 PROCEDURE DIVISION USING  BOOK-LINKAGE
013600                            SUB-SCHED-TABLE
013700                            CR-SCHED-TABLE
013800                            PRO-SCHED-TABLE
013900                            ASSIGN-TABLE
014000                            APPT-TABLE
014100                            ITEM-TABLE
014200                            PAY-TABLE.
014300* ============================================
014400* 
014500     MOVE     "N" TO BOK-REJECTED.
014600     MOVE     SPACES TO BOK-REJECT-REASON.
014700     GO TO    AA200-SCHEDULE-APPOINTMENT
014800              AA210-UPDATE-APPOINTMENT
014900              AA220-CANCEL-APPOINTMENT
015000              AA230-LIST-AGENDA-APPOINTMENTS
015100              DEPENDING ON BOK-FUNCTION.
015200     GO TO    MAIN-EXIT.
015300* 
015400* ***********************************************************
015500*   AA200 - scheduleAppointment - steps 1-9 of the booking     *
015600*   flow.  A rejection at any step stops the chain and no       *
015700*   row is written.                                              *
015800* ***********************************************************
015900* 
016000 AA200-SCHEDULE-APPOINTMENT.
016100     PERFORM  AB500-RUN-VALIDATION-CHAIN
016200              THRU AB500-RUN-VALIDATION-CHAIN-EXIT.
016300     IF       BOK-REJECTED = "Y"
016400              GO TO MAIN-EXIT.
016500     PERFORM  AB560-COMPUTE-RESULT-STATUS
016600              THRU AB560-COMPUTE-RESULT-STATUS-EXIT.
016700     PERFORM  AB570-STORE-APPT-ROW
016800              THRU AB570-STORE-APPT-ROW-EXIT.
016900     GO TO    MAIN-EXIT.
017000* 
017100* ***********************************************************
017200*   AB500 - Steps 1-8, the full engine-and-local check chain,   *
017300*   shared by schedule (fn 1) and update (fn 2).                 *
017400* ***********************************************************
017500* 
017600 AB500-RUN-VALIDATION-CHAIN.
017700* 
017800*     Step 1 - resolve the service item.  Professional,
017900*     customer and subsidiary existence are not checked against
018000*     a master table here - those entities carry no CRUD
018100*     service in this suite, their existence is proved (or not)
018200*     by the schedule and roster lookups further down the
018300*     chain.
018400* 
018500     PERFORM  AB505-FIND-ITEM THRU AB505-FIND-ITEM-EXIT.
018600     IF       BOK-REJECTED = "Y"
018700              GO TO AB500-RUN-VALIDATION-CHAIN-EXIT.
018800* 
018900*     Step 2 - the appointment cannot start in the past.
019000* 
019100     IF       BOK-START-DATE < BOK-TODAY-DATE
019200              MOVE "Y" TO BOK-REJECTED
019300              MOVE "START DATE IS IN THE PAST" TO BOK-REJECT-REASON
019400              GO TO AB500-RUN-VALIDATION-CHAIN-EXIT.
019500* 
019600*     Step 3 - subsidiary open for business across the whole
019700*     requested span.
019800* 
019900     MOVE     1 TO AVL-FUNCTION.
020000     MOVE     BOK-SUBSIDIARY-ID TO AVL-SUBSIDIARY-ID.
020100     MOVE     BOK-START-DATE TO AVL-DATE.
020200     MOVE     BOK-START-TIME TO AVL-START-TIME.
020300     MOVE     BOK-END-TIME TO AVL-END-TIME.
020400     CALL     "SCAVAIL" USING AVAIL-LINKAGE SUB-SCHED-TABLE
020500                               CR-SCHED-TABLE PRO-SCHED-TABLE
020600                               APPT-TABLE.
020700     IF       AVL-AVAILABLE NOT = "Y"
020800              MOVE "Y" TO BOK-REJECTED
020900              MOVE "SUBSIDIARY IS CLOSED" TO BOK-REJECT-REASON
021000              GO TO AB500-RUN-VALIDATION-CHAIN-EXIT.
021100* 
021200*     Step 4 - professional is on shift across the whole
021300*     requested span.
021400* 
021500     MOVE     3 TO AVL-FUNCTION.
021600     MOVE     BOK-PROFESSIONAL-ID TO AVL-PROFESSIONAL-ID.
021700     MOVE     BOK-START-DATE TO AVL-DATE.
021800     MOVE     BOK-START-TIME TO AVL-START-TIME.
021900     MOVE     BOK-END-TIME TO AVL-END-TIME.
022000     CALL     "SCAVAIL" USING AVAIL-LINKAGE SUB-SCHED-TABLE
022100                               CR-SCHED-TABLE PRO-SCHED-TABLE
022200                               APPT-TABLE.
022300     IF       AVL-AVAILABLE NOT = "Y"
022400              MOVE "Y" TO BOK-REJECTED
022500              MOVE "PROFESSIONAL IS OFF SHIFT" TO BOK-REJECT-REASON
022600              GO TO AB500-RUN-VALIDATION-CHAIN-EXIT.
022700* 
022800*     Step 5 - the same professional cannot already be booked
022900*     at a different subsidiary over an overlapping span.
023000* 
023100     PERFORM  AB540-CHECK-CROSS-SUBSIDIARY
023200              THRU AB540-CHECK-CROSS-SUBSIDIARY-EXIT.
023300     IF       BOK-REJECTED = "Y"
023400              GO TO AB500-RUN-VALIDATION-CHAIN-EXIT.
023500* 
023600*     Steps 6/7 - chair/room roster.
023700* 
023800     IF       BOK-CHAIR-ROOM-ID NOT = SPACES
023900              PERFORM AB550-CHECK-CHAIR-ROOM-SUPPLIED
024000                      THRU AB550-CHECK-CHAIR-ROOM-SUPPLIED-EXIT
024100     ELSE
024200              PERFORM AB555-CHECK-NO-CHAIR-ROOM
024300                      THRU AB555-CHECK-NO-CHAIR-ROOM-EXIT.
024400     IF       BOK-REJECTED = "Y"
024500              GO TO AB500-RUN-VALIDATION-CHAIN-EXIT.
024600* 
024700*     Step 8 - the Pre-Payment Gate.
024800* 
024900     PERFORM  AB580-RUN-PRE-PAYMENT-GATE
025000              THRU AB580-RUN-PRE-PAYMENT-GATE-EXIT.
025100 AB500-RUN-VALIDATION-CHAIN-EXIT.
025200     EXIT.
025300* 
025400 AB505-FIND-ITEM.
025500     MOVE     "N" TO WS-FOUND-SWITCH.
025600     IF       ITEM-COUNT = ZERO
025700              GO TO AB505-ITEM-NOT-FOUND.
025800     SET      ITEM-IX TO 1.
025900     SEARCH   ITEM-ROW
026000              AT END
026100                 GO TO AB505-ITEM-NOT-FOUND
026200              WHEN ITEM-ID (ITEM-IX) = BOK-ITEM-ID
026300                 MOVE "Y" TO WS-FOUND-SWITCH.
026400     IF       WS-FOUND-SWITCH = "N"
026500              GO TO AB505-ITEM-NOT-FOUND.
026600     MOVE     ITEM-PRICE (ITEM-IX) TO WS-ITC-PRICE.
026700     MOVE     ITEM-REQUIRES-PREPAY (ITEM-IX) TO WS-ITC-REQ-PREPAY.
026800     MOVE     ITEM-DURATION-MINUTES (ITEM-IX) TO WS-ITC-DURATION.
026900     GO TO    AB505-FIND-ITEM-EXIT.
027000 AB505-ITEM-NOT-FOUND.
027100     MOVE     "Y" TO BOK-REJECTED.
027200     MOVE     "ITEM NOT FOUND" TO BOK-REJECT-REASON.
027300 AB505-FIND-ITEM-EXIT.
027400     EXIT.
027500* 
027600* ***********************************************************
027700*   AB540 - Step 5 - scan Appt-Table for the same professional  *
027800*   booked at a different subsidiary with an overlapping span.  *
027900*   Strict overlap - touching endpoints do not count.           *
028000* ***********************************************************
028100* 
028200 AB540-CHECK-CROSS-SUBSIDIARY.
028300     COMPUTE  WS-TS-REQ-START = (BOK-START-DATE * 10000)
028400                                 + BOK-START-TIME.
028500     COMPUTE  WS-TS-REQ-END   = (BOK-END-DATE * 10000)
028600                                 + BOK-END-TIME.
028700     IF       APPT-COUNT = ZERO
028800              GO TO AB540-CHECK-CROSS-SUBSIDIARY-EXIT.
028900     SET      APPT-IX TO 1.
029000     SEARCH   APPT-ROW
029100              AT END
029200                 GO TO AB540-CHECK-CROSS-SUBSIDIARY-EXIT
029300              WHEN APPT-PROFESSIONAL-ID (APPT-IX)
029400                        = BOK-PROFESSIONAL-ID
029500               AND APPT-SUBSIDIARY-ID (APPT-IX)
029600                        NOT = BOK-SUBSIDIARY-ID
029700               AND APPT-STATUS (APPT-IX) NOT = "CANCELLED"
029800               AND APPT-ID (APPT-IX) NOT = BOK-APPT-ID
029900                 PERFORM AB545-TEST-ONE-CROSS-ROW
030000                         THRU AB545-TEST-ONE-CROSS-ROW-EXIT.
030100 AB540-CHECK-CROSS-SUBSIDIARY-EXIT.
030200     EXIT.
030300* 
030400 AB545-TEST-ONE-CROSS-ROW.
030500     COMPUTE  WS-TS-ROW-START = (APPT-START-DATE (APPT-IX) * 10000)
030600                                  + APPT-START-TIME (APPT-IX).
030700     COMPUTE  WS-TS-ROW-END   = (APPT-END-DATE (APPT-IX) * 10000)
030800                                  + APPT-END-TIME (APPT-IX).
030900     IF       WS-TS-REQ-START < WS-TS-ROW-END
031000          AND  WS-TS-REQ-END   > WS-TS-ROW-START
031100              MOVE "Y" TO BOK-REJECTED
031200              MOVE "PROFESSIONAL BOOKED AT ANOTHER SUBSIDIARY"
031300                   TO BOK-REJECT-REASON.
031400 AB545-TEST-ONE-CROSS-ROW-EXIT.
031500     EXIT.
031600* 
031700* ***********************************************************
031800*   AB550 - Step 6 - a chair/room was supplied.  It must be      *
031900*   open for the span and the professional must either be        *
032000*   rostered there and covered, or not rostered anywhere else     *
032100*   at the same time.                                             *
032200* ***********************************************************
032300* 
032400 AB550-CHECK-CHAIR-ROOM-SUPPLIED.
032500     MOVE     2 TO AVL-FUNCTION.
032600     MOVE     BOK-CHAIR-ROOM-ID TO AVL-CHAIR-ROOM-ID.
032700     MOVE     BOK-START-DATE TO AVL-DATE.
032800     MOVE     BOK-START-TIME TO AVL-START-TIME.
032900     MOVE     BOK-END-TIME TO AVL-END-TIME.
033000     CALL     "SCAVAIL" USING AVAIL-LINKAGE SUB-SCHED-TABLE
033100                               CR-SCHED-TABLE PRO-SCHED-TABLE
033200                               APPT-TABLE.
033300     IF       AVL-AVAILABLE NOT = "Y"
033400              MOVE "Y" TO BOK-REJECTED
033500              MOVE "CHAIR/ROOM NOT AVAILABLE" TO BOK-REJECT-REASON
033600              GO TO AB550-CHECK-CHAIR-ROOM-SUPPLIED-EXIT.
033700     MOVE     3 TO AGN-FUNCTION.
033800     MOVE     BOK-PROFESSIONAL-ID TO AGN-PROFESSIONAL-ID.
033900     MOVE     BOK-CHAIR-ROOM-ID TO AGN-CHAIR-ROOM-ID.
034000     MOVE     BOK-START-DATE TO AGN-DATE.
034100     MOVE     BOK-START-TIME TO AGN-START-TIME.
034200     MOVE     BOK-END-TIME TO AGN-END-TIME.
034300     CALL     "SCASGN" USING ASGN-LINKAGE ASSIGN-TABLE.
034400     IF       AGN-ASSIGNED = "Y" AND AGN-COVERED = "N"
034500              MOVE "Y" TO BOK-REJECTED
034600              MOVE "PROFESSIONAL NOT COVERED IN CHAIR/ROOM"
034700                   TO BOK-REJECT-REASON
034800              GO TO AB550-CHECK-CHAIR-ROOM-SUPPLIED-EXIT.
034900     IF       AGN-ASSIGNED = "Y"
035000              GO TO AB550-CHECK-CHAIR-ROOM-SUPPLIED-EXIT.
035100     MOVE     5 TO AGN-FUNCTION.
035200     MOVE     BOK-PROFESSIONAL-ID TO AGN-PROFESSIONAL-ID.
035300     MOVE     BOK-CHAIR-ROOM-ID TO AGN-CHAIR-ROOM-ID.
035400     MOVE     BOK-START-DATE TO AGN-DATE.
035500     CALL     "SCASGN" USING ASGN-LINKAGE ASSIGN-TABLE.
035600     IF       AGN-ASSIGNED = "Y"
035700              MOVE "Y" TO BOK-REJECTED
035800              MOVE "PROFESSIONAL ROSTERED IN ANOTHER CHAIR/ROOM"
035900                   TO BOK-REJECT-REASON.
036000 AB550-CHECK-CHAIR-ROOM-SUPPLIED-EXIT.
036100     EXIT.
036200* 
036300* ***********************************************************
036400*   AB555 - Step 7 - no chair/room was supplied.  The           *
036500*   professional must not be on the roster anywhere at all      *
036600*   for that date.                                               *
036700* ***********************************************************
036800* 
036900 AB555-CHECK-NO-CHAIR-ROOM.
037000     MOVE     5 TO AGN-FUNCTION.
037100     MOVE     BOK-PROFESSIONAL-ID TO AGN-PROFESSIONAL-ID.
037200     MOVE     SPACES TO AGN-CHAIR-ROOM-ID.
037300     MOVE     BOK-START-DATE TO AGN-DATE.
037400     CALL     "SCASGN" USING ASGN-LINKAGE ASSIGN-TABLE.
037500     IF       AGN-ASSIGNED = "Y"
037600              MOVE "Y" TO BOK-REJECTED
037700              MOVE "PROFESSIONAL MUST BE BOOKED IN A CHAIR/ROOM"
037800                   TO BOK-REJECT-REASON.
037900 AB555-CHECK-NO-CHAIR-ROOM-EXIT.
038000     EXIT.
038100* 
038200* ***********************************************************
038300*   AB580 - Step 8 - look up the quoted payment (if any), then   *
038400*   hand off to the Pre-Payment Gate.                             *
038500* ***********************************************************
038600* 
038700 AB580-RUN-PRE-PAYMENT-GATE.
038800     MOVE     WS-ITC-REQ-PREPAY TO PGT-ITEM-REQUIRES-PREPAY.
038900     MOVE     BOK-START-DATE TO PGT-APPT-START-DATE.
039000     MOVE     BOK-START-TIME TO PGT-APPT-START-TIME.
039100     MOVE     BOK-NOW-DATE TO PGT-NOW-DATE.
039200     MOVE     BOK-NOW-TIME TO PGT-NOW-TIME.
039300     MOVE     BOK-PAYMENT-ID TO PGT-PAYMENT-ID.
039400     MOVE     BOK-PAYMENT-ID-SUPPLIED TO PGT-PAYMENT-ID-SUPPLIED.
039500     MOVE     "N" TO PGT-PAYMENT-FOUND.
039600     MOVE     SPACES TO PGT-PAYMENT-STATUS.
039700     IF       BOK-PAYMENT-ID-SUPPLIED = "Y"
039800              PERFORM AB585-FIND-PAYMENT
039900                      THRU AB585-FIND-PAYMENT-EXIT.
040000     CALL     "SCPGATE" USING PGATE-LINKAGE.
040100     IF       PGT-REJECTED = "Y"
040200              MOVE "Y" TO BOK-REJECTED
040300              MOVE "PRE-PAYMENT REQUIRED" TO BOK-REJECT-REASON.
040400 AB580-RUN-PRE-PAYMENT-GATE-EXIT.
040500     EXIT.
040600* 
040700 AB585-FIND-PAYMENT.
040800     IF       PAY-COUNT = ZERO
040900              GO TO AB585-FIND-PAYMENT-EXIT.
041000     SET      PAY-IX TO 1.
041100     SEARCH   PAY-ROW
041200              AT END
041300                 GO TO AB585-FIND-PAYMENT-EXIT
041400              WHEN PAY-ID (PAY-IX) = BOK-PAYMENT-ID
041500                 MOVE "Y" TO PGT-PAYMENT-FOUND
041600                 MOVE PAY-STATUS (PAY-IX) TO PGT-PAYMENT-STATUS.
041700 AB585-FIND-PAYMENT-EXIT.
041800     EXIT.
041900* 
042000* ***********************************************************
042100*   AB560 - the status a passing request is stored with.        *
042200* ***********************************************************
042300* 
042400 AB560-COMPUTE-RESULT-STATUS.
042500     IF       PGT-REQUIRED = "Y"
042600              MOVE "PENDING" TO BOK-RESULT-STATUS
042700              GO TO AB560-COMPUTE-RESULT-STATUS-EXIT.
042800     IF       BOK-STAFF-CONFIRMED = "Y"
042900              MOVE "CONFIRMED" TO BOK-RESULT-STATUS
043000     ELSE
043100              MOVE "NOT_CONFIRMED" TO BOK-RESULT-STATUS.
043200 AB560-COMPUTE-RESULT-STATUS-EXIT.
043300     EXIT.
043400* 
043500* ***********************************************************
043600*   AB570 - Step 9 - insert (or overwrite) the Appt-Table row.   *
043700* ***********************************************************
043800* 
043900 AB570-STORE-APPT-ROW.
044000     MOVE     "N" TO WS-FOUND-SWITCH.
044100     IF       APPT-COUNT = ZERO
044200              GO TO AB575-INSERT-APPT-ROW.
044300     SET      APPT-IX TO 1.
044400     SEARCH   APPT-ROW
044500              AT END
044600                 GO TO AB575-INSERT-APPT-ROW
044700              WHEN APPT-ID (APPT-IX) = BOK-APPT-ID
044800                 MOVE "Y" TO WS-FOUND-SWITCH.
044900     IF       WS-FOUND-SWITCH = "N"
045000              GO TO AB575-INSERT-APPT-ROW.
045100     PERFORM  AB576-MOVE-BOOK-TO-APPT-ROW.
045200     GO TO    AB570-STORE-APPT-ROW-EXIT.
045300 AB575-INSERT-APPT-ROW.
045400     IF       APPT-COUNT >= 500
045500              GO TO AB570-STORE-APPT-ROW-EXIT.
045600     ADD      1 TO APPT-COUNT.
045700     SET      APPT-IX TO APPT-COUNT.
045800     PERFORM  AB576-MOVE-BOOK-TO-APPT-ROW.
045900 AB570-STORE-APPT-ROW-EXIT.
046000     EXIT.
046100* 
046200 AB576-MOVE-BOOK-TO-APPT-ROW.
046300     MOVE     BOK-APPT-ID           TO APPT-ID (APPT-IX).
046400     MOVE     BOK-PROFESSIONAL-ID   TO APPT-PROFESSIONAL-ID (APPT-IX).
046500     MOVE     BOK-CUSTOMER-ID       TO APPT-CUSTOMER-ID (APPT-IX).
046600     MOVE     BOK-SUBSIDIARY-ID     TO APPT-SUBSIDIARY-ID (APPT-IX).
046700     MOVE     BOK-CHAIR-ROOM-ID     TO APPT-CHAIR-ROOM-ID (APPT-IX).
046800     MOVE     BOK-ITEM-ID           TO APPT-ITEM-ID (APPT-IX).
046900     MOVE     BOK-START-DATE        TO APPT-START-DATE (APPT-IX).
047000     MOVE     BOK-START-TIME        TO APPT-START-TIME (APPT-IX).
047100     MOVE     BOK-END-DATE          TO APPT-END-DATE (APPT-IX).
047200     MOVE     BOK-END-TIME          TO APPT-END-TIME (APPT-IX).
047300     MOVE     BOK-RESULT-STATUS     TO APPT-STATUS (APPT-IX).
047400* 
047500* ***********************************************************
047600*   AA210 - updateAppointment - step 10 - the full chain runs    *
047700*   again against the amended values, then the existing row      *
047800*   is overwritten.                                               *
047900* ***********************************************************
048000* 
048100 AA210-UPDATE-APPOINTMENT.
048200     PERFORM  AB500-RUN-VALIDATION-CHAIN
048300              THRU AB500-RUN-VALIDATION-CHAIN-EXIT.
048400     IF       BOK-REJECTED = "Y"
048500              GO TO MAIN-EXIT.
048600     PERFORM  AB560-COMPUTE-RESULT-STATUS
048700              THRU AB560-COMPUTE-RESULT-STATUS-EXIT.
048800     PERFORM  AB570-STORE-APPT-ROW
048900              THRU AB570-STORE-APPT-ROW-EXIT.
049000     GO TO    MAIN-EXIT.
049100* 
049200* ***********************************************************
049300*   AA220 - cancelAppointment - step 11 - no state-transition    *
049400*   checks, the row simply moves to CANCELLED.                   *
049500* ***********************************************************
049600* 
049700 AA220-CANCEL-APPOINTMENT.
049800     IF       APPT-COUNT = ZERO
049900              GO TO MAIN-EXIT.
050000     SET      APPT-IX TO 1.
050100     SEARCH   APPT-ROW
050200              AT END
050300                 NEXT SENTENCE
050400              WHEN APPT-ID (APPT-IX) = BOK-APPT-ID
050500                 MOVE "CANCELLED" TO APPT-STATUS (APPT-IX).
050600     GO TO    MAIN-EXIT.
050700* 
050800* ***********************************************************
050900*   AA230 - listAgendaAppointments - step 12 - every row not     *
051000*   already cancelled or completed, in table order.              *
051100* ***********************************************************
051200* 
051300 AA230-LIST-AGENDA-APPOINTMENTS.
051400     MOVE     ZERO TO BOK-AGENDA-COUNT.
051500     IF       APPT-COUNT = ZERO
051600              GO TO MAIN-EXIT.
051700     PERFORM  AB590-TEST-ONE-AGENDA-ROW
051800              VARYING WS-AGS-SUB FROM 1 BY 1
051900              UNTIL WS-AGS-SUB > APPT-COUNT
052000                 OR BOK-AGENDA-COUNT >= 100.
052100     GO TO    MAIN-EXIT.
052200* 
052300 AB590-TEST-ONE-AGENDA-ROW.
052400     IF       APPT-STATUS (WS-AGS-SUB) = "CONFIRMED"
052500          OR  APPT-STATUS (WS-AGS-SUB) = "NOT_CONFIRMED"
052600          OR  APPT-STATUS (WS-AGS-SUB) = "PENDING"
052700              ADD 1 TO BOK-AGENDA-COUNT
052800              MOVE APPT-ID (WS-AGS-SUB)
052900                   TO BOK-AGENDA-IDS (BOK-AGENDA-COUNT).
053000* 
053100 MAIN-EXIT.
053200     EXIT     PROGRAM.
