000100* ****************************************************************
000200*                                                                *
000300*                  Schedule Conflict Checker                     *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 IDENTIFICATION   DIVISION.
000800* ========================
000900* 
001000* **
001100      PROGRAM-ID.         SCCONFL.
001200* **
001300      AUTHOR.             V B COLEMAN.
001400* **
001500      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001600* **
001700      DATE-WRITTEN.       09/08/1983.
001800* **
001900      DATE-COMPILED.
002000* **
002100      SECURITY.           Copyright (C) 1983-2026, Meridian Salon
002200                           Systems. Site-licensed, not for resale.
002300* **
002400*     Remarks.            Checks a chair or room against a list
002500*                         of explicit dates and/or a recurring
002600*                         day-of-week pattern, and reports back
002700*                         every date on which the chair/room
002800*                         already carries a schedule entry.  Does
002900*                         not de-duplicate - the same date can
003000*                         come back twice if both the explicit
003100*                         list and the recurring pattern catch it.
003200* **
003300*     Version.            2.00 of 11/03/26.
003400* ****
003500* 
003600* Changes:
003700* 09/08/83 vbc -        Original double-booking check, explicit
003800*                       date list only, single chair.
003900* 17/03/90 vbc -        Added the recurring weekday pattern path
004000*                       when the weekly perm rota went in.
004100* 29/12/98 flc - Y2K    Four digit year columns confirmed clear,
004200*                       no change required.
004300* 12/11/03 tnb -        Added Include-Customized switch so the
004400*                       front desk could flag only the hand
004500*                       adjusted days, not every booked day.
004600* 11/03/26 flc -   2.00 Full rewrite against the new scheduling
004700*                       suite - runs off the shared Cr-Sched-Table
004800*                       working table instead of a VSAM random
004900*                       read, and both paths now run
005000*                       independently and both feed the one
005100*                       response list, duplicates and all, per
005200*                       the conversion brief.
005300* 
005400 ENVIRONMENT      DIVISION.
005500* ========================
005600* 
005700 COPY  "ENVDIV.COB".
005800 INPUT-OUTPUT     SECTION.
005900* -----------------------
006000* 
006100 DATA             DIVISION.
006200* ========================
006300 WORKING-STORAGE  SECTION.
006400* -----------------------
006500* 
006600 01  WS-FOUND-SWITCH     PIC X   VALUE "N".
006700 01  WS-FLAG-SWITCH      PIC X   VALUE "N".
006800 01  WS-DATE-SUB         PIC 9(3)  COMP.
006900 01  WS-DOW-SUB          PIC 9(3)  COMP.
007000 01  WS-ISO-DOW-WORK     PIC 9.
007100 01  WS-STEP-DATE        PIC 9(8)  COMP.
007200 01  WS-CHECK-DATE       PIC 9(8)  COMP.
007300* 
007400 01  WS-MATCHED-ROW-COPY.
007500     03  WS-MRC-OPEN-TIME    PIC 9(4)  COMP.
007600     03  WS-MRC-CLOSE-TIME   PIC 9(4)  COMP.
007700     03  FILLER              PIC X.
007800 01  WS-MATCHED-ROW-TABLE REDEFINES WS-MATCHED-ROW-COPY.
007900     03  WS-MRC-BOUND        PIC 9(4)  COMP OCCURS 2 TIMES.
008000*                                alternate table view of the
008100*                                matched row's hours, unused by
008200*                                this version but kept for the
008300*                                reporting variant on the bench.
008400* 
008500 01  WS-DATE-RANGE-WORK.
008600     03  WS-DR-START         PIC 9(8)  COMP.
008700     03  WS-DR-END           PIC 9(8)  COMP.
008800     03  FILLER              PIC X.
008900 01  WS-DATE-RANGE-TABLE REDEFINES WS-DATE-RANGE-WORK.
009000     03  WS-DR-BOUND         PIC 9(8)  COMP OCCURS 2 TIMES.
009100* 
009200 01  WS-SUB-PAIR-WORK.
009300     03  WS-SUB-DATE-SUB     PIC 9(3)  COMP.
009400     03  WS-SUB-DOW-SUB      PIC 9(3)  COMP.
009500     03  FILLER              PIC X.
009600 01  WS-SUB-PAIR-TABLE REDEFINES WS-SUB-PAIR-WORK.
009700     03  WS-SUB-PAIR-BOUND   PIC 9(3)  COMP OCCURS 2 TIMES.
009800*                                alternate table view of the two
009900*                                loop subscripts, same dodge as
010000*                                the reporting variant on the
010100*                                bench uses for its pair of
010200*                                totals.
010300* 
010400 COPY  "WSSCDTU.COB".
010500* 
010600 LINKAGE          SECTION.
010700* -----------------------
010800* 
010900* *********
011000*  SCCONFL *
011100* *********
011200* 
011300 COPY  "WSCCONF.COB".
011400* 
011500 COPY  "WSCRTB.COB".
011600* 
011700 PROCEDURE DIVISION USING  CONFLICT-CHECK-REQUEST
011800                            CONFLICT-CHECK-RESPONSE
011900                            CR-SCHED-TABLE.
012000* ============================================
012100* 
012200     MOVE     CCR-CHAIR-ROOM-ID TO CCS-CHAIR-ROOM-ID.
012300     MOVE     "N" TO CCS-HAS-CONFLICTS.
012400     MOVE     ZERO TO CCS-CONFLICT-COUNT.
012500     PERFORM  AA050-CHECK-EXPLICIT-DATES
012600              THRU AA050-CHECK-EXPLICIT-DATES-EXIT.
012700     PERFORM  AA060-CHECK-RECURRING-PATTERN
012800              THRU AA060-CHECK-RECURRING-PATTERN-EXIT.
012900     PERFORM  AA070-BUILD-RESPONSE
013000              THRU AA070-BUILD-RESPONSE-EXIT.
013100     GO TO    MAIN-EXIT.
013200* 
013300* ***********************************************************
013400*   AA050 - Rule 1 - explicit date list.  Each date in the     *
013500*   request is looked up against the chair/room schedule       *
013600*   table on its own - no relation to the recurring path.      *
013700* ***********************************************************
013800* 
013900 AA050-CHECK-EXPLICIT-DATES.
014000     IF       CCR-DATE-COUNT = ZERO
014100              GO TO AA050-CHECK-EXPLICIT-DATES-EXIT.
014200     PERFORM  AB700-TEST-ONE-EXPLICIT-DATE
014300              THRU AB700-TEST-ONE-EXPLICIT-DATE-EXIT
014400              VARYING WS-DATE-SUB FROM 1 BY 1
014500              UNTIL WS-DATE-SUB > CCR-DATE-COUNT.
014600 AA050-CHECK-EXPLICIT-DATES-EXIT.
014700     EXIT.
014800* 
014900 AB700-TEST-ONE-EXPLICIT-DATE.
015000     MOVE     CCR-DATES (WS-DATE-SUB) TO WS-CHECK-DATE.
015100     PERFORM  AB710-RECORD-IF-CONFLICT
015200              THRU AB710-RECORD-IF-CONFLICT-EXIT.
015300 AB700-TEST-ONE-EXPLICIT-DATE-EXIT.
015400     EXIT.
015500* 
015600* ***********************************************************
015700*   AA060 - Rule 2 - recurring day-of-week pattern.  Every      *
015800*   Ccr-Days-Of-Week entry is Sunday-based (0-6); converted to  *
015900*   ISO (1-7) before the first-on-or-after/step-7-days search.  *
016000* ***********************************************************
016100* 
016200 AA060-CHECK-RECURRING-PATTERN.
016300     IF       CCR-DOW-COUNT = ZERO
016400              GO TO AA060-CHECK-RECURRING-PATTERN-EXIT.
016500     PERFORM  AB720-EXPAND-ONE-WEEKDAY
016600              THRU AB720-EXPAND-ONE-WEEKDAY-EXIT
016700              VARYING WS-DOW-SUB FROM 1 BY 1
016800              UNTIL WS-DOW-SUB > CCR-DOW-COUNT.
016900 AA060-CHECK-RECURRING-PATTERN-EXIT.
017000     EXIT.
017100* 
017200 AB720-EXPAND-ONE-WEEKDAY.
017300     MOVE     CCR-DAYS-OF-WEEK (WS-DOW-SUB) TO DTU-DOW-IN.
017400     MOVE     2 TO DTU-FUNCTION.
017500     CALL     "SCDATEU" USING DTU-LINKAGE.
017600     MOVE     DTU-ISO-DOW TO WS-ISO-DOW-WORK.
017700* 
017800     MOVE     CCR-START-DATE TO DTU-DATE.
017900     MOVE     WS-ISO-DOW-WORK TO DTU-ISO-DOW.
018000     MOVE     3 TO DTU-FUNCTION.
018100     CALL     "SCDATEU" USING DTU-LINKAGE.
018200     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
018300 AB720-WEEKDAY-STEP-LOOP.
018400     IF       WS-STEP-DATE > CCR-END-DATE
018500              GO TO AB720-EXPAND-ONE-WEEKDAY-EXIT.
018600     MOVE     WS-STEP-DATE TO WS-CHECK-DATE.
018700     PERFORM  AB710-RECORD-IF-CONFLICT
018800              THRU AB710-RECORD-IF-CONFLICT-EXIT.
018900     MOVE     WS-STEP-DATE TO DTU-DATE.
019000     MOVE     4 TO DTU-FUNCTION.
019100     CALL     "SCDATEU" USING DTU-LINKAGE.
019200     MOVE     DTU-RESULT-DATE TO WS-STEP-DATE.
019300     GO TO    AB720-WEEKDAY-STEP-LOOP.
019400 AB720-EXPAND-ONE-WEEKDAY-EXIT.
019500     EXIT.
019600* 
019700*     Shared lookup used by both paths above - flags            *
019800*     Ws-Check-Date as a conflict when a schedule row exists     *
019900*     for the chair/room and either Include-Customized="N" or    *
020000*     the row itself is marked customized.                       *
020100* 
020200 AB710-RECORD-IF-CONFLICT.
020300     MOVE     "N" TO WS-FOUND-SWITCH.
020400     IF       CR-SCHED-COUNT = ZERO
020500              GO TO AB710-RECORD-IF-CONFLICT-EXIT.
020600     SET      CR-SCHED-IX TO 1.
020700     SEARCH   CR-SCHED-ROW
020800              AT END
020900                 GO TO AB710-RECORD-IF-CONFLICT-EXIT
021000              WHEN CR-SCHED-CHAIR-ROOM-ID (CR-SCHED-IX)
021100                        = CCR-CHAIR-ROOM-ID
021200               AND CR-SCHED-DATE (CR-SCHED-IX) = WS-CHECK-DATE
021300                 MOVE "Y" TO WS-FOUND-SWITCH.
021400     IF       WS-FOUND-SWITCH = "N"
021500              GO TO AB710-RECORD-IF-CONFLICT-EXIT.
021600     IF       CCR-INCLUDE-CUSTOMIZED = "N"
021700          OR  CR-SCHED-CUSTOMIZED (CR-SCHED-IX) = "Y"
021800              PERFORM AB730-ADD-CONFLICT-DATE
021900                      THRU AB730-ADD-CONFLICT-DATE-EXIT.
022000 AB710-RECORD-IF-CONFLICT-EXIT.
022100     EXIT.
022200* 
022300 AB730-ADD-CONFLICT-DATE.
022400     IF       CCS-CONFLICT-COUNT >= 100
022500              GO TO AB730-ADD-CONFLICT-DATE-EXIT.
022600     ADD      1 TO CCS-CONFLICT-COUNT.
022700     MOVE     WS-CHECK-DATE
022800                 TO CCS-CONFLICT-DATES (CCS-CONFLICT-COUNT).
022900 AB730-ADD-CONFLICT-DATE-EXIT.
023000     EXIT.
023100* 
023200* ***********************************************************
023300*   AA070 - Rule 3 - aggregate, no de-duplication.              *
023400* ***********************************************************
023500* 
023600 AA070-BUILD-RESPONSE.
023700     IF       CCS-CONFLICT-COUNT > ZERO
023800              MOVE "Y" TO CCS-HAS-CONFLICTS.
023900 AA070-BUILD-RESPONSE-EXIT.
024000     EXIT.
024100* 
024200 MAIN-EXIT.
024300     EXIT     PROGRAM.
