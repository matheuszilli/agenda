000100* ****************************************************************
000200*                                                                *
000300*                     Pre-Payment Gate                           *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 IDENTIFICATION   DIVISION.
000800* ========================
000900* 
001000* **
001100      PROGRAM-ID.         SCPGATE.
001200* **
001300      AUTHOR.             R J JOHANSEN.
001400* **
001500      INSTALLATION.       MERIDIAN SALON SYSTEMS.
001600* **
001700      DATE-WRITTEN.       14/02/1986.
001800* **
001900      DATE-COMPILED.
002000* **
002100      SECURITY.           Copyright (C) 1986-2026, Meridian Salon
002200                           Systems. Site-licensed, not for resale.
002300* **
002400*     Remarks.            Decides whether an appointment needs a
002500*                         completed payment on file before it can
002600*                         stand as booked.  Items not flagged for
002700*                         pre-payment pass straight through; once
002800*                         we are inside the 48-hour window before
002900*                         the appointment, a completed payment
003000*                         must already have been quoted by the
003100*                         caller, or the booking is rejected.
003200* **
003300*     Version.            2.00 of 11/03/26.
003400* ****
003500* 
003600* Changes:
003700* 14/02/86 rjj -        Original deposit-required check, fixed
003800*                       24 hour cut-off, no item-level flag.
003900* 07/07/92 rjj -        Cut-off widened to 48 hours and made
004000*                       conditional on the service item carrying
004100*                       a deposit-required marker.
004200* 29/12/98 flc - Y2K    Four digit year columns confirmed clear,
004300*                       no change required.
004400* 23/05/07 tnb -        Caller now supplies the payment lookup
004500*                       result directly (found flag/status) so
004600*                       this module no longer opens the payments
004700*                       file itself.
004800* 11/03/26 flc -   2.00 Full rewrite against the new scheduling
004900*                       suite - deadline date now comes off
005000*                       Scdateu's civil-calendar engine (fn 7)
005100*                       instead of a table of month lengths kept
005200*                       locally, per the conversion brief.
005300* 
005400 ENVIRONMENT      DIVISION.
005500* ========================
005600* 
005700 COPY  "ENVDIV.COB".
005800 INPUT-OUTPUT     SECTION.
005900* -----------------------
006000* 
006100 DATA             DIVISION.
006200* ========================
006300 WORKING-STORAGE  SECTION.
006400* -----------------------
006500* 
006600 01  WS-DEADLINE-WORK.
006700     03  WS-DEADLINE-DATE    PIC 9(8)  COMP.
006800 01  WS-DEADLINE-BREAKDOWN REDEFINES WS-DEADLINE-WORK.
006900     03  WS-DLN-CCYY         PIC 9(4).
007000     03  WS-DLN-MM           PIC 99.
007100     03  WS-DLN-DD           PIC 99.
007200*                                alternate ccyy/mm/dd view of the
007300*                                deadline date, unused by this
007400*                                version but kept for the
007500*                                rejection-notice variant on the
007600*                                bench.
007700* 
007800 01  WS-TS-WORK.
007900     03  WS-TS-NOW           PIC S9(12)  COMP.
008000     03  WS-TS-DEADLINE      PIC S9(12)  COMP.
008100     03  FILLER              PIC X.
008200 01  WS-TS-TABLE REDEFINES WS-TS-WORK.
008300     03  WS-TS-BOUND         PIC S9(12)  COMP OCCURS 2 TIMES.
008400*                                alternate table view of the two
008500*                                combined-timestamp compare values.
008600* 
008700 01  WS-PAYMENT-WORK.
008800     03  WS-PMT-ID-SUPPLIED      PIC X.
008900     03  WS-PMT-FOUND            PIC X.
009000     03  FILLER                  PIC X(34).
009100 01  WS-PAYMENT-WORK-TABLE REDEFINES WS-PAYMENT-WORK.
009200     03  WS-PMT-FLAG-BOUND       PIC X       OCCURS 2 TIMES.
009300     03  FILLER                  PIC X(34).
009400*                                alternate table view of the two
009500*                                Y/N switches lifted off linkage.
009600* 
009700 COPY  "WSSCDTU.COB".
009800* 
009900 LINKAGE          SECTION.
010000* -----------------------
010100* 
010200* *********
010300*  SCPGATE *
010400* *********
010500* 
010600 COPY  "WSCPGLN.COB".
010700* 
010800 PROCEDURE DIVISION USING  PGATE-LINKAGE.
010900* ========================================
011000* 
011100     MOVE     "N" TO PGT-REQUIRED.
011200     MOVE     "N" TO PGT-REJECTED.
011300     MOVE     SPACES TO PGT-RESULT-PAYMENT-ID.
011400     PERFORM  AA400-VERIFY-PRE-PAYMENT
011500              THRU AA400-VERIFY-PRE-PAYMENT-EXIT.
011600     GO TO    MAIN-EXIT.
011700* 
011800* ***********************************************************
011900*   AA400 - Rules 1-3 - the item-flag check, the 48-hour       *
012000*   window compare and the payment-status check all live      *
012100*   here in one straight run, same as the original deposit     *
012200*   logic always did it.                                       *
012300* ***********************************************************
012400* 
012500 AA400-VERIFY-PRE-PAYMENT.
012600     IF       PGT-ITEM-REQUIRES-PREPAY NOT = "Y"
012700              GO TO AA400-VERIFY-PRE-PAYMENT-EXIT.
012800* 
012900*     Rule 2 - deadline = appt start minus 2 days, same start
013000*     time of day carried forward unchanged.
013100* 
013200     MOVE     PGT-APPT-START-DATE TO DTU-DATE.
013300     MOVE     7 TO DTU-FUNCTION.
013400     CALL     "SCDATEU" USING DTU-LINKAGE.
013500     MOVE     DTU-RESULT-DATE TO WS-DEADLINE-DATE.
013600     COMPUTE  WS-TS-DEADLINE = (WS-DEADLINE-DATE * 10000)
013700                                + PGT-APPT-START-TIME.
013800     COMPUTE  WS-TS-NOW      = (PGT-NOW-DATE * 10000)
013900                                + PGT-NOW-TIME.
014000     IF       WS-TS-NOW < WS-TS-DEADLINE
014100              GO TO AA400-VERIFY-PRE-PAYMENT-EXIT.
014200* 
014300*     Rule 3 - inside the window - a completed payment on file
014400*     is mandatory from here on.
014500* 
014600     MOVE     "Y" TO PGT-REQUIRED.
014700     IF       PGT-PAYMENT-ID-SUPPLIED NOT = "Y"
014800              MOVE "Y" TO PGT-REJECTED
014900              GO TO AA400-VERIFY-PRE-PAYMENT-EXIT.
015000     IF       PGT-PAYMENT-FOUND NOT = "Y"
015100              MOVE "Y" TO PGT-REJECTED
015200              GO TO AA400-VERIFY-PRE-PAYMENT-EXIT.
015300     IF       PGT-PAYMENT-STATUS NOT = "COMPLETED"
015400              MOVE "Y" TO PGT-REJECTED
015500              GO TO AA400-VERIFY-PRE-PAYMENT-EXIT.
015600     MOVE     PGT-PAYMENT-ID TO PGT-RESULT-PAYMENT-ID.
015700 AA400-VERIFY-PRE-PAYMENT-EXIT.
015800     EXIT.
015900* 
016000 MAIN-EXIT.
016100     EXIT     PROGRAM.
