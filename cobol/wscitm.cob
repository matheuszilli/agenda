000100* *******************************************
000200*                                           *
000300*   Record Definition For Service (Item)    *
000400*            File                           *
000500*      Uses Item-Id as key                  *
000600* *******************************************
000700*   File size 144 bytes.
000800* 
000900* 12/02/26 flc - Created, adapted from the old Pay Transactions
001000*                record shape (Item-Id takes the place of the
001100*                old Hrs-Emp-No key).
001200* 21/02/26 tnb - Item-Requires-Prepay drives Pre-Payment Gate
001300*                rule 1.
001400*
001500 01  ITEM-RECORD.
001600     03  ITEM-ID                    PIC X(36).
001700     03  ITEM-NAME                  PIC X(100).
001800     03  ITEM-PRICE                 PIC S9(8)V99  COMP-3.
001900     03  ITEM-REQUIRES-PREPAY       PIC X.
002000*                                   Y or N
002100     03  ITEM-DURATION-MINUTES      PIC 9(4)      COMP.
002200     03  FILLER                     PIC X(2).
002300*
