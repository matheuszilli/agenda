000100* 
000200*  Files used across the Agenda Scheduling batch suite
000300* 
000400* 14/02/26 flc - Cut down from the old 58-entry ACAS File-Defs
000500*                table to the seven logical files this suite
000600*                actually reads/writes.
000700* 27/02/26 tnb - Added File-Defs-Os-Delimiter, kept from the old
000800*                table in case path-qualified names are wanted
000900*                later; unused for now.
001000*
001100 01  FILE-DEFS.
001200     02  FILE-DEFS-A.
001300         03  FILE-01          PIC X(32)  VALUE "SUBSCHED.DAT".
001400         03  FILE-02          PIC X(32)  VALUE "CHRSCHED.DAT".
001500         03  FILE-03          PIC X(32)  VALUE "PROSCHED.DAT".
001600         03  FILE-04          PIC X(32)  VALUE "ASSIGN.DAT".
001700         03  FILE-05          PIC X(32)  VALUE "APPTS.DAT".
001800         03  FILE-06          PIC X(32)  VALUE "ITEMS.DAT".
001900         03  FILE-07          PIC X(32)  VALUE "PAYMENTS.DAT".
002000     02  FILLER  REDEFINES FILE-DEFS-A.
002100         03  SYSTEM-FILE-NAMES  PIC X(32)  OCCURS 7.
002200     02  FILE-DEFS-COUNT         BINARY-SHORT VALUE 7.
002300*                                 MUST be the same as above occurs
002400     02  FILE-DEFS-OS-DELIMITER  PIC X.
002500*                                 if = \ or / then paths have been set
002600*
