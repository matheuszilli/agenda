000100* *******************************************
000200*                                           *
000300*   In-Memory Table Of Service (Item)       *
000400*      Entries                               *
000500* *******************************************
000600* 
000700* 09/03/26 flc - Created, shaped after Wssbtb.cob.
000800*
000900 01  ITEM-TABLE.
001000     03  ITEM-COUNT                 PIC 9(5)  COMP.
001100     03  ITEM-ROW OCCURS 1 TO 100 TIMES
001200                  DEPENDING ON ITEM-COUNT
001300                  INDEXED BY ITEM-IX.
001400         05  ITEM-ID                     PIC X(36).
001500         05  ITEM-NAME                   PIC X(100).
001600         05  ITEM-PRICE                  PIC S9(8)V99  COMP-3.
001700         05  ITEM-REQUIRES-PREPAY        PIC X.
001800         05  ITEM-DURATION-MINUTES       PIC 9(4)      COMP.
001900         05  FILLER                      PIC X(2).
002000*
