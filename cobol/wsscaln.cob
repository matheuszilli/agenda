000100* *********
000200*  SCASGN  *
000300* *********
000400* 
000500* 16/02/26 flc - New linkage for the Assignment Engine.
000600*
000700 01  ASGN-LINKAGE.
000800     03  AGN-FUNCTION               PIC 9.
000900*                                   1 = createAssignment
001000*                                   2 = createRecurringAssignment
001100*                                   3 = isProfessionalAssignedToChairRoom
001200*                                   4 = createAssignmentsForDateRange
001300*                                   5 = hasAnyAssignmentForDate - used
001400*                                       by Scbook steps 6c/7, Agn-
001500*                                       -Chair-Room-Id blank means no
001600*                                       chair/room is excluded from
001700*                                       the scan
001800     03  AGN-PROFESSIONAL-ID        PIC X(36).
001900     03  AGN-CHAIR-ROOM-ID          PIC X(36).
002000     03  AGN-DATE                   PIC 9(8)  COMP.
002100     03  AGN-START-DATE             PIC 9(8)  COMP.
002200*                                   fn 4 only - range start
002300     03  AGN-END-DATE               PIC 9(8)  COMP.
002400*                                   fn 4 only - range end
002500     03  AGN-START-TIME             PIC 9(4)  COMP.
002600     03  AGN-END-TIME               PIC 9(4)  COMP.
002700     03  AGN-DAY-OF-WEEK            PIC 9.
002800     03  AGN-DOW-COUNT              PIC 9    COMP.
002900     03  AGN-DAYS-OF-WEEK           PIC 9
003000                                     OCCURS 7 TIMES.
003100*                                   fn 4 only - ISO 1..7
003200     03  AGN-ASSIGNED               PIC X.
003300*                                   Y or N, fn 3
003400     03  AGN-COVERED                PIC X.
003500*                                   Y or N, fn 3
003600     03  AGN-CREATED-COUNT          PIC 9(3)  COMP.
003700*                                   fn 4 only
003800     03  AGN-REJECTED               PIC X.
003900*                                   Y or N, fn 1/2 - day-of-week bad
004000*
