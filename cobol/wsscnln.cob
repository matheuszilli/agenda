000100* *********
000200*  SCCNPJ  *
000300* *********
000400* 
000500* 15/02/26 flc - New linkage for the CNPJ utility, shaped after
000600*                the old Maps01-Ws pass-word linkage block.
000700*
000800 01  CNPJ-LINKAGE.
000900     03  CNPJ-FUNCTION              PIC 9.
001000*                                   1 = normalize, 2 = validate,
001100*                                   3 = format, 4 = root, 5 = same-company
001200     03  CNPJ-INPUT                 PIC X(20).
001300     03  CNPJ-INPUT-2               PIC X(20).
001400*                                   used only by fn 5 (same-company)
001500     03  CNPJ-NORMALIZED            PIC X(14).
001600     03  CNPJ-FORMATTED             PIC X(18).
001700*                                   XX.XXX.XXX/XXXX-XX
001800     03  CNPJ-ROOT                  PIC X(8).
001900     03  CNPJ-ROOT-2                PIC X(8).
002000     03  CNPJ-VALID                 PIC X.
002100*                                   Y or N
002200*
